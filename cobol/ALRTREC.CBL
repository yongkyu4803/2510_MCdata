000100*================================================================*
000200* COPY MEMBER ALRTREC                                            *
000300* LAYOUT OF THE ALERT RECORD WRITTEN BY ORDALERT TO ORDSALRT,    *
000400* ONE PER PREMIUM / YIELD-CHANGE / SIGNAL CONDITION RAISED.      *
000500*------------------------------------------------------------------*
000600* 1985-10-03  RCH  TKT-RY209  ORIGINAL LAYOUT                     *
000700*================================================================*
000800 01  ALERT-RECORD.
000900     05  ALERT-TYPE                  PIC X(12).
001000         88  PREMIUM-ALERT-TYPE          VALUE 'PREMIUM'.
001100         88  YIELD-CHANGE-ALERT-TYPE     VALUE 'YIELD-CHANGE'.
001200         88  SIGNAL-ALERT-TYPE           VALUE 'SIGNAL'.
001300     05  ALERT-SEVERITY               PIC X(06).
001400         88  SEVERITY-HIGH                VALUE 'HIGH'.
001500         88  SEVERITY-MEDIUM              VALUE 'MEDIUM'.
001600         88  SEVERITY-LOW                 VALUE 'LOW'.
001700     05  ORDER-NO                    PIC X(12).
001800     05  SONG-NAME                   PIC X(30).
001900     05  ALERT-VALUE                 PIC S9(04)V99.
002000     05  ALERT-MESSAGE                PIC X(60).
002100     05  FILLER                       PIC X(04).
