000100 *================================================================*
000200 *   WORKSHOP 12PR  MKTDYRPT
000300 *================================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. MKTDYRPT.
000600 AUTHOR. R C HARMON.
000700 INSTALLATION. ROYALTY CLEARING HOUSE - BATCH SYSTEMS.
000800 DATE-WRITTEN. 11/14/91.
000900 DATE-COMPILED. 11/14/91.
001000 SECURITY. NON-CONFIDENTIAL.
001100 *----------------------------------------------------------------*
001200 * CHANGE LOG
001300 *----------------------------------------------------------------*
001400 * 11/14/91  RCH  TKT-RY273  ORIGINAL PROGRAM - HEADER, MARKET
001500 *                           SUMMARY AND TOP-N YIELD SECTIONS ONLY,
001600 *                           PAGE CONTROL LIFTED FROM THE OLD CLAIM
001700 *                           PROCESSING REGISTER
001800 * 02/06/93  RCH  TKT-RY280  ADDED PREMIUM ANALYSIS (LOW/HIGH) AND
001900 *                           LIQUIDITY ANALYSIS SECTIONS
002000 * 15/11/94  RCH  TKT-RY288  ADDED SIGNAL DISTRIBUTION CONTROL BREAK
002100 * 21/04/96  RCH  TKT-RY294  ADDED TOP-10 SONGS SECTION AND FOOTER
002200 * 29/10/98  RCH  TKT-RY151  Y2K REMEDIATION - REPORT-PARM-IN DATE IS
002300 *                           ALREADY 4-DIGIT YEAR, NO DATA CHANGE,
002400 *                           HEADER/FOOTER DATE DISPLAY VERIFIED
002500 * 08/08/00  RCH  TKT-RY299  WIDENED WS-ORDER-TABLE TO 2000 ENTRIES
002600 *                           TO MATCH ORDMETRC
002700 * 19/03/04  RCH  TKT-RY307  MINOR - "NO DATA" LINE ON EMPTY SECTIONS
002800 *----------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ENRICHED-IN
003800     ASSIGN TO ORDSENR
003900       FILE STATUS IS IFCODE.
004000 *
004100     SELECT REPORT-PARM-IN
004200     ASSIGN TO RPTPARM
004300       FILE STATUS IS PFCODE.
004400 *
004500     SELECT REPORT-OUT
004600     ASSIGN TO MKTRPT
004700       FILE STATUS IS OFCODE.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  ENRICHED-IN
005100     RECORD CONTAINS 229 CHARACTERS
005200     RECORDING MODE IS F
005300     BLOCK CONTAINS 0 RECORDS
005400     DATA RECORD IS ENR-REC.
005500 01  ENR-REC                      PIC X(229).
005600 *
005700 FD  REPORT-PARM-IN
005800     RECORD CONTAINS 19 CHARACTERS
005900     RECORDING MODE IS F
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS PARM-REC.
006200 01  PARM-REC                     PIC X(19).
006300 *
006400 FD  REPORT-OUT
006500     RECORD CONTAINS 132 CHARACTERS
006600     RECORDING MODE IS F
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS RPT-REC.
006900 01  RPT-REC                      PIC X(132).
007000 *
007100 WORKING-STORAGE SECTION.
007200 01  FILE-STATUS-CODES.
007300     05  IFCODE                   PIC X(02).
007400         88  CODE-READ-I              VALUE '00'.
007500     05  PFCODE                   PIC X(02).
007600         88  CODE-READ-P              VALUE '00'.
007700     05  OFCODE                   PIC X(02).
007800         88  CODE-WROTE-O              VALUE '00'.
007900 *
008000 01  WS-CURRENT-ORDER.
008100     COPY ENRREC.
008200 *
008300 * 06/12/1992-STYLE TRACE OVERLAY, SAME IDIOM AS ORDDEDUP'S
008400 * WS-CURRENT-ORDER-TEXT - FLAT VIEW OF THE CURRENT RECORD FOR A
008500 * DISPLAY STATEMENT WHEN SOMETHING LOOKS WRONG ON THE PRINTOUT.
008600 01  WS-CURRENT-ORDER-TEXT REDEFINES WS-CURRENT-ORDER
008700                               PIC X(229).
008800 *
008900 * THE "GENERATION DATE" PRINTED IN THE HEADER AND FOOTER COMES OFF
009000 * THIS ONE-CARD FILE, NOT THE SYSTEM CLOCK - SAME HOUSE PATTERN AS
009100 * ORDMETRC'S RUN-PARM-IN.
009200 01  WS-RUN-TIMESTAMP              PIC X(19).
009300 01  WS-NOW-PARTS REDEFINES WS-RUN-TIMESTAMP.
009400     05  WS-NOW-YEAR              PIC 9(04).
009500     05  FILLER                   PIC X(01).
009600     05  WS-NOW-MONTH             PIC 9(02).
009700     05  FILLER                   PIC X(01).
009800     05  WS-NOW-DAY               PIC 9(02).
009900     05  FILLER                   PIC X(01).
010000     05  WS-NOW-HOUR              PIC 9(02).
010100     05  FILLER                   PIC X(01).
010200     05  WS-NOW-MINUTE            PIC 9(02).
010300     05  FILLER                   PIC X(01).
010400     05  WS-NOW-SECOND            PIC 9(02).
010500 *
010600 77  MORE-RECORDS-SW              PIC X(1) VALUE 'S'.
010700     88 MORE-RECORDS      VALUE 'S'.
010800     88 NO-MORE-RECORDS   VALUE 'N'.
010900 *
011000 01  COUNTERS-AND-ACCUMULATORS.
011100     05  RECORDS-READ             PIC S9(7) COMP.
011200     05  WS-TAB-COUNT             PIC S9(7) COMP VALUE 0.
011300     05  WS-PICK-IDX               PIC S9(7) COMP.
011400     05  WS-RANK-NO                PIC S9(7) COMP.
011500     05  WS-LINES-WRITTEN          PIC S9(7) COMP VALUE 0.
011600     05  WS-BUY-COUNT              PIC S9(7) COMP VALUE 0.
011700     05  WS-SELL-COUNT             PIC S9(7) COMP VALUE 0.
011800     05  WS-WAITING-COUNT          PIC S9(7) COMP VALUE 0.
011900     05  WS-PREM-N                 PIC S9(7) COMP VALUE 0.
012000     05  WS-YIELD-N                PIC S9(7) COMP VALUE 0.
012100     05  WS-SIG-COUNT              PIC S9(7) COMP VALUE 0.
012200     05  SIG-IDX                   PIC S9(7) COMP.
012300     05  WS-SONG-COUNT             PIC S9(7) COMP VALUE 0.
012400     05  WS-TOPN-LIMIT             PIC S9(7) COMP VALUE 3.
012500     05  FILLER                    PIC X(04).
012600 *
012700 01  WS-MARKET-SUMS.
012800     05  WS-PREM-SUM               PIC S9(07)V99 VALUE 0.
012900     05  WS-YIELD-SUM              PIC S9(07)V99 VALUE 0.
013000     05  WS-LIQ-SUM                PIC 9(09)V9   VALUE 0.
013100     05  FILLER                    PIC X(04).
013200 *
013300 * WHOLE SNAPSHOT HELD IN WORKING STORAGE, SAME SHAPE AS ORDMETRC'S
013400 * WS-ORDER-TABLE, SO EVERY RANKING SECTION CAN RE-SCAN IT AS OFTEN
013500 * AS IT NEEDS WITHOUT RE-READING ENRICHED-IN.
013600 01  WS-ORDER-TABLE.
013700     05  WS-ORDER-ENTRY OCCURS 1 TO 2000 TIMES
013800                       DEPENDING ON WS-TAB-COUNT
013900                       INDEXED BY TAB-IDX2.
014000         10  TAB-ORDER-NO          PIC X(12).
014100         10  TAB-SONG-NAME         PIC X(30).
014200         10  TAB-SONG-ARTIST       PIC X(20).
014300         10  TAB-ORDER-TYPE        PIC X(04).
014400             88 TAB-BUY-ORDER           VALUE 'BUY '.
014500             88 TAB-SELL-ORDER          VALUE 'SELL'.
014600         10  TAB-ORDER-PRICE       PIC 9(09).
014700         10  TAB-ORDER-STATUS      PIC X(08).
014800             88 TAB-WAITING-ORDER       VALUE 'WAITING '.
014900         10  TAB-SPREAD-RATE       PIC S9(04)V99.
015000         10  TAB-SPREAD-NULL       PIC X(01).
015100             88 TAB-SPREAD-IS-NULL      VALUE 'Y'.
015200         10  TAB-EXPECTED-YIELD    PIC S9(04)V99.
015300         10  TAB-YIELD-NULL        PIC X(01).
015400             88 TAB-YIELD-IS-NULL       VALUE 'Y'.
015500         10  TAB-LIQUIDITY-SCORE   PIC 9(03)V9.
015600         10  TAB-SIGNAL            PIC X(20).
015700         10  TAB-USED-SW           PIC X(01).
015800             88 TAB-WAS-USED            VALUE 'Y'.
015900         10  FILLER                PIC X(04).
016000 *
016100 * DISTINCT-SIGNAL TALLY, SAME INSERT-OR-INCREMENT IDIOM AS
016200 * ORDTSVEX'S WS-SONG-SUM-TABLE.
016300 01  WS-SIGNAL-TABLE.
016400     05  WS-SIGNAL-ENTRY OCCURS 1 TO 50 TIMES
016500                       DEPENDING ON WS-SIG-COUNT
016600                       INDEXED BY SIG-IDX2.
016700         10  SIG-VALUE             PIC X(20).
016800         10  SIG-TALLY             PIC S9(07) COMP.
016900         10  SIG-USED-SW           PIC X(01).
017000             88 SIG-WAS-USED            VALUE 'Y'.
017100         10  FILLER                PIC X(04).
017200 *
017300 01  WS-SIGNAL-SWAP-AREA.
017400     05  FILLER                    PIC X(20).
017500     05  FILLER                    PIC S9(07) COMP.
017600     05  FILLER                    PIC X(01).
017700     05  FILLER                    PIC X(04).
017800 *
017900 * PER-SONG ORDER COUNT, BUILT FRESH EACH RUN FOR THE TOP-10 SECTION.
018000 01  WS-SONG-TABLE.
018100     05  WS-SONG-ENTRY OCCURS 1 TO 500 TIMES
018200                       DEPENDING ON WS-SONG-COUNT
018300                       INDEXED BY SONG-IDX2.
018400         10  SONGT-NAME            PIC X(30).
018500         10  SONGT-ARTIST          PIC X(20).
018600         10  SONGT-ORDER-COUNT     PIC S9(07) COMP.
018700         10  SONGT-USED-SW         PIC X(01).
018800             88 SONGT-WAS-USED          VALUE 'Y'.
018900         10  FILLER                PIC X(04).
019000 *
019100 01  WS-BEST-VALUE                 PIC S9(07)V99.
019200 01  WS-BEST-COUNT                 PIC S9(07) COMP.
019300 *
019400 01  WS-AVG-PREM-EDIT              PIC -ZZZ9.99.
019500 01  WS-AVG-YIELD-EDIT             PIC -ZZZ9.99.
019600 01  WS-AVG-LIQ-EDIT               PIC ZZ9.9.
019700 01  WS-PCT-EDIT                   PIC ZZ9.9.
019800 01  WS-COUNT-EDIT                 PIC Z(6)9.
019900 *
020000 * ONE LINE AT THE TOP OF EVERY PAGE - TITLE, GENERATION DATE.
020100 01  RPT-BANNER-1.
020200     05  FILLER                    PIC X(01) VALUE SPACE.
020300     05  FILLER                    PIC X(40)
020400         VALUE 'ROYALTY ORDER BOOK - DAILY MARKET REPORT'.
020500     05  FILLER                    PIC X(10) VALUE SPACES.
020600     05  BAN-DATE-LABEL            PIC X(18) VALUE 'GENERATED ON DATE'.
020700     05  FILLER                    PIC X(01) VALUE SPACE.
020800     05  BAN-YEAR                  PIC 9(04).
020900     05  FILLER                    PIC X(01) VALUE '-'.
021000     05  BAN-MONTH                 PIC 9(02).
021100     05  FILLER                    PIC X(01) VALUE '-'.
021200     05  BAN-DAY                   PIC 9(02).
021300     05  FILLER                    PIC X(45) VALUE SPACES.
021400 *
021500 01  RPT-RULE-LINE.
021600     05  FILLER                    PIC X(01) VALUE SPACE.
021700     05  FILLER                    PIC X(131) VALUE ALL '-'.
021800 *
021900 01  RPT-SECTION-LINE.
022000     05  FILLER                    PIC X(01) VALUE SPACE.
022100     05  SECT-TITLE-OU             PIC X(60).
022200     05  FILLER                    PIC X(71) VALUE SPACES.
022300 *
022400 01  RPT-BLANK-LINE                PIC X(132) VALUE SPACES.
022500 *
022600 01  RPT-NODATA-LINE.
022700     05  FILLER                    PIC X(03) VALUE SPACES.
022800     05  FILLER                    PIC X(08) VALUE 'NO DATA'.
022900     05  FILLER                    PIC X(121) VALUE SPACES.
023000 *
023100 01  RPT-COL-HEAD-LINE.
023200     05  FILLER                    PIC X(03) VALUE SPACES.
023300     05  COLH-TEXT-OU              PIC X(90).
023400     05  FILLER                    PIC X(39) VALUE SPACES.
023500 *
023600 01  RPT-SUMMARY-LINE-1.
023700     05  FILLER                    PIC X(03) VALUE SPACES.
023800     05  FILLER                    PIC X(14) VALUE 'TOTAL ORDERS: '.
023900     05  SUM1-TOTAL-OU             PIC Z(6)9.
024000     05  FILLER                    PIC X(103) VALUE SPACES.
024100 *
024200 01  RPT-SUMMARY-LINE-2.
024300     05  FILLER                    PIC X(03) VALUE SPACES.
024400     05  FILLER                    PIC X(06) VALUE 'BUY: '.
024500     05  SUM2-BUY-OU               PIC Z(6)9.
024600     05  FILLER                    PIC X(02) VALUE SPACES.
024700     05  FILLER                    PIC X(01) VALUE '('.
024800     05  SUM2-BUY-PCT-OU           PIC ZZ9.9.
024900     05  FILLER                    PIC X(02) VALUE '%)'.
025000     05  FILLER                    PIC X(03) VALUE SPACES.
025100     05  FILLER                    PIC X(07) VALUE 'SELL: '.
025200     05  SUM2-SELL-OU              PIC Z(6)9.
025300     05  FILLER                    PIC X(02) VALUE SPACES.
025400     05  FILLER                    PIC X(01) VALUE '('.
025500     05  SUM2-SELL-PCT-OU          PIC ZZ9.9.
025600     05  FILLER                    PIC X(02) VALUE '%)'.
025700     05  FILLER                    PIC X(03) VALUE SPACES.
025800     05  FILLER                    PIC X(10) VALUE 'WAITING: '.
025900     05  SUM2-WAITING-OU           PIC Z(6)9.
026000     05  FILLER                    PIC X(44) VALUE SPACES.
026100 *
026200 01  RPT-SUMMARY-LINE-3.
026300     05  FILLER                    PIC X(03) VALUE SPACES.
026400     05  FILLER                    PIC X(14) VALUE 'AVG PREMIUM: '.
026500     05  SUM3-PREM-OU              PIC -ZZZ9.99.
026600     05  FILLER                    PIC X(03) VALUE SPACES.
026700     05  FILLER                    PIC X(11) VALUE 'AVG YIELD: '.
026800     05  SUM3-YIELD-OU             PIC -ZZZ9.99.
026900     05  FILLER                    PIC X(03) VALUE SPACES.
027000     05  FILLER                    PIC X(15) VALUE 'AVG LIQUIDITY: '.
027100     05  SUM3-LIQ-OU               PIC ZZ9.9.
027200     05  FILLER                    PIC X(73) VALUE SPACES.
027300 *
027400 * ONE RANKED ROW - REUSED BY TOP-N YIELD, PREMIUM ANALYSIS AND
027500 * LIQUIDITY ANALYSIS.  WHICH NUMBER GOES IN COL-A/COL-B/COL-C AND
027600 * WHAT THE COLUMN HEADS SAY IS DECIDED BY WHICHEVER PARAGRAPH
027700 * MOVES INTO IT - SEE THE COLUMN-HEAD LINES BUILT IN EACH SECTION.
027800 01  RPT-RANK-LINE.
027900     05  FILLER                    PIC X(02) VALUE SPACES.
028000     05  RNK-RANK-OU               PIC Z9.
028100     05  FILLER                    PIC X(02) VALUE SPACES.
028200     05  RNK-SONG-OU               PIC X(20).
028300     05  FILLER                    PIC X(01) VALUE SPACE.
028400     05  RNK-ARTIST-OU             PIC X(15).
028500     05  FILLER                    PIC X(02) VALUE SPACES.
028600     05  RNK-COL-A-OU              PIC -ZZZ9.99.
028700     05  FILLER                    PIC X(03) VALUE SPACES.
028800     05  RNK-COL-B-OU              PIC -ZZZ9.99.
028900     05  FILLER                    PIC X(03) VALUE SPACES.
029000     05  RNK-COL-C-OU              PIC ZZ9.9.
029100     05  FILLER                    PIC X(03) VALUE SPACES.
029200     05  RNK-SIGNAL-OU             PIC X(20).
029300     05  FILLER                    PIC X(35) VALUE SPACES.
029400 *
029500 01  RPT-SIGNAL-LINE.
029600     05  FILLER                    PIC X(03) VALUE SPACES.
029700     05  SIGL-VALUE-OU             PIC X(20).
029800     05  FILLER                    PIC X(03) VALUE SPACES.
029900     05  SIGL-COUNT-OU             PIC Z(6)9.
030000     05  FILLER                    PIC X(03) VALUE SPACES.
030100     05  SIGL-PCT-OU               PIC ZZ9.9.
030200     05  FILLER                    PIC X(01) VALUE '%'.
030300     05  FILLER                    PIC X(93) VALUE SPACES.
030400 *
030500 01  RPT-SONG-LINE.
030600     05  FILLER                    PIC X(02) VALUE SPACES.
030700     05  SONGL-RANK-OU             PIC Z9.
030800     05  FILLER                    PIC X(02) VALUE SPACES.
030900     05  SONGL-SONG-OU             PIC X(20).
031000     05  FILLER                    PIC X(01) VALUE SPACE.
031100     05  SONGL-ARTIST-OU           PIC X(15).
031200     05  FILLER                    PIC X(02) VALUE SPACES.
031300     05  SONGL-COUNT-OU            PIC Z(6)9.
031400     05  FILLER                    PIC X(83) VALUE SPACES.
031500 *
031600 01  RPT-FOOTER-LINE.
031700     05  FILLER                    PIC X(01) VALUE SPACE.
031800     05  FILLER                    PIC X(16) VALUE 'END OF REPORT - '.
031900     05  FOOT-YEAR                 PIC 9(04).
032000     05  FILLER                    PIC X(01) VALUE '-'.
032100     05  FOOT-MONTH                PIC 9(02).
032200     05  FILLER                    PIC X(01) VALUE '-'.
032300     05  FOOT-DAY                  PIC 9(02).
032400     05  FILLER                    PIC X(01) VALUE SPACE.
032500     05  FOOT-HOUR                 PIC 9(02).
032600     05  FILLER                    PIC X(01) VALUE ':'.
032700     05  FOOT-MINUTE               PIC 9(02).
032800     05  FILLER                    PIC X(01) VALUE ':'.
032900     05  FOOT-SECOND               PIC 9(02).
033000     05  FILLER                    PIC X(86) VALUE SPACES.
033100 *
033200 PROCEDURE DIVISION.
033300     DISPLAY "INIT PROG MKTDYRPT".
033400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033500     PERFORM 050-LOAD-TABLE THRU 050-EXIT
033600             UNTIL NO-MORE-RECORDS.
033700     PERFORM 100-WRITE-HEADER THRU 100-EXIT.
033800     PERFORM 200-MARKET-SUMMARY THRU 200-EXIT.
033900     PERFORM 300-TOPN-YIELD THRU 300-EXIT.
034000     PERFORM 400-PREMIUM-ANALYSIS THRU 400-EXIT.
034100     PERFORM 500-LIQUIDITY-ANALYSIS THRU 500-EXIT.
034200     PERFORM 600-SIGNAL-DISTRIBUTION THRU 600-EXIT.
034300     PERFORM 700-TOP10-SONGS THRU 700-EXIT.
034400     PERFORM 800-WRITE-FOOTER THRU 800-EXIT.
034500     PERFORM 900-WRAP-UP THRU 900-EXIT.
034600     MOVE +0 TO RETURN-CODE.
034700     GOBACK.
034800 *
034900 000-HOUSEKEEPING.
035000     DISPLAY "HOUSEKEEPING".
035100     OPEN INPUT ENRICHED-IN.
035200     OPEN INPUT REPORT-PARM-IN.
035300     OPEN OUTPUT REPORT-OUT.
035400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
035500     INITIALIZE WS-MARKET-SUMS.
035600     READ REPORT-PARM-IN INTO WS-RUN-TIMESTAMP
035700         AT END
035800            MOVE SPACES TO WS-RUN-TIMESTAMP
035900     END-READ.
036000     IF NOT WS-NOW-YEAR OF WS-NOW-PARTS NUMERIC
036100         MOVE 0 TO WS-NOW-YEAR OF WS-NOW-PARTS
036200                    WS-NOW-MONTH OF WS-NOW-PARTS
036300                    WS-NOW-DAY OF WS-NOW-PARTS
036400                    WS-NOW-HOUR OF WS-NOW-PARTS
036500                    WS-NOW-MINUTE OF WS-NOW-PARTS
036600                    WS-NOW-SECOND OF WS-NOW-PARTS
036700     END-IF.
036800     CLOSE REPORT-PARM-IN.
036900 000-EXIT.
037000     EXIT.
037100 *
037200 * WHOLE SNAPSHOT LOAD.  MARKET-SUMMARY TOTALS ARE ACCUMULATED HERE,
037300 * ONE PASS, SO 200-MARKET-SUMMARY ITSELF IS NOTHING BUT ARITHMETIC
037400 * AND A PRINT.
037500 050-LOAD-TABLE.
037600     READ ENRICHED-IN INTO WS-CURRENT-ORDER
037700         AT END
037800            SET NO-MORE-RECORDS TO TRUE
037900         GO TO 050-EXIT
038000     END-READ
038100     ADD +1 TO RECORDS-READ
038200     ADD +1 TO WS-TAB-COUNT
038300     SET TAB-IDX2 TO WS-TAB-COUNT
038400     MOVE ORDER-NO OF WS-CURRENT-ORDER      TO TAB-ORDER-NO (TAB-IDX2)
038500     MOVE SONG-NAME OF WS-CURRENT-ORDER     TO TAB-SONG-NAME (TAB-IDX2)
038600     MOVE SONG-ARTIST OF WS-CURRENT-ORDER   TO TAB-SONG-ARTIST (TAB-IDX2)
038700     MOVE ORDER-TYPE OF WS-CURRENT-ORDER    TO TAB-ORDER-TYPE (TAB-IDX2)
038800     MOVE ORDER-PRICE OF WS-CURRENT-ORDER   TO TAB-ORDER-PRICE (TAB-IDX2)
038900     MOVE ORDER-STATUS OF WS-CURRENT-ORDER  TO TAB-ORDER-STATUS (TAB-IDX2)
039000     MOVE SPREAD-RATE OF WS-CURRENT-ORDER   TO TAB-SPREAD-RATE (TAB-IDX2)
039100     MOVE SPREAD-RATE-NULL OF WS-CURRENT-ORDER
039200                                         TO TAB-SPREAD-NULL (TAB-IDX2)
039300     MOVE EXPECTED-YIELD OF WS-CURRENT-ORDER
039400                                         TO TAB-EXPECTED-YIELD (TAB-IDX2)
039500     MOVE EXPECTED-YIELD-NULL OF WS-CURRENT-ORDER
039600                                         TO TAB-YIELD-NULL (TAB-IDX2)
039700     MOVE LIQUIDITY-SCORE OF WS-CURRENT-ORDER
039800                                         TO TAB-LIQUIDITY-SCORE (TAB-IDX2)
039900     MOVE SIGNAL OF WS-CURRENT-ORDER        TO TAB-SIGNAL (TAB-IDX2)
040000     MOVE SPACE TO TAB-USED-SW (TAB-IDX2)
040100     IF BUY-ORDER OF WS-CURRENT-ORDER
040200         ADD +1 TO WS-BUY-COUNT
040300     END-IF
040400     IF SELL-ORDER OF WS-CURRENT-ORDER
040500         ADD +1 TO WS-SELL-COUNT
040600     END-IF
040700     IF WAITING-ORDER OF WS-CURRENT-ORDER
040800         ADD +1 TO WS-WAITING-COUNT
040900     END-IF
041000     IF NOT SPREAD-RATE-IS-NULL OF WS-CURRENT-ORDER
041100         ADD SPREAD-RATE OF WS-CURRENT-ORDER TO WS-PREM-SUM
041200         ADD +1 TO WS-PREM-N
041300     END-IF
041400     IF NOT EXPECTED-YIELD-IS-NULL OF WS-CURRENT-ORDER
041500         ADD EXPECTED-YIELD OF WS-CURRENT-ORDER TO WS-YIELD-SUM
041600         ADD +1 TO WS-YIELD-N
041700     END-IF
041800     ADD LIQUIDITY-SCORE OF WS-CURRENT-ORDER TO WS-LIQ-SUM.
041900 050-EXIT.
042000     EXIT.
042100 *
042200 100-WRITE-HEADER.
042300     MOVE WS-NOW-YEAR OF WS-NOW-PARTS   TO BAN-YEAR
042400     MOVE WS-NOW-MONTH OF WS-NOW-PARTS  TO BAN-MONTH
042500     MOVE WS-NOW-DAY OF WS-NOW-PARTS    TO BAN-DAY
042600     WRITE RPT-REC FROM RPT-BANNER-1 AFTER ADVANCING PAGE
042700     ADD +1 TO WS-LINES-WRITTEN
042800     WRITE RPT-REC FROM RPT-RULE-LINE
042900     WRITE RPT-REC FROM RPT-BLANK-LINE.
043000 100-EXIT.
043100     EXIT.
043200 *
043300 200-MARKET-SUMMARY.
043400     MOVE SPACES TO SECT-TITLE-OU
043500     MOVE '1. MARKET SUMMARY' TO SECT-TITLE-OU
043600     WRITE RPT-REC FROM RPT-SECTION-LINE
043700     MOVE WS-TAB-COUNT TO SUM1-TOTAL-OU
043800     WRITE RPT-REC FROM RPT-SUMMARY-LINE-1
043900     MOVE WS-BUY-COUNT TO SUM2-BUY-OU
044000     MOVE WS-SELL-COUNT TO SUM2-SELL-OU
044100     MOVE WS-WAITING-COUNT TO SUM2-WAITING-OU
044200     IF WS-TAB-COUNT > 0
044300         COMPUTE SUM2-BUY-PCT-OU ROUNDED =
044400             WS-BUY-COUNT * 100 / WS-TAB-COUNT
044500         COMPUTE SUM2-SELL-PCT-OU ROUNDED =
044600             WS-SELL-COUNT * 100 / WS-TAB-COUNT
044700     ELSE
044800         MOVE 0 TO SUM2-BUY-PCT-OU SUM2-SELL-PCT-OU
044900     END-IF
045000     WRITE RPT-REC FROM RPT-SUMMARY-LINE-2
045100     IF WS-PREM-N > 0
045200         COMPUTE SUM3-PREM-OU ROUNDED = WS-PREM-SUM / WS-PREM-N
045300     ELSE
045400         MOVE 0 TO SUM3-PREM-OU
045500     END-IF
045600     IF WS-YIELD-N > 0
045700         COMPUTE SUM3-YIELD-OU ROUNDED = WS-YIELD-SUM / WS-YIELD-N
045800     ELSE
045900         MOVE 0 TO SUM3-YIELD-OU
046000     END-IF
046100     IF WS-TAB-COUNT > 0
046200         COMPUTE SUM3-LIQ-OU ROUNDED = WS-LIQ-SUM / WS-TAB-COUNT
046300     ELSE
046400         MOVE 0 TO SUM3-LIQ-OU
046500     END-IF
046600     WRITE RPT-REC FROM RPT-SUMMARY-LINE-3
046700     WRITE RPT-REC FROM RPT-BLANK-LINE.
046800 200-EXIT.
046900     EXIT.
047000 *
047100 * TOP-N YIELD: WAITING ORDERS WITH DEFINED YIELD, DESCENDING.
047200 * COLUMN A = YIELD, COLUMN B = PREMIUM, COLUMN C = LIQUIDITY.
047300 300-TOPN-YIELD.
047400     MOVE SPACES TO SECT-TITLE-OU
047500     MOVE '2. TOP-N YIELD' TO SECT-TITLE-OU
047600     WRITE RPT-REC FROM RPT-SECTION-LINE
047700     MOVE SPACES TO COLH-TEXT-OU
047800     MOVE 'RANK  SONG                 ARTIST           YIELD%  '
047900         TO COLH-TEXT-OU
048000     MOVE '  PREMIUM%   LIQUIDITY  SIGNAL'
048100         TO COLH-TEXT-OU (53:31)
048200     WRITE RPT-REC FROM RPT-COL-HEAD-LINE
048300     PERFORM 305-RESET-USED THRU 305-EXIT.
048400     MOVE 0 TO WS-BEST-COUNT
048500     PERFORM 310-PICK-YIELD-ENTRY THRU 310-EXIT
048600             VARYING WS-RANK-NO FROM 1 BY 1
048700             UNTIL WS-RANK-NO > WS-TOPN-LIMIT.
048800     IF WS-BEST-COUNT = 0
048900         WRITE RPT-REC FROM RPT-NODATA-LINE
049000     END-IF
049100     WRITE RPT-REC FROM RPT-BLANK-LINE.
049200 300-EXIT.
049300     EXIT.
049400 *
049500 305-RESET-USED.
049600     PERFORM 306-RESET-ONE THRU 306-EXIT
049700             VARYING TAB-IDX2 FROM 1 BY 1
049800             UNTIL TAB-IDX2 > WS-TAB-COUNT.
049900 305-EXIT.
050000     EXIT.
050100 *
050200 306-RESET-ONE.
050300     MOVE SPACE TO TAB-USED-SW (TAB-IDX2).
050400 306-EXIT.
050500     EXIT.
050600 *
050700 310-PICK-YIELD-ENTRY.
050800     MOVE 0 TO WS-PICK-IDX
050900     MOVE -9999.99 TO WS-BEST-VALUE
051000     PERFORM 315-SCAN-YIELD THRU 315-EXIT
051100             VARYING TAB-IDX2 FROM 1 BY 1
051200             UNTIL TAB-IDX2 > WS-TAB-COUNT
051300     IF WS-PICK-IDX NOT = 0
051400         SET TAB-WAS-USED (WS-PICK-IDX) TO TRUE
051500         ADD +1 TO WS-BEST-COUNT
051600         MOVE WS-RANK-NO TO RNK-RANK-OU
051700         MOVE TAB-SONG-NAME (WS-PICK-IDX) TO RNK-SONG-OU
051800         MOVE TAB-SONG-ARTIST (WS-PICK-IDX) TO RNK-ARTIST-OU
051900         MOVE TAB-EXPECTED-YIELD (WS-PICK-IDX) TO RNK-COL-A-OU
052000         MOVE TAB-SPREAD-RATE (WS-PICK-IDX) TO RNK-COL-B-OU
052100         MOVE TAB-LIQUIDITY-SCORE (WS-PICK-IDX) TO RNK-COL-C-OU
052200         MOVE TAB-SIGNAL (WS-PICK-IDX) TO RNK-SIGNAL-OU
052300         WRITE RPT-REC FROM RPT-RANK-LINE
052400     END-IF.
052500 310-EXIT.
052600     EXIT.
052700 *
052800 315-SCAN-YIELD.
052900     IF WAITING-ORDER (TAB-IDX2)
053000        AND NOT TAB-YIELD-IS-NULL (TAB-IDX2)
053100        AND NOT TAB-WAS-USED (TAB-IDX2)
053200        AND TAB-EXPECTED-YIELD (TAB-IDX2) > WS-BEST-VALUE
053300         MOVE TAB-EXPECTED-YIELD (TAB-IDX2) TO WS-BEST-VALUE
053400         MOVE TAB-IDX2 TO WS-PICK-IDX
053500     END-IF.
053600 315-EXIT.
053700     EXIT.
053800 *
053900 * PREMIUM ANALYSIS: WAITING ORDERS WITH DEFINED PREMIUM.  N LOWEST
054000 * FIRST (ASCENDING), THEN N HIGHEST (HIGHEST FIRST).  COLUMN A IS
054100 * PREMIUM, COLUMN B IS YIELD, COLUMN C IS LEFT BLANK.
054200 400-PREMIUM-ANALYSIS.
054300     MOVE SPACES TO SECT-TITLE-OU
054400     MOVE '3. PREMIUM ANALYSIS' TO SECT-TITLE-OU
054500     WRITE RPT-REC FROM RPT-SECTION-LINE
054600     MOVE SPACES TO COLH-TEXT-OU
054700     MOVE 'RANK  SONG                 ARTIST           PREMIUM%'
054800         TO COLH-TEXT-OU
054900     MOVE '  YIELD%     SIGNAL'
055000         TO COLH-TEXT-OU (53:19)
055100     WRITE RPT-REC FROM RPT-COL-HEAD-LINE
055200     PERFORM 305-RESET-USED THRU 305-EXIT.
055300     MOVE 0 TO WS-BEST-COUNT
055400     PERFORM 410-PICK-LOW-PREMIUM THRU 410-EXIT
055500             VARYING WS-RANK-NO FROM 1 BY 1
055600             UNTIL WS-RANK-NO > WS-TOPN-LIMIT.
055700     PERFORM 420-PICK-HIGH-PREMIUM THRU 420-EXIT
055800             VARYING WS-RANK-NO FROM 1 BY 1
055900             UNTIL WS-RANK-NO > WS-TOPN-LIMIT.
056000     IF WS-BEST-COUNT = 0
056100         WRITE RPT-REC FROM RPT-NODATA-LINE
056200     END-IF
056300     WRITE RPT-REC FROM RPT-BLANK-LINE.
056400 400-EXIT.
056500     EXIT.
056600 *
056700 410-PICK-LOW-PREMIUM.
056800     MOVE 0 TO WS-PICK-IDX
056900     MOVE 9999.99 TO WS-BEST-VALUE
057000     PERFORM 415-SCAN-LOW-PREMIUM THRU 415-EXIT
057100             VARYING TAB-IDX2 FROM 1 BY 1
057200             UNTIL TAB-IDX2 > WS-TAB-COUNT
057300     IF WS-PICK-IDX NOT = 0
057400         SET TAB-WAS-USED (WS-PICK-IDX) TO TRUE
057500         ADD +1 TO WS-BEST-COUNT
057600         MOVE WS-RANK-NO TO RNK-RANK-OU
057700         MOVE TAB-SONG-NAME (WS-PICK-IDX) TO RNK-SONG-OU
057800         MOVE TAB-SONG-ARTIST (WS-PICK-IDX) TO RNK-ARTIST-OU
057900         MOVE TAB-SPREAD-RATE (WS-PICK-IDX) TO RNK-COL-A-OU
058000         MOVE TAB-EXPECTED-YIELD (WS-PICK-IDX) TO RNK-COL-B-OU
058100         MOVE 0 TO RNK-COL-C-OU
058200         MOVE TAB-SIGNAL (WS-PICK-IDX) TO RNK-SIGNAL-OU
058300         WRITE RPT-REC FROM RPT-RANK-LINE
058400     END-IF.
058500 410-EXIT.
058600     EXIT.
058700 *
058800 415-SCAN-LOW-PREMIUM.
058900     IF WAITING-ORDER (TAB-IDX2)
059000        AND NOT TAB-SPREAD-IS-NULL (TAB-IDX2)
059100        AND NOT TAB-WAS-USED (TAB-IDX2)
059200        AND TAB-SPREAD-RATE (TAB-IDX2) < WS-BEST-VALUE
059300         MOVE TAB-SPREAD-RATE (TAB-IDX2) TO WS-BEST-VALUE
059400         MOVE TAB-IDX2 TO WS-PICK-IDX
059500     END-IF.
059600 415-EXIT.
059700     EXIT.
059800 *
059900 420-PICK-HIGH-PREMIUM.
060000     MOVE 0 TO WS-PICK-IDX
060100     MOVE -9999.99 TO WS-BEST-VALUE
060200     PERFORM 425-SCAN-HIGH-PREMIUM THRU 425-EXIT
060300             VARYING TAB-IDX2 FROM 1 BY 1
060400             UNTIL TAB-IDX2 > WS-TAB-COUNT
060500     IF WS-PICK-IDX NOT = 0
060600         SET TAB-WAS-USED (WS-PICK-IDX) TO TRUE
060700         ADD +1 TO WS-BEST-COUNT
060800         MOVE WS-RANK-NO TO RNK-RANK-OU
060900         MOVE TAB-SONG-NAME (WS-PICK-IDX) TO RNK-SONG-OU
061000         MOVE TAB-SONG-ARTIST (WS-PICK-IDX) TO RNK-ARTIST-OU
061100         MOVE TAB-SPREAD-RATE (WS-PICK-IDX) TO RNK-COL-A-OU
061200         MOVE TAB-EXPECTED-YIELD (WS-PICK-IDX) TO RNK-COL-B-OU
061300         MOVE 0 TO RNK-COL-C-OU
061400         MOVE TAB-SIGNAL (WS-PICK-IDX) TO RNK-SIGNAL-OU
061500         WRITE RPT-REC FROM RPT-RANK-LINE
061600     END-IF.
061700 420-EXIT.
061800     EXIT.
061900 *
062000 425-SCAN-HIGH-PREMIUM.
062100     IF WAITING-ORDER (TAB-IDX2)
062200        AND NOT TAB-SPREAD-IS-NULL (TAB-IDX2)
062300        AND NOT TAB-WAS-USED (TAB-IDX2)
062400        AND TAB-SPREAD-RATE (TAB-IDX2) > WS-BEST-VALUE
062500         MOVE TAB-SPREAD-RATE (TAB-IDX2) TO WS-BEST-VALUE
062600         MOVE TAB-IDX2 TO WS-PICK-IDX
062700     END-IF.
062800 425-EXIT.
062900     EXIT.
063000 *
063100 * LIQUIDITY ANALYSIS: ALL ORDERS, NO STATUS FILTER, DESCENDING BY
063200 * LIQUIDITY SCORE.  COLUMN A IS LIQUIDITY, COLUMN B IS PREMIUM,
063300 * COLUMN C IS LEFT BLANK.
063400 500-LIQUIDITY-ANALYSIS.
063500     MOVE SPACES TO SECT-TITLE-OU
063600     MOVE '4. LIQUIDITY ANALYSIS' TO SECT-TITLE-OU
063700     WRITE RPT-REC FROM RPT-SECTION-LINE
063800     MOVE SPACES TO COLH-TEXT-OU
063900     MOVE 'RANK  SONG                 ARTIST           LIQUIDITY'
064000         TO COLH-TEXT-OU
064100     MOVE ' PREMIUM%   SIGNAL'
064200         TO COLH-TEXT-OU (53:18)
064300     WRITE RPT-REC FROM RPT-COL-HEAD-LINE
064400     PERFORM 305-RESET-USED THRU 305-EXIT.
064500     MOVE 0 TO WS-BEST-COUNT
064600     PERFORM 510-PICK-LIQUIDITY-ENTRY THRU 510-EXIT
064700             VARYING WS-RANK-NO FROM 1 BY 1
064800             UNTIL WS-RANK-NO > WS-TOPN-LIMIT.
064900     IF WS-BEST-COUNT = 0
065000         WRITE RPT-REC FROM RPT-NODATA-LINE
065100     END-IF
065200     WRITE RPT-REC FROM RPT-BLANK-LINE.
065300 500-EXIT.
065400     EXIT.
065500 *
065600 510-PICK-LIQUIDITY-ENTRY.
065700     MOVE 0 TO WS-PICK-IDX
065800     MOVE -1 TO WS-BEST-VALUE
065900     PERFORM 515-SCAN-LIQUIDITY THRU 515-EXIT
066000             VARYING TAB-IDX2 FROM 1 BY 1
066100             UNTIL TAB-IDX2 > WS-TAB-COUNT
066200     IF WS-PICK-IDX NOT = 0
066300         SET TAB-WAS-USED (WS-PICK-IDX) TO TRUE
066400         ADD +1 TO WS-BEST-COUNT
066500         MOVE WS-RANK-NO TO RNK-RANK-OU
066600         MOVE TAB-SONG-NAME (WS-PICK-IDX) TO RNK-SONG-OU
066700         MOVE TAB-SONG-ARTIST (WS-PICK-IDX) TO RNK-ARTIST-OU
066800         MOVE TAB-LIQUIDITY-SCORE (WS-PICK-IDX) TO RNK-COL-A-OU
066900         IF TAB-SPREAD-IS-NULL (WS-PICK-IDX)
067000             MOVE 0 TO RNK-COL-B-OU
067100         ELSE
067200             MOVE TAB-SPREAD-RATE (WS-PICK-IDX) TO RNK-COL-B-OU
067300         END-IF
067400         MOVE 0 TO RNK-COL-C-OU
067500         MOVE TAB-SIGNAL (WS-PICK-IDX) TO RNK-SIGNAL-OU
067600         WRITE RPT-REC FROM RPT-RANK-LINE
067700     END-IF.
067800 510-EXIT.
067900     EXIT.
068000 *
068100 515-SCAN-LIQUIDITY.
068200     IF NOT TAB-WAS-USED (TAB-IDX2)
068300        AND TAB-LIQUIDITY-SCORE (TAB-IDX2) > WS-BEST-VALUE
068400         MOVE TAB-LIQUIDITY-SCORE (TAB-IDX2) TO WS-BEST-VALUE
068500         MOVE TAB-IDX2 TO WS-PICK-IDX
068600     END-IF.
068700 515-EXIT.
068800     EXIT.
068900 *
069000 * SIGNAL DISTRIBUTION: COUNT OF ORDERS PER DISTINCT SIGNAL VALUE,
069100 * DESCENDING BY COUNT, WITH PERCENT OF TOTAL.
069200 600-SIGNAL-DISTRIBUTION.
069300     MOVE SPACES TO SECT-TITLE-OU
069400     MOVE '5. SIGNAL DISTRIBUTION' TO SECT-TITLE-OU
069500     WRITE RPT-REC FROM RPT-SECTION-LINE
069600     PERFORM 610-BUILD-SIGNAL-TABLE THRU 610-EXIT
069700             VARYING TAB-IDX2 FROM 1 BY 1
069800             UNTIL TAB-IDX2 > WS-TAB-COUNT.
069900     IF WS-SIG-COUNT = 0
070000         WRITE RPT-REC FROM RPT-NODATA-LINE
070100     ELSE
070200         PERFORM 620-SORT-SIGNAL-TABLE THRU 620-EXIT
070300         PERFORM 630-WRITE-SIGNAL-LINE THRU 630-EXIT
070400                 VARYING SIG-IDX2 FROM 1 BY 1
070500                 UNTIL SIG-IDX2 > WS-SIG-COUNT
070600     END-IF
070700     WRITE RPT-REC FROM RPT-BLANK-LINE.
070800 600-EXIT.
070900     EXIT.
071000 *
071100 610-BUILD-SIGNAL-TABLE.
071200     PERFORM 615-FIND-OR-INSERT-SIGNAL THRU 615-EXIT
071300     ADD +1 TO SIG-TALLY (SIG-IDX2).
071400 610-EXIT.
071500     EXIT.
071600 *
071700 615-FIND-OR-INSERT-SIGNAL.
071800     SEARCH WS-SIGNAL-ENTRY
071900         AT END
072000             ADD +1 TO WS-SIG-COUNT
072100             SET SIG-IDX2 TO WS-SIG-COUNT
072200             MOVE TAB-SIGNAL (TAB-IDX2) TO SIG-VALUE (SIG-IDX2)
072300             MOVE 0 TO SIG-TALLY (SIG-IDX2)
072400         WHEN SIG-VALUE (SIG-IDX2) = TAB-SIGNAL (TAB-IDX2)
072500             CONTINUE
072600     END-SEARCH.
072700 615-EXIT.
072800     EXIT.
072900 *
073000 * SELECTION SORT DESCENDING BY SIG-TALLY - SAME SHAPE AS THE TOP-10
073100 * RANKING IN ORDDEDUP.
073200 620-SORT-SIGNAL-TABLE.
073300     PERFORM 625-SORT-PASS THRU 625-EXIT
073400             VARYING SIG-IDX FROM 1 BY 1
073500             UNTIL SIG-IDX > WS-SIG-COUNT.
073600 620-EXIT.
073700     EXIT.
073800 *
073900 625-SORT-PASS.
074000     MOVE SIG-IDX TO WS-PICK-IDX
074100     PERFORM 626-FIND-LARGEST THRU 626-EXIT
074200             VARYING SIG-IDX2 FROM SIG-IDX BY 1
074300             UNTIL SIG-IDX2 > WS-SIG-COUNT
074400     IF WS-PICK-IDX NOT = SIG-IDX
074500         PERFORM 627-SWAP-SIGNALS THRU 627-EXIT
074600     END-IF.
074700 625-EXIT.
074800     EXIT.
074900 *
075000 626-FIND-LARGEST.
075100     IF SIG-TALLY (SIG-IDX2) > SIG-TALLY (WS-PICK-IDX)
075200         MOVE SIG-IDX2 TO WS-PICK-IDX
075300     END-IF.
075400 626-EXIT.
075500     EXIT.
075600 *
075700 627-SWAP-SIGNALS.
075800     MOVE SIG-VALUE (SIG-IDX)   TO WS-SIGNAL-SWAP-AREA
075900     MOVE SIG-VALUE (WS-PICK-IDX) TO SIG-VALUE (SIG-IDX)
076000     MOVE WS-SIGNAL-SWAP-AREA  TO SIG-VALUE (WS-PICK-IDX).
076100 627-EXIT.
076200     EXIT.
076300 *
076400 630-WRITE-SIGNAL-LINE.
076500     MOVE SIG-VALUE (SIG-IDX2) TO SIGL-VALUE-OU
076600     MOVE SIG-TALLY (SIG-IDX2) TO SIGL-COUNT-OU
076700     IF WS-TAB-COUNT > 0
076800         COMPUTE SIGL-PCT-OU ROUNDED =
076900             SIG-TALLY (SIG-IDX2) * 100 / WS-TAB-COUNT
077000     ELSE
077100         MOVE 0 TO SIGL-PCT-OU
077200     END-IF
077300     WRITE RPT-REC FROM RPT-SIGNAL-LINE.
077400 630-EXIT.
077500     EXIT.
077600 *
077700 * TOP-10 SONGS BY TOTAL ORDER COUNT (SONG+ARTIST KEY), DESCENDING.
077800 700-TOP10-SONGS.
077900     MOVE SPACES TO SECT-TITLE-OU
078000     MOVE '6. TOP-10 SONGS' TO SECT-TITLE-OU
078100     WRITE RPT-REC FROM RPT-SECTION-LINE
078200     PERFORM 710-BUILD-SONG-TABLE THRU 710-EXIT
078300             VARYING TAB-IDX2 FROM 1 BY 1
078400             UNTIL TAB-IDX2 > WS-TAB-COUNT.
078500     IF WS-SONG-COUNT = 0
078600         WRITE RPT-REC FROM RPT-NODATA-LINE
078700     ELSE
078800         MOVE 0 TO WS-BEST-COUNT
078900         PERFORM 740-PICK-TOP-SONG THRU 740-EXIT
079000                 VARYING WS-RANK-NO FROM 1 BY 1
079100                 UNTIL WS-RANK-NO > 10
079200     END-IF
079300     WRITE RPT-REC FROM RPT-BLANK-LINE.
079400 700-EXIT.
079500     EXIT.
079600 *
079700 710-BUILD-SONG-TABLE.
079800     PERFORM 715-FIND-OR-INSERT-SONG THRU 715-EXIT
079900     ADD +1 TO SONGT-ORDER-COUNT (SONG-IDX2).
080000 710-EXIT.
080100     EXIT.
080200 *
080300 715-FIND-OR-INSERT-SONG.
080400     SEARCH WS-SONG-ENTRY
080500         AT END
080600             ADD +1 TO WS-SONG-COUNT
080700             SET SONG-IDX2 TO WS-SONG-COUNT
080800             MOVE TAB-SONG-NAME (TAB-IDX2) TO SONGT-NAME (SONG-IDX2)
080900             MOVE TAB-SONG-ARTIST (TAB-IDX2) TO SONGT-ARTIST (SONG-IDX2)
081000             MOVE 0 TO SONGT-ORDER-COUNT (SONG-IDX2)
081100         WHEN SONGT-NAME (SONG-IDX2) = TAB-SONG-NAME (TAB-IDX2)
081200            AND SONGT-ARTIST (SONG-IDX2) = TAB-SONG-ARTIST (TAB-IDX2)
081300             CONTINUE
081400     END-SEARCH.
081500 715-EXIT.
081600     EXIT.
081700 *
081800 740-PICK-TOP-SONG.
081900     MOVE 0 TO WS-PICK-IDX
082000     MOVE -1 TO WS-BEST-VALUE
082100     PERFORM 745-SCAN-SONG THRU 745-EXIT
082200             VARYING SONG-IDX2 FROM 1 BY 1
082300             UNTIL SONG-IDX2 > WS-SONG-COUNT
082400     IF WS-PICK-IDX NOT = 0
082500         SET SONGT-WAS-USED (WS-PICK-IDX) TO TRUE
082600         ADD +1 TO WS-BEST-COUNT
082700         MOVE WS-RANK-NO TO SONGL-RANK-OU
082800         MOVE SONGT-NAME (WS-PICK-IDX) TO SONGL-SONG-OU
082900         MOVE SONGT-ARTIST (WS-PICK-IDX) TO SONGL-ARTIST-OU
083000         MOVE SONGT-ORDER-COUNT (WS-PICK-IDX) TO SONGL-COUNT-OU
083100         WRITE RPT-REC FROM RPT-SONG-LINE
083200     END-IF.
083300 740-EXIT.
083400     EXIT.
083500 *
083600 745-SCAN-SONG.
083700     IF NOT SONGT-WAS-USED (SONG-IDX2)
083800        AND SONGT-ORDER-COUNT (SONG-IDX2) > WS-BEST-VALUE
083900         MOVE SONGT-ORDER-COUNT (SONG-IDX2) TO WS-BEST-VALUE
084000         MOVE SONG-IDX2 TO WS-PICK-IDX
084100     END-IF.
084200 745-EXIT.
084300     EXIT.
084400 *
084500 800-WRITE-FOOTER.
084600     MOVE WS-NOW-YEAR OF WS-NOW-PARTS   TO FOOT-YEAR
084700     MOVE WS-NOW-MONTH OF WS-NOW-PARTS  TO FOOT-MONTH
084800     MOVE WS-NOW-DAY OF WS-NOW-PARTS    TO FOOT-DAY
084900     MOVE WS-NOW-HOUR OF WS-NOW-PARTS   TO FOOT-HOUR
085000     MOVE WS-NOW-MINUTE OF WS-NOW-PARTS TO FOOT-MINUTE
085100     MOVE WS-NOW-SECOND OF WS-NOW-PARTS TO FOOT-SECOND
085200     WRITE RPT-REC FROM RPT-RULE-LINE
085300     WRITE RPT-REC FROM RPT-FOOTER-LINE.
085400 800-EXIT.
085500     EXIT.
085600 *
085700 900-WRAP-UP.
085800     DISPLAY "MKTDYRPT TOTALS - READ: " RECORDS-READ
085900             " TABLE ENTRIES: " WS-TAB-COUNT.
086000     CLOSE ENRICHED-IN, REPORT-OUT.
086100     DISPLAY "NORMAL END OF PROG MKTDYRPT".
086200 900-EXIT.
086300     EXIT.
