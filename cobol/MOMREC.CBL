000100*================================================================*
000200* COPY MEMBER MOMREC                                             *
000300* LAYOUT OF THE PER-SONG PRICE-MOMENTUM RECORD WRITTEN BY SNGMOMEN
000400* FOR A SONG REQUESTED ON THE SNGPARM CONTROL CARD.              *
000500*------------------------------------------------------------------*
000600* 1987-05-20  RCH  TKT-RY240  ORIGINAL LAYOUT                     *
000700*================================================================*
000800 01  MOMENTUM-RECORD.
000900     05  SONG-NAME                   PIC X(30).
001000     05  MOMENTUM-SCORE               PIC S9(04)V99.
001100     05  BUY-PRESSURE                 PIC S9(04)V99.
001200     05  SELL-PRESSURE                PIC S9(04)V99.
001300     05  WAITING-COUNT                PIC 9(05).
001400     05  PRICE-RANGE-MIN              PIC 9(09).
001500     05  PRICE-RANGE-MAX              PIC 9(09).
001600     05  FILLER                       PIC X(04).
