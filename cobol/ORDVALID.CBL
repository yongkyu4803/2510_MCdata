000100      *================================================================*
000200      * WORKSHOP 16R ORDVALID
000300      *================================================================*
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.  ORDVALID.
000600       AUTHOR. R C HARMON.
000700       INSTALLATION. ROYALTY CLEARING HOUSE - BATCH SYSTEMS.
000800       DATE-WRITTEN. 04/02/84.
000900       DATE-COMPILED. 04/02/84.
001000       SECURITY. NON-CONFIDENTIAL.
001100      *----------------------------------------------------------------*
001200      * CHANGE LOG
001300      *----------------------------------------------------------------*
001400      * 04/02/84  RCH  TKT-RY001  ORIGINAL PROGRAM - EDITS THE DAILY
001500      *                           ORDER-BOOK SNAPSHOT FEED
001600      * 09/17/85  RCH  TKT-RY014  ADDED ORDER-ROYALTY-RATE RANGE EDIT
001700      * 03/11/87  RCH  TKT-RY033  ADDED ORDER-DATE FORMAT EDIT (VALIDATE
001800      *                           YYYY-MM-DD HH:MM:SS PARTS)
001900      * 08/05/88  RCH  TKT-RY041  ADDED SONG-CATEGORY PRESENCE EDIT
002000      * 01/22/90  RCH  TKT-RY058  REJECTS-OUT NOW CARRIES FIRST ERROR
002100      *                           TEXT PER REJECTED RECORD
002200      * 06/14/91  RCH  TKT-RY072  ADDED LEAVES-COUNT TO PASS-THRU (NOW
002300      *                           OPTIONAL, NOT EDITED)
002400      * 02/09/93  RCH  TKT-RY089  TOTALS LINE REWORKED - READ/VALID/
002500      *                           REJECT COUNTS TO CONSOLE AND TRAILER
002600      * 11/30/94  RCH  TKT-RY101  ADDED URL-LINK PASS-THRU FIELD
002700      * 07/18/96  RCH  TKT-RY119  RANGE EDIT ON ORDER-PRICE (MUST BE
002800      *                           GREATER THAN ZERO)
002900      * 11/23/98  RCH  TKT-RY150  Y2K REMEDIATION - OD-YEAR IN ORDREC
003000      *                           ALREADY 4-POSITION, NO DATA CHANGE;
003100      *                           VERIFIED CENTURY WINDOW NOT NEEDED
003200      * 05/02/00  RCH  TKT-RY161  REJECT ON BAD CALENDAR DATE (FEB 30
003300      *                           ETC) USING DAYS-IN-MONTH TABLE
003400      * 10/10/03  RCH  TKT-RY178  ADDED ORDER-STATUS DOMAIN EDIT
003500      * 04/04/07  RCH  TKT-RY196  MINOR - CONSOLE MESSAGE WORDING
003600      *----------------------------------------------------------------*
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER. IBM-390.
004000       OBJECT-COMPUTER. IBM-390.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM
004300           CLASS NUMERIC-DIGIT IS "0" THRU "9".
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT ORDERS-IN
004700           ASSIGN TO ORDIN
004800             FILE STATUS IS IFCODE.
004900      *
005000           SELECT WORK-VALID-OUT
005100           ASSIGN TO ORDSVALD
005200             FILE STATUS IS OFCODE.
005300      *
005400           SELECT REJECTS-OUT
005500           ASSIGN TO ORDREJ
005600             FILE STATUS IS EFCODE.
005700      *
005800       DATA DIVISION.
005900       FILE SECTION.
006000       FD  ORDERS-IN
006100           RECORD CONTAINS 182 CHARACTERS
006200           RECORDING MODE IS F
006300           BLOCK CONTAINS 0 RECORDS
006400           DATA RECORD IS IN-REC.
006500       01  IN-REC                       PIC X(182).
006600      *
006700       FD  WORK-VALID-OUT
006800           RECORD CONTAINS 182 CHARACTERS
006900           RECORDING MODE IS F
007000           BLOCK CONTAINS 0 RECORDS
007100           DATA RECORD IS VALID-REC.
007200       01  VALID-REC                    PIC X(182).
007300      *
007400       FD  REJECTS-OUT
007500           RECORD CONTAINS 200 CHARACTERS
007600           RECORDING MODE IS F
007700           BLOCK CONTAINS 0 RECORDS
007800           DATA RECORD IS REJ-REC.
007900       01  REJ-REC                      PIC X(200).
008000      *
008100       WORKING-STORAGE SECTION.
008200       01  FILE-STATUS-CODES.
008300           05  IFCODE                  PIC X(2).
008400               88 CODE-READ     VALUE SPACES.
008500               88 NO-MORE-DATA  VALUE "10".
008600           05  OFCODE                  PIC X(2).
008700               88 CODE-WRITE    VALUE SPACES.
008800           05  EFCODE                  PIC X(2).
008900               88 CODE-WRITE-E  VALUE SPACES.
009000      *
009100       01  WS-INPUT-REC.
009200           COPY ORDREC.
009300      *
009400       01  WS-REJECT-LINE.
009500           05  RL-ORDER-NO             PIC X(12).
009600           05  FILLER                  PIC X(02) VALUE SPACES.
009700           05  RL-ERROR-TEXT           PIC X(60).
009800           05  FILLER                  PIC X(126) VALUE SPACES.
009900      *
010000       01  WS-TOTALS-LINE.
010100           05  FILLER                  PIC X(10)
010200                  VALUE "RECS READ:".
010300           05  READ-OUT                PIC Z(6).
010400           05  FILLER                  PIC X(08)
010500                  VALUE " VALID:".
010600           05  VALID-OUT               PIC Z(6).
010700           05  FILLER                  PIC X(10)
010800                  VALUE " REJECTED:".
010900           05  REJECT-OUT              PIC Z(6).
011000           05  FILLER                  PIC X(154) VALUE SPACES.
011100      *
011200      * DAYS-IN-MONTH TABLE LOADED FROM LITERAL, NOT THE FEED -
011300      * THE TABLE ITSELF IS REDEFINED OVER AN EDITED DISPLAY AREA
011400      * SO THE CONSOLE CAN SHOW THE RAW STRING WHEN TRACING.
011500       01  WS-DAYS-TABLE-AREA.
011600           05  WS-DAYS-TABLE-TEXT      PIC X(24)
011700                  VALUE "312831303130313130313031".
011750           05  FILLER                  PIC X(04) VALUE SPACES.
011800       01  WS-DAYS-TABLE REDEFINES WS-DAYS-TABLE-AREA.
011900           05  WS-DAYS-IN-MONTH OCCURS 12 TIMES
012000                             INDEXED BY DM-IDX  PIC 9(02).
012050           05  FILLER                  PIC X(04).
012100      *
012200       77  MORE-RECORDS-SW             PIC X(1) VALUE 'S'.
012300           88 MORE-RECORDS     VALUE 'S'.
012400           88 NO-MORE-RECORDS  VALUE 'N'.
012500      *
012600       77  WS-ERROR-SW                 PIC X(1) VALUE 'N'.
012700           88 RECORD-HAS-ERROR  VALUE 'Y'.
012800           88 RECORD-IS-CLEAN   VALUE 'N'.
012900      *
013000       01  COUNTERS-AND-ACCUMULATORS.
013100           05 RECORDS-READ             PIC S9(7) COMP.
013200           05 RECORDS-VALID            PIC S9(7) COMP.
013300           05 RECORDS-REJECTED         PIC S9(7) COMP.
013350           05 FILLER                   PIC X(04).
013400      *
013500       01  WS-DATE-WORK-AREA.
013600           05  WS-MONTH-NUM             PIC 9(02).
013700           05  WS-DAY-NUM               PIC 9(02).
013800           05  WS-HOUR-NUM              PIC 9(02).
013900           05  WS-MINUTE-NUM            PIC 9(02).
014000           05  WS-SECOND-NUM            PIC 9(02).
014100           05  WS-YEAR-NUM              PIC 9(04).
014150           05  FILLER                   PIC X(04).
014200      *
014300       PROCEDURE DIVISION.
014400           DISPLAY "INIT PROG ORDVALID".
014500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014600           PERFORM 100-MAINLINE THRU 100-EXIT
014700                   UNTIL NO-MORE-RECORDS.
014800           PERFORM 900-CLEANUP THRU 900-EXIT.
014900           MOVE +0 TO RETURN-CODE.
015000           GOBACK.
015100      *
015200       000-HOUSEKEEPING.
015300           DISPLAY "HOUSEKEEPING".
015400           OPEN INPUT ORDERS-IN.
015500           OPEN OUTPUT WORK-VALID-OUT.
015600           OPEN OUTPUT REJECTS-OUT.
015700           INITIALIZE COUNTERS-AND-ACCUMULATORS.
015800           READ ORDERS-IN INTO WS-INPUT-REC
015900               AT END
016000                  SET NO-MORE-RECORDS TO TRUE
016100               GO TO 000-EXIT
016200           END-READ
016300           ADD +1 TO RECORDS-READ.
016400       000-EXIT.
016500           EXIT.
016600      *
016700       100-MAINLINE.
016800           SET RECORD-IS-CLEAN TO TRUE.
016900           MOVE SPACES TO RL-ERROR-TEXT.
017000           PERFORM 200-EDIT-RECORD THRU 200-EXIT.
017100           IF RECORD-HAS-ERROR
017200               ADD +1 TO RECORDS-REJECTED
017300               MOVE ORDER-NO OF WS-INPUT-REC  TO RL-ORDER-NO
017400               WRITE REJ-REC FROM WS-REJECT-LINE
017500           ELSE
017600               ADD +1 TO RECORDS-VALID
017700               WRITE VALID-REC FROM WS-INPUT-REC
017800           END-IF
017900       100-READ-NEXT.
018000           READ ORDERS-IN INTO WS-INPUT-REC
018100               AT END
018200                  SET NO-MORE-RECORDS TO TRUE
018300               GO TO 100-EXIT
018400           END-READ
018500           ADD +1 TO RECORDS-READ.
018600       100-EXIT.
018700           EXIT.
018800      *
018900      * 200-EDIT-RECORD APPLIES EVERY FIELD RULE TO THE CURRENT RECORD.
019000      * A RECORD IS VALID IFF IT ACCUMULATES ZERO ERRORS.
019100       200-EDIT-RECORD.
019200           PERFORM 110-VALIDATE-REQUIRED THRU 110-EXIT.
019300           PERFORM 120-VALIDATE-RANGES THRU 120-EXIT.
019400           PERFORM 130-VALIDATE-DOMAINS THRU 130-EXIT.
019500           PERFORM 140-VALIDATE-DATE THRU 140-EXIT.
019600       200-EXIT.
019700           EXIT.
019800      *
019900      * 09/17/85 RCH TKT-RY014 - REQUIRED FIELD PRESENCE EDIT. URL-LINK
020000      * AND LEAVES-COUNT ARE OPTIONAL PER TKT-RY072 AND NOT EDITED HERE.
020100       110-VALIDATE-REQUIRED.
020200           IF ORDER-NO OF WS-INPUT-REC = SPACES
020300               SET RECORD-HAS-ERROR TO TRUE
020400               MOVE "MISSING ORDER-NO" TO RL-ERROR-TEXT
020500           END-IF
020600           IF SONG-NAME OF WS-INPUT-REC = SPACES
020700               SET RECORD-HAS-ERROR TO TRUE
020800               MOVE "MISSING SONG-NAME" TO RL-ERROR-TEXT
020900           END-IF
021000           IF SONG-ARTIST OF WS-INPUT-REC = SPACES
021100               SET RECORD-HAS-ERROR TO TRUE
021200               MOVE "MISSING SONG-ARTIST" TO RL-ERROR-TEXT
021300           END-IF
021400           IF SONG-CATEGORY OF WS-INPUT-REC = SPACES
021500               SET RECORD-HAS-ERROR TO TRUE
021600               MOVE "MISSING SONG-CATEGORY" TO RL-ERROR-TEXT
021700           END-IF
021800           IF ORDER-DATE-TEXT OF WS-INPUT-REC = SPACES
021900               SET RECORD-HAS-ERROR TO TRUE
022000               MOVE "MISSING ORDER-DATE" TO RL-ERROR-TEXT
022100           END-IF.
022200       110-EXIT.
022300           EXIT.
022400      *
022500      * 07/18/96 RCH TKT-RY119 AND TKT-RY014 - RANGE EDITS.
022600       120-VALIDATE-RANGES.
022700           IF ORDER-PRICE OF WS-INPUT-REC NOT > 0
022800               SET RECORD-HAS-ERROR TO TRUE
022900               MOVE "ORDER-PRICE NOT POSITIVE" TO RL-ERROR-TEXT
023000           END-IF
023100           IF ORDER-ROYALTY-RATE OF WS-INPUT-REC < 0
023200               SET RECORD-HAS-ERROR TO TRUE
023300               MOVE "ROYALTY RATE NEGATIVE" TO RL-ERROR-TEXT
023400           END-IF.
023500       120-EXIT.
023600           EXIT.
023700      *
023800      * 10/10/03 RCH TKT-RY178 - DOMAIN EDITS ON CODED FIELDS.
023900       130-VALIDATE-DOMAINS.
024000           IF NOT BUY-ORDER OF WS-INPUT-REC
024100              AND NOT SELL-ORDER OF WS-INPUT-REC
024200               SET RECORD-HAS-ERROR TO TRUE
024300               MOVE "ORDER-TYPE NOT BUY OR SELL" TO RL-ERROR-TEXT
024400           END-IF
024500           IF NOT WAITING-ORDER OF WS-INPUT-REC
024600              AND NOT DONE-ORDER OF WS-INPUT-REC
024700              AND NOT FILLED-ORDER OF WS-INPUT-REC
024800              AND NOT CANCEL-ORDER OF WS-INPUT-REC
024900               SET RECORD-HAS-ERROR TO TRUE
025000               MOVE "ORDER-STATUS NOT A VALID CODE" TO RL-ERROR-TEXT
025100           END-IF.
025200       130-EXIT.
025300           EXIT.
025400      *
025500      * 03/11/87 RCH TKT-RY033, 05/02/00 RCH TKT-RY161 - DATE FORMAT
025600      * EDIT.  ORDER-DATE-PARTS REDEFINES THE TEXT FIELD SO EACH PART
025700      * CAN BE RANGE-CHECKED WITHOUT UNSTRING.
025800       140-VALIDATE-DATE.
025900           IF OD-MONTH OF WS-INPUT-REC NOT NUMERIC
026000              OR OD-DAY OF WS-INPUT-REC NOT NUMERIC
026100              OR OD-HOUR OF WS-INPUT-REC NOT NUMERIC
026200              OR OD-MINUTE OF WS-INPUT-REC NOT NUMERIC
026300              OR OD-SECOND OF WS-INPUT-REC NOT NUMERIC
026400               SET RECORD-HAS-ERROR TO TRUE
026500               MOVE "ORDER-DATE NOT NUMERIC" TO RL-ERROR-TEXT
026600               GO TO 140-EXIT
026700           END-IF
026800           MOVE OD-MONTH OF WS-INPUT-REC  TO WS-MONTH-NUM
026900           MOVE OD-DAY OF WS-INPUT-REC    TO WS-DAY-NUM
027000           MOVE OD-HOUR OF WS-INPUT-REC   TO WS-HOUR-NUM
027100           MOVE OD-MINUTE OF WS-INPUT-REC TO WS-MINUTE-NUM
027200           MOVE OD-SECOND OF WS-INPUT-REC TO WS-SECOND-NUM
027300           IF WS-MONTH-NUM < 1 OR WS-MONTH-NUM > 12
027400               SET RECORD-HAS-ERROR TO TRUE
027500               MOVE "ORDER-DATE MONTH OUT OF RANGE" TO RL-ERROR-TEXT
027600               GO TO 140-EXIT
027700           END-IF
027800           SET DM-IDX TO WS-MONTH-NUM
027900           IF WS-DAY-NUM < 1 OR WS-DAY-NUM > WS-DAYS-IN-MONTH (DM-IDX)
028000               SET RECORD-HAS-ERROR TO TRUE
028100               MOVE "ORDER-DATE DAY OUT OF RANGE" TO RL-ERROR-TEXT
028200               GO TO 140-EXIT
028300           END-IF
028400           IF WS-HOUR-NUM > 23
028500               SET RECORD-HAS-ERROR TO TRUE
028600               MOVE "ORDER-DATE HOUR OUT OF RANGE" TO RL-ERROR-TEXT
028700               GO TO 140-EXIT
028800           END-IF
028900           IF WS-MINUTE-NUM > 59 OR WS-SECOND-NUM > 59
029000               SET RECORD-HAS-ERROR TO TRUE
029100               MOVE "ORDER-DATE MIN/SEC OUT OF RANGE" TO RL-ERROR-TEXT
029200           END-IF.
029300       140-EXIT.
029400           EXIT.
029500      *
029600      * 02/09/93 RCH TKT-RY089 - TOTALS TO CONSOLE AND REJECTS TRAILER.
029700       900-CLEANUP.
029800           DISPLAY "ORDVALID TOTALS - READ: " RECORDS-READ
029900                   " VALID: " RECORDS-VALID
030000                   " REJECTED: " RECORDS-REJECTED.
030100           MOVE RECORDS-READ      TO READ-OUT.
030200           MOVE RECORDS-VALID     TO VALID-OUT.
030300           MOVE RECORDS-REJECTED  TO REJECT-OUT.
030400           WRITE REJ-REC FROM WS-TOTALS-LINE.
030500           CLOSE ORDERS-IN, WORK-VALID-OUT, REJECTS-OUT.
030600           DISPLAY "NORMAL END OF PROG ORDVALID".
030700       900-EXIT.
030800           EXIT.
