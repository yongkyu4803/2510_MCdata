000100*================================================================*
000200* COPY MEMBER ORDREC                                            =*
000300* LAYOUT OF THE INCOMING ROYALTY ORDER-BOOK SNAPSHOT RECORD      *
000400* ONE RECORD PER OPEN ORDER, AS RECEIVED FROM THE MARKETPLACE    *
000500* FEED.  FIELD ORDER AND WIDTHS ARE FIXED -- DO NOT REORDER.     *
000600*------------------------------------------------------------------*
000700* 1984-04-12  RCH  TKT-RY100  ORIGINAL LAYOUT                     *
000800* 1991-09-18  RCH  TKT-RY118  ADDED LEAVES-COUNT (PARTIAL FILLS)  *
000850* 1998-11-30  RCH  TKT-RY164  Y2K - OD-YEAR ALREADY 4-POS, NO CHG *
000900*================================================================*
001000 01  ORDER-RECORD.
001100     05  ORDER-NO                    PIC X(12).
001200     05  SONG-INFO.
001300         10  SONG-NAME               PIC X(30).
001400         10  SONG-ARTIST             PIC X(20).
001500         10  SONG-CATEGORY           PIC X(12).
001600             88  AUTHOR-RIGHT            VALUE 'AUTHOR'.
001700             88  NEIGHBOR-RIGHT          VALUE 'NEIGHBOR'.
001800     05  ORDER-TYPE                  PIC X(04).
001900         88  BUY-ORDER                   VALUE 'BUY'.
002000         88  SELL-ORDER                  VALUE 'SELL'.
002100     05  ORDER-PRICE                 PIC 9(09).
002200     05  ORDER-COUNT                 PIC 9(05).
002300     05  LEAVES-COUNT                PIC 9(05).
002400     05  ORDER-STATUS                PIC X(08).
002500         88  WAITING-ORDER               VALUE 'WAITING'.
002600         88  DONE-ORDER                  VALUE 'DONE'.
002700         88  FILLED-ORDER                VALUE 'FILLED'.
002800         88  CANCEL-ORDER                VALUE 'CANCEL'.
002900     05  ORDER-ROYALTY-GROUP.
003000         10  ORDER-ROYALTY-RATE      PIC 9V9(04).
003100     05  ORDER-ROYALTY-TEXT REDEFINES ORDER-ROYALTY-GROUP
003200                                      PIC X(05).
003300     05  ORDER-DATE-GROUP.
003400         10  ORDER-DATE-TEXT         PIC X(19).
003500     05  ORDER-DATE-PARTS REDEFINES ORDER-DATE-GROUP.
003600         10  OD-YEAR                 PIC X(04).
003700         10  FILLER                  PIC X(01).
003800         10  OD-MONTH                PIC X(02).
003900         10  FILLER                  PIC X(01).
004000         10  OD-DAY                  PIC X(02).
004100         10  FILLER                  PIC X(01).
004200         10  OD-HOUR                 PIC X(02).
004300         10  FILLER                  PIC X(01).
004400         10  OD-MINUTE               PIC X(02).
004500         10  FILLER                  PIC X(01).
004600         10  OD-SECOND               PIC X(02).
004700     05  RECENT-PRICE                PIC 9(09).
004800     05  URL-LINK                    PIC X(40).
004900     05  FILLER                      PIC X(04).
