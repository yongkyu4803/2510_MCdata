000100 *================================================================*
000200 *   WORKSHOP 8R  ORDTSVEX
000300 *================================================================*
000400  IDENTIFICATION DIVISION.
000500  PROGRAM-ID. ORDTSVEX.
000600  AUTHOR. R C HARMON.
000700  INSTALLATION. ROYALTY CLEARING HOUSE - BATCH SYSTEMS.
000800  DATE-WRITTEN. 03/30/89.
000900  DATE-COMPILED. 03/30/89.
001000  SECURITY. NON-CONFIDENTIAL.
001100 *----------------------------------------------------------------*
001200 * CHANGE LOG
001300 *----------------------------------------------------------------*
001400 * 03/30/89  RCH  TKT-RY263  ORIGINAL PROGRAM - FULL DETAIL EXPORT
001500 *                           ONLY, BRANCHING LIFTED FROM THE OLD
001600 *                           INSTRUMENT-PRICING EXPORT PROGRAM
001700 * 12/05/91  RCH  TKT-RY271  ADDED FILTERED VARIANT (STATUS/SIDE/
001800 *                           SIGNAL) DRIVEN BY EXPORT-PARM-IN
001900 * 19/02/93  RCH  TKT-RY278  ADDED TOP-N-BY-SORT-KEY VARIANT
002000 * 07/09/95  RCH  TKT-RY286  ADDED PER-SONG SUMMARY VARIANT AND THE
002100 *                           SONGSUM-TSV-OUT FILE
002200 * 29/10/98  RCH  TKT-RY151  Y2K REMEDIATION - NO DATE ARITHMETIC IN
002300 *                           THIS PROGRAM, DATES PASSED THROUGH AS TEXT
002400 * 11/06/03  RCH  TKT-RY301  WIDENED WORK TABLES TO 2000/500 ENTRIES
002500 *----------------------------------------------------------------*
002600  ENVIRONMENT DIVISION.
002700  CONFIGURATION SECTION.
002800  SOURCE-COMPUTER. IBM-390.
002900  OBJECT-COMPUTER. IBM-390.
003000  SPECIAL-NAMES.
003100      C01 IS TOP-OF-FORM.
003200  INPUT-OUTPUT SECTION.
003300  FILE-CONTROL.
003400      SELECT ENRICHED-IN
003500      ASSIGN TO ORDSENR
003600        FILE STATUS IS IFCODE.
003700 *
003800      SELECT EXPORT-PARM-IN
003900      ASSIGN TO EXPPARM
004000        FILE STATUS IS PFCODE.
004100 *
004200      SELECT DETAIL-TSV-OUT
004300      ASSIGN TO ORDSDTSV
004400        ORGANIZATION IS LINE SEQUENTIAL
004500        FILE STATUS IS DFCODE.
004600 *
004700      SELECT SONGSUM-TSV-OUT
004800      ASSIGN TO SNGSTSV
004900        ORGANIZATION IS LINE SEQUENTIAL
005000        FILE STATUS IS SFCODE.
005100 *
005200  DATA DIVISION.
005300  FILE SECTION.
005400  FD  ENRICHED-IN
005500      RECORD CONTAINS 229 CHARACTERS
005600      RECORDING MODE IS F
005700      BLOCK CONTAINS 0 RECORDS
005800      DATA RECORD IS ENR-REC.
005900  01  ENR-REC                      PIC X(229).
006000 *
006100  FD  EXPORT-PARM-IN
006200      RECORD CONTAINS 48 CHARACTERS
006300      RECORDING MODE IS F
006400      BLOCK CONTAINS 0 RECORDS
006500      DATA RECORD IS PARM-REC.
006600  01  PARM-REC                     PIC X(48).
006700 *
006800  FD  DETAIL-TSV-OUT
006900      RECORD CONTAINS 200 CHARACTERS
007000      DATA RECORD IS DTSV-REC.
007100  01  DTSV-REC                     PIC X(200).
007200 *
007300  FD  SONGSUM-TSV-OUT
007400      RECORD CONTAINS 100 CHARACTERS
007500      DATA RECORD IS STSV-REC.
007600  01  STSV-REC                     PIC X(100).
007700 *
007800  WORKING-STORAGE SECTION.
007900  01  FILE-STATUS-CODES.
008000      05  IFCODE                  PIC X(2).
008100          88 CODE-READ     VALUE SPACES.
008200          88 NO-MORE-DATA  VALUE "10".
008300      05  PFCODE                  PIC X(2).
008400      05  DFCODE                  PIC X(2).
008500      05  SFCODE                  PIC X(2).
008600      05  FILLER                  PIC X(04).
008700 *
008800  01  WS-CURRENT-ORDER.
008900      COPY ENRREC.
009000 *
009100 * 12/05/91 RCH TKT-RY271 - ONE CONTROL CARD PICKS THE VARIANT.
009200  01  WS-EXPORT-PARM.
009300      05  PARM-MODE               PIC X(08).
009400          88 MODE-IS-FULL             VALUE 'FULL'.
009500          88 MODE-IS-FILTER           VALUE 'FILTER'.
009600          88 MODE-IS-TOPN             VALUE 'TOPN'.
009700          88 MODE-IS-SUMMARY          VALUE 'SUMMARY'.
009800      05  PARM-FILTER-KEY          PIC X(08).
009900          88 FILTER-IS-STATUS         VALUE 'STATUS'.
010000          88 FILTER-IS-SIDE           VALUE 'SIDE'.
010100          88 FILTER-IS-SIGNAL         VALUE 'SIGNAL'.
010200      05  PARM-FILTER-VAL          PIC X(12).
010300      05  PARM-SORT-KEY            PIC X(10).
010400          88 SORT-IS-PREMIUM          VALUE 'PREMIUM'.
010500          88 SORT-IS-YIELD            VALUE 'YIELD'.
010600          88 SORT-IS-LIQUIDITY        VALUE 'LIQUIDITY'.
010700      05  PARM-SORT-DIR            PIC X(04).
010800          88 SORT-DESCENDING          VALUE 'DESC'.
010900      05  PARM-TOP-N               PIC 9(04).
011000      05  PARM-TOP-N-TEXT REDEFINES PARM-TOP-N
011100                                   PIC X(04).
011200      05  FILLER                   PIC X(02).
011300 *
011400  77  MORE-RECORDS-SW             PIC X(1) VALUE 'S'.
011500      88 MORE-RECORDS     VALUE 'S'.
011600      88 NO-MORE-RECORDS  VALUE 'N'.
011700 *
011800  77  WS-FILTER-PASS-SW           PIC X(1).
011900      88 FILTER-PASSED    VALUE 'Y'.
012000      88 FILTER-FAILED    VALUE 'N'.
012100 *
012200  01  WS-TAB-CHAR                 PIC X(01) VALUE X'09'.
012300 *
012400  01  COUNTERS-AND-ACCUMULATORS.
012500      05  RECORDS-READ            PIC S9(7) COMP.
012600      05  RECORDS-WRITTEN         PIC S9(7) COMP.
012700      05  WS-TAB-COUNT             PIC S9(7) COMP VALUE 0.
012800      05  WS-SONG-COUNT            PIC S9(7) COMP VALUE 0.
012900      05  WS-SCAN-IDX              PIC S9(7) COMP.
013000      05  WS-PICK-IDX              PIC S9(7) COMP.
013100      05  WS-RANK-NO               PIC S9(7) COMP.
013200      05  WS-INSPECT-TALLY         PIC S9(5) COMP.
013300      05  FILLER                  PIC X(04).
013400 *
013500 * 11/06/03 RCH TKT-RY301 - EACH ENRICHED ORDER, HELD WHOLE FOR THE
013600 * TOP-N AND SONG-SUMMARY VARIANTS (THE SEQUENTIAL FULL/FILTER PASS
013700 * NEVER TOUCHES THIS TABLE).
013800  01  WS-ORDER-TABLE.
013900      05  WS-TOP-ENTRY OCCURS 1 TO 2000 TIMES
014000                        DEPENDING ON WS-TAB-COUNT
014100                        INDEXED BY TOP-IDX.
014200          10  TOP-ORDER-NO          PIC X(12).
014300          10  TOP-SONG-NAME         PIC X(30).
014400          10  TOP-SONG-ARTIST       PIC X(20).
014500          10  TOP-ORDER-TYPE        PIC X(04).
014600          10  TOP-ORDER-PRICE       PIC 9(09).
014700          10  TOP-RECENT-PRICE      PIC 9(09).
014800          10  TOP-ORDER-DATE-TEXT   PIC X(19).
014900          10  TOP-DATE-PARTS REDEFINES TOP-ORDER-DATE-TEXT.
015000              15  TOP-OD-YEAR           PIC X(04).
015100              15  FILLER                PIC X(01).
015200              15  TOP-OD-MONTH          PIC X(02).
015300              15  FILLER                PIC X(01).
015400              15  TOP-OD-DAY            PIC X(02).
015500              15  FILLER                PIC X(01).
015600              15  TOP-OD-HOUR           PIC X(02).
015700              15  FILLER                PIC X(01).
015800              15  TOP-OD-MINUTE         PIC X(02).
015900              15  FILLER                PIC X(01).
016000              15  TOP-OD-SECOND         PIC X(02).
016100          10  TOP-SPREAD-RATE       PIC S9(04)V99.
016200          10  TOP-SPREAD-NULL       PIC X(01).
016300              88 TOP-SPREAD-IS-NULL     VALUE 'Y'.
016400          10  TOP-EXPECTED-YIELD    PIC S9(04)V99.
016500          10  TOP-YIELD-NULL        PIC X(01).
016600              88 TOP-YIELD-IS-NULL      VALUE 'Y'.
016700          10  TOP-LIQUIDITY-SCORE   PIC 9(03)V9.
016800          10  TOP-SIGNAL            PIC X(20).
016900          10  TOP-URL-LINK          PIC X(40).
017000          10  TOP-SORT-VALUE        PIC S9(04)V99.
017100          10  TOP-SORT-NULL         PIC X(01).
017200              88 TOP-SORT-IS-NULL       VALUE 'Y'.
017300          10  TOP-ALREADY-USED      PIC X(01) VALUE SPACE.
017400              88 TOP-WAS-USED           VALUE 'Y'.
017500          10  FILLER                PIC X(04) VALUE SPACES.
017600 *
017700 * 07/09/95 RCH TKT-RY286 - ONE ROW PER DISTINCT SONG, ACCUMULATED
017800 * DURING THE SCAN OF WS-ORDER-TABLE ABOVE.
017900  01  WS-SONG-SUM-TABLE.
018000      05  WS-SONGSUM-ENTRY OCCURS 1 TO 500 TIMES
018100                        DEPENDING ON WS-SONG-COUNT
018200                        INDEXED BY SONGSUM-IDX.
018300          10  SONGSUM-NAME          PIC X(30).
018400          10  SONGSUM-ARTIST        PIC X(20).
018500          10  SONGSUM-BUY-COUNT     PIC 9(05) COMP.
018600          10  SONGSUM-SELL-COUNT    PIC 9(05) COMP.
018700          10  SONGSUM-PREM-SUM      PIC S9(07)V99.
018800          10  SONGSUM-PREM-N        PIC 9(05) COMP.
018900          10  SONGSUM-YIELD-SUM     PIC S9(07)V99.
019000          10  SONGSUM-YIELD-N       PIC 9(05) COMP.
019100          10  SONGSUM-LIQ-SUM       PIC 9(07)V9.
019200          10  FILLER                PIC X(04) VALUE SPACES.
019300 *
019400 * SCRATCH AREA FOR THE SONG-TABLE SELECTION-SORT SWAP, SAME SHAPE
019500 * AS ONE WS-SONGSUM-ENTRY.
019600  01  WS-SONG-SWAP-AREA.
019700      05  FILLER                   PIC X(30).
019800      05  FILLER                   PIC X(20).
019900      05  FILLER                   PIC 9(05) COMP.
020000      05  FILLER                   PIC 9(05) COMP.
020100      05  FILLER                   PIC S9(07)V99.
020200      05  FILLER                   PIC 9(05) COMP.
020300      05  FILLER                   PIC S9(07)V99.
020400      05  FILLER                   PIC 9(05) COMP.
020500      05  FILLER                   PIC 9(07)V9.
020600      05  FILLER                   PIC X(04).
020700 *
020800  01  WS-EDIT-FIELDS.
020900      05  WS-PRICE-EDIT            PIC Z(8)9.
021000      05  WS-RECENT-EDIT           PIC Z(8)9.
021100      05  WS-YIELD-EDIT            PIC -ZZZ9.99.
021200      05  WS-PREMIUM-EDIT          PIC -ZZZ9.99.
021300      05  WS-LIQUIDITY-EDIT        PIC ZZ9.9.
021400      05  WS-BLANK-8               PIC X(08) VALUE SPACES.
021500      05  WS-AVG-PREM-EDIT         PIC -ZZZ9.99.
021600      05  WS-AVG-YIELD-EDIT        PIC -ZZZ9.99.
021700      05  WS-AVG-LIQ-EDIT          PIC ZZ9.9.
021800      05  WS-BUY-EDIT              PIC ZZZZ9.
021900      05  WS-SELL-EDIT             PIC ZZZZ9.
022000      05  FILLER                  PIC X(04).
022100 *
022200  01  WS-WORK-AVG.
022300      05  WS-AVG-VALUE             PIC S9(07)V99.
022400      05  WS-AVG-LIQ-VALUE         PIC 9(07)V9.
022500      05  FILLER                  PIC X(04).
022600 *
022700  PROCEDURE DIVISION.
022800      DISPLAY "INIT PROG ORDTSVEX".
022900      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023000      EVALUATE TRUE
023100          WHEN MODE-IS-SUMMARY
023200              PERFORM 100-LOAD-TABLE THRU 100-EXIT
023300                      UNTIL NO-MORE-RECORDS
023400              OPEN OUTPUT SONGSUM-TSV-OUT
023500              PERFORM 400-SONG-SUMMARY-EXPORT THRU 400-EXIT
023600              CLOSE SONGSUM-TSV-OUT
023700          WHEN MODE-IS-TOPN
023800              PERFORM 100-LOAD-TABLE THRU 100-EXIT
023900                      UNTIL NO-MORE-RECORDS
024000              OPEN OUTPUT DETAIL-TSV-OUT
024100              PERFORM 150-HEADER-DETAIL THRU 150-EXIT
024200              PERFORM 300-TOPN-EXPORT THRU 300-EXIT
024300              CLOSE DETAIL-TSV-OUT
024400          WHEN OTHER
024500              OPEN OUTPUT DETAIL-TSV-OUT
024600              PERFORM 150-HEADER-DETAIL THRU 150-EXIT
024700              PERFORM 200-WRITE-DETAIL-TSV THRU 200-EXIT
024800                      UNTIL NO-MORE-RECORDS
024900              CLOSE DETAIL-TSV-OUT
025000      END-EVALUATE.
025100      PERFORM 900-WRAP-UP THRU 900-EXIT.
025200      MOVE +0 TO RETURN-CODE.
025300      GOBACK.
025400 *
025500  000-HOUSEKEEPING.
025600      DISPLAY "HOUSEKEEPING".
025700      OPEN INPUT ENRICHED-IN.
025800      OPEN INPUT EXPORT-PARM-IN.
025900      INITIALIZE COUNTERS-AND-ACCUMULATORS.
026000      MOVE SPACES TO WS-EXPORT-PARM.
026100      READ EXPORT-PARM-IN INTO WS-EXPORT-PARM
026200          AT END
026300             DISPLAY "NO EXPORT-PARM-IN CARD - DEFAULTING TO FULL"
026400             MOVE "FULL" TO PARM-MODE
026500      END-READ.
026600      CLOSE EXPORT-PARM-IN.
026700      IF NOT MODE-IS-FULL AND NOT MODE-IS-FILTER
026800         AND NOT MODE-IS-TOPN AND NOT MODE-IS-SUMMARY
026900          DISPLAY "UNKNOWN PARM-MODE - DEFAULTING TO FULL"
027000          MOVE "FULL" TO PARM-MODE
027100      END-IF
027200      READ ENRICHED-IN INTO WS-CURRENT-ORDER
027300          AT END
027400             SET NO-MORE-RECORDS TO TRUE
027500          GO TO 000-EXIT
027600      END-READ
027700      ADD +1 TO RECORDS-READ.
027800  000-EXIT.
027900      EXIT.
028000 *
028100 * 11/06/03 RCH TKT-RY301 - LOADS THE WHOLE SNAPSHOT, USED ONLY BY
028200 * THE TOP-N AND SONG-SUMMARY VARIANTS.
028300  100-LOAD-TABLE.
028400      ADD +1 TO WS-TAB-COUNT.
028500      SET TOP-IDX TO WS-TAB-COUNT.
028600      MOVE ORDER-NO OF WS-CURRENT-ORDER    TO TOP-ORDER-NO (TOP-IDX)
028700      MOVE SONG-NAME OF WS-CURRENT-ORDER   TO TOP-SONG-NAME (TOP-IDX)
028800      MOVE SONG-ARTIST OF WS-CURRENT-ORDER TO TOP-SONG-ARTIST (TOP-IDX)
028900      MOVE ORDER-TYPE OF WS-CURRENT-ORDER  TO TOP-ORDER-TYPE (TOP-IDX)
029000      MOVE ORDER-PRICE OF WS-CURRENT-ORDER TO TOP-ORDER-PRICE (TOP-IDX)
029100      MOVE RECENT-PRICE OF WS-CURRENT-ORDER
029200                                       TO TOP-RECENT-PRICE (TOP-IDX)
029300      MOVE ORDER-DATE-TEXT OF WS-CURRENT-ORDER
029400                                       TO TOP-ORDER-DATE-TEXT (TOP-IDX)
029500      MOVE SPREAD-RATE OF WS-CURRENT-ORDER TO TOP-SPREAD-RATE (TOP-IDX)
029600      MOVE SPREAD-RATE-NULL OF WS-CURRENT-ORDER
029700                                       TO TOP-SPREAD-NULL (TOP-IDX)
029800      MOVE EXPECTED-YIELD OF WS-CURRENT-ORDER
029900                                       TO TOP-EXPECTED-YIELD (TOP-IDX)
030000      MOVE EXPECTED-YIELD-NULL OF WS-CURRENT-ORDER
030100                                       TO TOP-YIELD-NULL (TOP-IDX)
030200      MOVE LIQUIDITY-SCORE OF WS-CURRENT-ORDER
030300                                       TO TOP-LIQUIDITY-SCORE (TOP-IDX)
030400      MOVE SIGNAL OF WS-CURRENT-ORDER      TO TOP-SIGNAL (TOP-IDX)
030500      MOVE URL-LINK OF WS-CURRENT-ORDER    TO TOP-URL-LINK (TOP-IDX)
030600      MOVE SPACE TO TOP-ALREADY-USED (TOP-IDX)
030700      EVALUATE TRUE
030800          WHEN SORT-IS-YIELD
030900              MOVE TOP-EXPECTED-YIELD (TOP-IDX)
031000                  TO TOP-SORT-VALUE (TOP-IDX)
031100              MOVE TOP-YIELD-NULL (TOP-IDX)
031200                  TO TOP-SORT-NULL (TOP-IDX)
031300          WHEN SORT-IS-LIQUIDITY
031400              MOVE TOP-LIQUIDITY-SCORE (TOP-IDX)
031500                  TO TOP-SORT-VALUE (TOP-IDX)
031600              MOVE SPACE
031700                  TO TOP-SORT-NULL (TOP-IDX)
031800          WHEN OTHER
031900              MOVE TOP-SPREAD-RATE (TOP-IDX)
032000                  TO TOP-SORT-VALUE (TOP-IDX)
032100              MOVE TOP-SPREAD-NULL (TOP-IDX)
032200                  TO TOP-SORT-NULL (TOP-IDX)
032300      END-EVALUATE
032400  100-READ-NEXT.
032500      READ ENRICHED-IN INTO WS-CURRENT-ORDER
032600          AT END
032700             SET NO-MORE-RECORDS TO TRUE
032800          GO TO 100-EXIT
032900      END-READ
033000      ADD +1 TO RECORDS-READ.
033100  100-EXIT.
033200      EXIT.
033300 *
033400  150-HEADER-DETAIL.
033500      STRING "TIME"       DELIMITED BY SIZE
033600             WS-TAB-CHAR  DELIMITED BY SIZE
033700             "SONG"        DELIMITED BY SIZE
033800             WS-TAB-CHAR  DELIMITED BY SIZE
033900             "ARTIST"      DELIMITED BY SIZE
034000             WS-TAB-CHAR  DELIMITED BY SIZE
034100             "SIDE"        DELIMITED BY SIZE
034200             WS-TAB-CHAR  DELIMITED BY SIZE
034300             "PRICE"       DELIMITED BY SIZE
034400             WS-TAB-CHAR  DELIMITED BY SIZE
034500             "RECENT"      DELIMITED BY SIZE
034600             WS-TAB-CHAR  DELIMITED BY SIZE
034700             "YIELD(%)"    DELIMITED BY SIZE
034800             WS-TAB-CHAR  DELIMITED BY SIZE
034900             "PREMIUM(%)"  DELIMITED BY SIZE
035000             WS-TAB-CHAR  DELIMITED BY SIZE
035100             "LIQUIDITY"   DELIMITED BY SIZE
035200             WS-TAB-CHAR  DELIMITED BY SIZE
035300             "SIGNAL"      DELIMITED BY SIZE
035400             WS-TAB-CHAR  DELIMITED BY SIZE
035500             "URL"         DELIMITED BY SIZE
035600             INTO DTSV-REC
035700      END-STRING
035800      WRITE DTSV-REC.
035900  150-EXIT.
036000      EXIT.
036100 *
036200 * 12/05/91 RCH TKT-RY271 - ONE LINE PER ORDER THAT PASSES THE
036300 * FILTER (FULL MODE NEVER FAILS THE FILTER).
036400  200-WRITE-DETAIL-TSV.
036500      PERFORM 210-PASSES-FILTER THRU 210-EXIT.
036600      IF FILTER-PASSED
036700          PERFORM 250-BUILD-DETAIL-LINE THRU 250-EXIT
036800          WRITE DTSV-REC
036900          ADD +1 TO RECORDS-WRITTEN
037000      END-IF.
037100  200-READ-NEXT.
037200      READ ENRICHED-IN INTO WS-CURRENT-ORDER
037300          AT END
037400             SET NO-MORE-RECORDS TO TRUE
037500          GO TO 200-EXIT
037600      END-READ
037700      ADD +1 TO RECORDS-READ.
037800  200-EXIT.
037900      EXIT.
038000 *
038100 * THE SAME BIG EVALUATE-TRUE/NESTED-IF SHAPE THE OLD INSTRUMENT
038200 * EXPORT USED TO BRANCH BY INSTRUMENT TYPE, HERE BRANCHING BY
038300 * FILTER KEY AND VALUE INSTEAD.
038400  210-PASSES-FILTER.
038500      SET FILTER-PASSED TO TRUE.
038600      IF NOT MODE-IS-FILTER
038700          GO TO 210-EXIT
038800      END-IF
038900      EVALUATE TRUE
039000          WHEN FILTER-IS-STATUS
039100              EVALUATE TRUE
039200                  WHEN PARM-FILTER-VAL = "WAITING"
039300                      IF NOT WAITING-ORDER OF WS-CURRENT-ORDER
039400                          SET FILTER-FAILED TO TRUE
039500                      END-IF
039600                  WHEN PARM-FILTER-VAL = "COMPLETED"
039700                      IF NOT DONE-ORDER OF WS-CURRENT-ORDER
039800                         AND NOT FILLED-ORDER OF WS-CURRENT-ORDER
039900                          SET FILTER-FAILED TO TRUE
040000                      END-IF
040100                  WHEN OTHER
040200                      SET FILTER-FAILED TO TRUE
040300              END-EVALUATE
040400          WHEN FILTER-IS-SIDE
040500              EVALUATE TRUE
040600                  WHEN PARM-FILTER-VAL = "BUY"
040700                      IF NOT BUY-ORDER OF WS-CURRENT-ORDER
040800                          SET FILTER-FAILED TO TRUE
040900                      END-IF
041000                  WHEN PARM-FILTER-VAL = "SELL"
041100                      IF NOT SELL-ORDER OF WS-CURRENT-ORDER
041200                          SET FILTER-FAILED TO TRUE
041300                      END-IF
041400                  WHEN OTHER
041500                      SET FILTER-FAILED TO TRUE
041600              END-EVALUATE
041700          WHEN FILTER-IS-SIGNAL
041800              EVALUATE TRUE
041900                  WHEN PARM-FILTER-VAL = "UNDERVALUED"
042000                      MOVE 0 TO WS-INSPECT-TALLY
042100                      INSPECT SIGNAL OF WS-CURRENT-ORDER TALLYING
042200                              WS-INSPECT-TALLY FOR ALL "UNDERVALUED"
042300                      IF WS-INSPECT-TALLY = 0
042400                          SET FILTER-FAILED TO TRUE
042500                      END-IF
042600                  WHEN PARM-FILTER-VAL = "OVERVALUED"
042700                      MOVE 0 TO WS-INSPECT-TALLY
042800                      INSPECT SIGNAL OF WS-CURRENT-ORDER TALLYING
042900                              WS-INSPECT-TALLY FOR ALL "OVERVALUED"
043000                      IF WS-INSPECT-TALLY = 0
043100                          SET FILTER-FAILED TO TRUE
043200                      END-IF
043300                  WHEN PARM-FILTER-VAL = "ALERT"
043400                      IF SIGNAL OF WS-CURRENT-ORDER NOT = "CAUTION"
043500                         AND SIGNAL OF WS-CURRENT-ORDER
043600                             NOT = "UNDERVALUED"
043700                         AND SIGNAL OF WS-CURRENT-ORDER
043800                             NOT = "OVERVALUED"
043900                          SET FILTER-FAILED TO TRUE
044000                      END-IF
044100                  WHEN OTHER
044200                      SET FILTER-FAILED TO TRUE
044300              END-EVALUATE
044400          WHEN OTHER
044500              SET FILTER-FAILED TO TRUE
044600      END-EVALUATE.
044700  210-EXIT.
044800      EXIT.
044900 *
045000 * BUILDS ONE DETAIL LINE FROM WS-CURRENT-ORDER - USED BY THE
045100 * FULL/FILTER SEQUENTIAL PASS.
045200  250-BUILD-DETAIL-LINE.
045300      MOVE ORDER-PRICE OF WS-CURRENT-ORDER  TO WS-PRICE-EDIT
045400      MOVE RECENT-PRICE OF WS-CURRENT-ORDER TO WS-RECENT-EDIT
045500      MOVE LIQUIDITY-SCORE OF WS-CURRENT-ORDER TO WS-LIQUIDITY-EDIT
045600      IF EXPECTED-YIELD-IS-NULL OF WS-CURRENT-ORDER
045700          MOVE SPACES TO WS-YIELD-EDIT
045800      ELSE
045900          MOVE EXPECTED-YIELD OF WS-CURRENT-ORDER TO WS-YIELD-EDIT
046000      END-IF
046100      IF SPREAD-RATE-IS-NULL OF WS-CURRENT-ORDER
046200          MOVE SPACES TO WS-PREMIUM-EDIT
046300      ELSE
046400          MOVE SPREAD-RATE OF WS-CURRENT-ORDER TO WS-PREMIUM-EDIT
046500      END-IF
046600      STRING ORDER-DATE-TEXT OF WS-CURRENT-ORDER DELIMITED BY SIZE
046700             WS-TAB-CHAR                         DELIMITED BY SIZE
046800             SONG-NAME OF WS-CURRENT-ORDER        DELIMITED BY SIZE
046900             WS-TAB-CHAR                         DELIMITED BY SIZE
047000             SONG-ARTIST OF WS-CURRENT-ORDER      DELIMITED BY SIZE
047100             WS-TAB-CHAR                         DELIMITED BY SIZE
047200             ORDER-TYPE OF WS-CURRENT-ORDER       DELIMITED BY SIZE
047300             WS-TAB-CHAR                         DELIMITED BY SIZE
047400             WS-PRICE-EDIT                        DELIMITED BY SIZE
047500             WS-TAB-CHAR                         DELIMITED BY SIZE
047600             WS-RECENT-EDIT                       DELIMITED BY SIZE
047700             WS-TAB-CHAR                         DELIMITED BY SIZE
047800             WS-YIELD-EDIT                        DELIMITED BY SIZE
047900             WS-TAB-CHAR                         DELIMITED BY SIZE
048000             WS-PREMIUM-EDIT                      DELIMITED BY SIZE
048100             WS-TAB-CHAR                         DELIMITED BY SIZE
048200             WS-LIQUIDITY-EDIT                    DELIMITED BY SIZE
048300             WS-TAB-CHAR                         DELIMITED BY SIZE
048400             SIGNAL OF WS-CURRENT-ORDER           DELIMITED BY SIZE
048500             WS-TAB-CHAR                         DELIMITED BY SIZE
048600             URL-LINK OF WS-CURRENT-ORDER         DELIMITED BY SIZE
048700             INTO DTSV-REC
048800      END-STRING.
048900  250-EXIT.
049000      EXIT.
049100 *
049200 * 19/02/93 RCH TKT-RY278 - SELECTION PASS OVER THE TABLE, TOP-N
049300 * TIMES, SAME PLAIN PERFORM-VARYING IDIOM AS THE COLLECTOR'S
049400 * TOP-10 RANKING.
049500  300-TOPN-EXPORT.
049600      PERFORM 310-PICK-ONE THRU 310-EXIT
049700              VARYING WS-RANK-NO FROM 1 BY 1
049800              UNTIL WS-RANK-NO > PARM-TOP-N.
049900  300-EXIT.
050000      EXIT.
050100 *
050200  310-PICK-ONE.
050300      MOVE 0 TO WS-PICK-IDX.
050400      PERFORM 320-FIND-BEST THRU 320-EXIT
050500              VARYING WS-SCAN-IDX FROM 1 BY 1
050600              UNTIL WS-SCAN-IDX > WS-TAB-COUNT.
050700      IF WS-PICK-IDX = 0
050800          MOVE 9999999 TO WS-RANK-NO
050900          GO TO 310-EXIT
051000      END-IF
051100      SET TOP-IDX TO WS-PICK-IDX.
051200      SET TOP-WAS-USED (TOP-IDX) TO TRUE.
051300      PERFORM 250-BUILD-TOPN-LINE THRU 250-EXIT-TOPN.
051400      WRITE DTSV-REC.
051500      ADD +1 TO RECORDS-WRITTEN.
051600  310-EXIT.
051700      EXIT.
051800 *
051900  320-FIND-BEST.
052000      SET TOP-IDX TO WS-SCAN-IDX.
052100      IF TOP-WAS-USED (TOP-IDX) OR TOP-SORT-IS-NULL (TOP-IDX)
052200          GO TO 320-EXIT
052300      END-IF
052400      IF WS-PICK-IDX = 0
052500          MOVE WS-SCAN-IDX TO WS-PICK-IDX
052600          GO TO 320-EXIT
052700      END-IF
052800      SET TOP-IDX TO WS-PICK-IDX.
052900      IF SORT-DESCENDING
053000          IF TOP-SORT-VALUE (WS-SCAN-IDX) > TOP-SORT-VALUE (WS-PICK-IDX)
053100              MOVE WS-SCAN-IDX TO WS-PICK-IDX
053200          END-IF
053300      ELSE
053400          IF TOP-SORT-VALUE (WS-SCAN-IDX) < TOP-SORT-VALUE (WS-PICK-IDX)
053500              MOVE WS-SCAN-IDX TO WS-PICK-IDX
053600          END-IF
053700      END-IF.
053800  320-EXIT.
053900      EXIT.
054000 *
054100  250-BUILD-TOPN-LINE.
054200      MOVE TOP-ORDER-PRICE (TOP-IDX)  TO WS-PRICE-EDIT
054300      MOVE TOP-RECENT-PRICE (TOP-IDX) TO WS-RECENT-EDIT
054400      MOVE TOP-LIQUIDITY-SCORE (TOP-IDX) TO WS-LIQUIDITY-EDIT
054500      IF TOP-YIELD-IS-NULL (TOP-IDX)
054600          MOVE SPACES TO WS-YIELD-EDIT
054700      ELSE
054800          MOVE TOP-EXPECTED-YIELD (TOP-IDX) TO WS-YIELD-EDIT
054900      END-IF
055000      IF TOP-SPREAD-IS-NULL (TOP-IDX)
055100          MOVE SPACES TO WS-PREMIUM-EDIT
055200      ELSE
055300          MOVE TOP-SPREAD-RATE (TOP-IDX) TO WS-PREMIUM-EDIT
055400      END-IF
055500      STRING TOP-ORDER-DATE-TEXT (TOP-IDX) DELIMITED BY SIZE
055600             WS-TAB-CHAR                   DELIMITED BY SIZE
055700             TOP-SONG-NAME (TOP-IDX)       DELIMITED BY SIZE
055800             WS-TAB-CHAR                   DELIMITED BY SIZE
055900             TOP-SONG-ARTIST (TOP-IDX)     DELIMITED BY SIZE
056000             WS-TAB-CHAR                   DELIMITED BY SIZE
056100             TOP-ORDER-TYPE (TOP-IDX)      DELIMITED BY SIZE
056200             WS-TAB-CHAR                   DELIMITED BY SIZE
056300             WS-PRICE-EDIT                  DELIMITED BY SIZE
056400             WS-TAB-CHAR                   DELIMITED BY SIZE
056500             WS-RECENT-EDIT                 DELIMITED BY SIZE
056600             WS-TAB-CHAR                   DELIMITED BY SIZE
056700             WS-YIELD-EDIT                  DELIMITED BY SIZE
056800             WS-TAB-CHAR                   DELIMITED BY SIZE
056900             WS-PREMIUM-EDIT                DELIMITED BY SIZE
057000             WS-TAB-CHAR                   DELIMITED BY SIZE
057100             WS-LIQUIDITY-EDIT              DELIMITED BY SIZE
057200             WS-TAB-CHAR                   DELIMITED BY SIZE
057300             TOP-SIGNAL (TOP-IDX)          DELIMITED BY SIZE
057400             WS-TAB-CHAR                   DELIMITED BY SIZE
057500             TOP-URL-LINK (TOP-IDX)        DELIMITED BY SIZE
057600             INTO DTSV-REC
057700      END-STRING.
057800  250-EXIT-TOPN.
057900      EXIT.
058000 *
058100 * 07/09/95 RCH TKT-RY286 - GROUP WS-ORDER-TABLE BY SONG, THEN WRITE
058200 * THE SUMMARY LINES IN ASCENDING SONG-NAME ORDER.
058300  400-SONG-SUMMARY-EXPORT.
058400      PERFORM 410-ACCUMULATE-SONG THRU 410-EXIT
058500              VARYING WS-SCAN-IDX FROM 1 BY 1
058600              UNTIL WS-SCAN-IDX > WS-TAB-COUNT.
058700      PERFORM 420-SORT-SONG-TABLE THRU 420-EXIT.
058800      STRING "SONG" DELIMITED BY SIZE
058900             WS-TAB-CHAR DELIMITED BY SIZE
059000             "ARTIST" DELIMITED BY SIZE
059100             WS-TAB-CHAR DELIMITED BY SIZE
059200             "BUY_ORDERS" DELIMITED BY SIZE
059300             WS-TAB-CHAR DELIMITED BY SIZE
059400             "SELL_ORDERS" DELIMITED BY SIZE
059500             WS-TAB-CHAR DELIMITED BY SIZE
059600             "AVG_PREMIUM(%)" DELIMITED BY SIZE
059700             WS-TAB-CHAR DELIMITED BY SIZE
059800             "AVG_YIELD(%)" DELIMITED BY SIZE
059900             WS-TAB-CHAR DELIMITED BY SIZE
060000             "LIQUIDITY" DELIMITED BY SIZE
060100             INTO STSV-REC
060200      END-STRING
060300      WRITE STSV-REC
060400      PERFORM 430-WRITE-SONG-LINE THRU 430-EXIT
060500              VARYING SONGSUM-IDX FROM 1 BY 1
060600              UNTIL SONGSUM-IDX > WS-SONG-COUNT.
060700  400-EXIT.
060800      EXIT.
060900 *
061000  410-ACCUMULATE-SONG.
061100      SET TOP-IDX TO WS-SCAN-IDX.
061200      PERFORM 415-FIND-OR-INSERT-SONG THRU 415-EXIT.
061300      IF TOP-ORDER-TYPE (TOP-IDX) = "BUY"
061400          ADD +1 TO SONGSUM-BUY-COUNT (SONGSUM-IDX)
061500      ELSE
061600          ADD +1 TO SONGSUM-SELL-COUNT (SONGSUM-IDX)
061700      END-IF
061800      IF NOT TOP-SPREAD-IS-NULL (TOP-IDX)
061900          ADD TOP-SPREAD-RATE (TOP-IDX) TO SONGSUM-PREM-SUM (SONGSUM-IDX)
062000          ADD +1 TO SONGSUM-PREM-N (SONGSUM-IDX)
062100      END-IF
062200      IF NOT TOP-YIELD-IS-NULL (TOP-IDX)
062300          ADD TOP-EXPECTED-YIELD (TOP-IDX)
062400              TO SONGSUM-YIELD-SUM (SONGSUM-IDX)
062500          ADD +1 TO SONGSUM-YIELD-N (SONGSUM-IDX)
062600      END-IF
062700      ADD TOP-LIQUIDITY-SCORE (TOP-IDX) TO SONGSUM-LIQ-SUM (SONGSUM-IDX).
062800  410-EXIT.
062900      EXIT.
063000 *
063100  415-FIND-OR-INSERT-SONG.
063200      SET SONGSUM-IDX TO 1.
063300      SEARCH WS-SONGSUM-ENTRY
063400          AT END
063500             ADD +1 TO WS-SONG-COUNT
063600             SET SONGSUM-IDX TO WS-SONG-COUNT
063700             MOVE TOP-SONG-NAME (TOP-IDX)
063800                                TO SONGSUM-NAME (SONGSUM-IDX)
063900             MOVE TOP-SONG-ARTIST (TOP-IDX)
064000                                TO SONGSUM-ARTIST (SONGSUM-IDX)
064100             MOVE 0 TO SONGSUM-BUY-COUNT (SONGSUM-IDX)
064200             MOVE 0 TO SONGSUM-SELL-COUNT (SONGSUM-IDX)
064300             MOVE 0 TO SONGSUM-PREM-SUM (SONGSUM-IDX)
064400             MOVE 0 TO SONGSUM-PREM-N (SONGSUM-IDX)
064500             MOVE 0 TO SONGSUM-YIELD-SUM (SONGSUM-IDX)
064600             MOVE 0 TO SONGSUM-YIELD-N (SONGSUM-IDX)
064700             MOVE 0 TO SONGSUM-LIQ-SUM (SONGSUM-IDX)
064800          WHEN SONGSUM-NAME (SONGSUM-IDX) = TOP-SONG-NAME (TOP-IDX)
064900             CONTINUE
065000      END-SEARCH.
065100  415-EXIT.
065200      EXIT.
065300 *
065400 * SELECTION SORT ASCENDING BY SONG NAME - SAME SWAP IDIOM AS THE
065500 * COLLECTOR'S TOP-10 RANKING, JUST ASCENDING HERE.
065600  420-SORT-SONG-TABLE.
065700      PERFORM 425-SORT-PASS THRU 425-EXIT
065800              VARYING WS-SCAN-IDX FROM 1 BY 1
065900              UNTIL WS-SCAN-IDX > WS-SONG-COUNT.
066000  420-EXIT.
066100      EXIT.
066200 *
066300  425-SORT-PASS.
066400      MOVE WS-SCAN-IDX TO WS-PICK-IDX.
066500      PERFORM 426-FIND-SMALLEST THRU 426-EXIT
066600              VARYING WS-RANK-NO FROM WS-SCAN-IDX BY 1
066700              UNTIL WS-RANK-NO > WS-SONG-COUNT.
066800      IF WS-PICK-IDX NOT = WS-SCAN-IDX
066900          PERFORM 427-SWAP-SONGS THRU 427-EXIT
067000      END-IF.
067100  425-EXIT.
067200      EXIT.
067300 *
067400  426-FIND-SMALLEST.
067500      IF SONGSUM-NAME (WS-RANK-NO) < SONGSUM-NAME (WS-PICK-IDX)
067600          MOVE WS-RANK-NO TO WS-PICK-IDX
067700      END-IF.
067800  426-EXIT.
067900      EXIT.
068000 *
068100  427-SWAP-SONGS.
068200      MOVE WS-SONGSUM-ENTRY (WS-SCAN-IDX) TO WS-SONG-SWAP-AREA.
068300      MOVE WS-SONGSUM-ENTRY (WS-PICK-IDX)
068400          TO WS-SONGSUM-ENTRY (WS-SCAN-IDX).
068500      MOVE WS-SONG-SWAP-AREA TO WS-SONGSUM-ENTRY (WS-PICK-IDX).
068600  427-EXIT.
068700      EXIT.
068800 *
068900  430-WRITE-SONG-LINE.
069000      MOVE SONGSUM-BUY-COUNT (SONGSUM-IDX) TO WS-BUY-EDIT
069100      MOVE SONGSUM-SELL-COUNT (SONGSUM-IDX) TO WS-SELL-EDIT
069200      IF SONGSUM-PREM-N (SONGSUM-IDX) = 0
069300          MOVE 0 TO WS-AVG-PREM-EDIT
069400      ELSE
069500          COMPUTE WS-AVG-VALUE ROUNDED =
069600              SONGSUM-PREM-SUM (SONGSUM-IDX)
069700                  / SONGSUM-PREM-N (SONGSUM-IDX)
069800          MOVE WS-AVG-VALUE TO WS-AVG-PREM-EDIT
069900      END-IF
070000      IF SONGSUM-YIELD-N (SONGSUM-IDX) = 0
070100          MOVE 0 TO WS-AVG-YIELD-EDIT
070200      ELSE
070300          COMPUTE WS-AVG-VALUE ROUNDED =
070400              SONGSUM-YIELD-SUM (SONGSUM-IDX)
070500                  / SONGSUM-YIELD-N (SONGSUM-IDX)
070600          MOVE WS-AVG-VALUE TO WS-AVG-YIELD-EDIT
070700      END-IF
070800      COMPUTE WS-AVG-LIQ-VALUE ROUNDED =
070900          SONGSUM-LIQ-SUM (SONGSUM-IDX) /
071000          (SONGSUM-BUY-COUNT (SONGSUM-IDX)
071100              + SONGSUM-SELL-COUNT (SONGSUM-IDX))
071200      MOVE WS-AVG-LIQ-VALUE TO WS-AVG-LIQ-EDIT
071300      STRING SONGSUM-NAME (SONGSUM-IDX)   DELIMITED BY SIZE
071400             WS-TAB-CHAR                  DELIMITED BY SIZE
071500             SONGSUM-ARTIST (SONGSUM-IDX) DELIMITED BY SIZE
071600             WS-TAB-CHAR                  DELIMITED BY SIZE
071700             WS-BUY-EDIT                   DELIMITED BY SIZE
071800             WS-TAB-CHAR                  DELIMITED BY SIZE
071900             WS-SELL-EDIT                  DELIMITED BY SIZE
072000             WS-TAB-CHAR                  DELIMITED BY SIZE
072100             WS-AVG-PREM-EDIT               DELIMITED BY SIZE
072200             WS-TAB-CHAR                  DELIMITED BY SIZE
072300             WS-AVG-YIELD-EDIT              DELIMITED BY SIZE
072400             WS-TAB-CHAR                  DELIMITED BY SIZE
072500             WS-AVG-LIQ-EDIT                DELIMITED BY SIZE
072600             INTO STSV-REC
072700      END-STRING
072800      WRITE STSV-REC.
072900  430-EXIT.
073000      EXIT.
073100 *
073200  900-WRAP-UP.
073300      DISPLAY "ORDTSVEX TOTALS - READ: " RECORDS-READ
073400              " WRITTEN: " RECORDS-WRITTEN.
073500      CLOSE ENRICHED-IN.
073600      DISPLAY "NORMAL END OF PROG ORDTSVEX".
073700  900-EXIT.
073800      EXIT.
