000100      *================================================================*
000200      *   WORKSHOP 17.2R  ORDDEDUP
000300      *================================================================*
000400       IDENTIFICATION DIVISION.
000500       PROGRAM-ID.   ORDDEDUP.
000600       AUTHOR.  R.CH.
000700       INSTALLATION.  ROYALTY CLEARING HOUSE - BATCH SYSTEMS.
000800       DATE-WRITTEN.  17-03-1985.
000900       DATE-COMPILED. 17-03-1985.
001000       SECURITY.   NON-CONFIDENTIAL.
001100      *----------------------------------------------------------------*
001200      * CHANGE LOG
001300      *----------------------------------------------------------------*
001400      * 17/03/1985  RCH  TKT-RY002  ORIGINAL PROGRAM - COLLAPSES THE
001500      *                             VALIDATED FEED TO ONE RECORD PER
001600      *                             ORDER-NO (LATEST WINS)
001700      * 22/07/1986  RCH  TKT-RY019  ADDED SNAPSHOT STAT COUNTS (BUY,
001800      *                             SELL, WAITING, DONE/FILLED)
001900      * 14/02/1988  RCH  TKT-RY037  ADDED PER-SONG TOTALS TABLE AND
002000      *                             TOP-10 RANKING BY (BUY + SELL)
002100      * 09/09/1989  RCH  TKT-RY049  ENLARGED WS-ORDER-TABLE TO 2000
002200      *                             ENTRIES - DAILY VOLUME OUTGREW 500,
002300      *                             MADE OCCURS ... DEPENDING ON SO
002400      *                             SEARCH ONLY SCANS LOADED ENTRIES
002500      * 28/04/1991  RCH  TKT-RY066  RANK NOW A SELECTION SORT IN PLACE
002600      *                             OF THE OLD BUBBLE PASS (FEWER SWAPS)
002700      * 06/12/1992  RCH  TKT-RY081  ADDED WS-CURRENT-ORDER-TEXT REDEFINES
002800      *                             FOR TRACE DISPLAY OF THE CURRENT REC
002900      * 19/05/1994  RCH  TKT-RY097  SONG TABLE SIZE 300, CONSOLE TOP-10
003000      *                             LISTING WIDENED TO SHOW ARTIST
003100      * 29/10/1998  RCH  TKT-RY151  Y2K REMEDIATION - NO DATE FIELDS
003200      *                             MANIPULATED IN THIS PROGRAM, REVIEW
003300      *                             ONLY, NO CODE CHANGE REQUIRED
003400      * 15/06/2001  RCH  TKT-RY167  FIXED SELECTION SORT TIE-BREAK -
003500      *                             EQUAL TOTALS NOW KEEP FEED ORDER
003600      * 02/03/2005  RCH  TKT-RY184  MINOR - CONSOLE WORDING
003700      * 11/08/2009  RCH  TKT-RY203  TOP-10 LISTING WAS DROPPING THE
003800      *                             BUY/SELL/WAITING BREAKOUT - SHOP
003900      *                             WANTED THE MIX BEHIND THE TOTAL,
004000      *                             NOT JUST THE TOTAL ITSELF
004100      *----------------------------------------------------------------*
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER. IBM-390.
004500       OBJECT-COMPUTER. IBM-390.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT WORK-VALID-IN
005100           ASSIGN TO ORDSVALD
005200             FILE STATUS IS IFCODE.
005300      *
005400           SELECT WORK-DEDUP-OUT
005500           ASSIGN TO ORDSDEDP
005600             FILE STATUS IS OFCODE.
005700      *
005800       DATA DIVISION.
005900       FILE SECTION.
006000       FD  WORK-VALID-IN
006100           RECORD CONTAINS 182 CHARACTERS
006200           RECORDING MODE IS F
006300           BLOCK CONTAINS 0 RECORDS
006400           DATA RECORD IS VALID-REC.
006500       01  VALID-REC                    PIC X(182).
006600      *
006700       FD  WORK-DEDUP-OUT
006800           RECORD CONTAINS 182 CHARACTERS
006900           RECORDING MODE IS F
007000           BLOCK CONTAINS 0 RECORDS
007100           DATA RECORD IS DEDUP-REC.
007200       01  DEDUP-REC                    PIC X(182).
007300      *
007400       WORKING-STORAGE SECTION.
007500       01  FILE-STATUS-CODES.
007600           05  IFCODE                  PIC X(2).
007700               88 CODE-READ     VALUE SPACES.
007800               88 NO-MORE-DATA  VALUE "10".
007900           05  OFCODE                  PIC X(2).
008000               88 CODE-WRITE    VALUE SPACES.
008100           05  FILLER                  PIC X(04).
008200      *
008300       01  WS-CURRENT-ORDER.
008400           COPY ORDREC.
008500      *
008600      * 06/12/1992 RCH TKT-RY081 - FLAT-TEXT OVERLAY, CURRENT RECORD
008700      * ONLY, USED WHEN TRACING THE FEED WITH A DISPLAY STATEMENT.
008800       01  WS-CURRENT-ORDER-TEXT REDEFINES WS-CURRENT-ORDER
008900                                 PIC X(182).
009000      *
009100       77  MORE-RECORDS-SW             PIC X(1) VALUE 'S'.
009200           88 MORE-RECORDS     VALUE 'S'.
009300           88 NO-MORE-RECORDS  VALUE 'N'.
009400      *
009500       01  COUNTERS-AND-ACCUMULATORS.
009600           05  RECORDS-READ            PIC S9(7) COMP.
009700           05  WS-TAB-COUNT            PIC S9(7) COMP VALUE 0.
009800           05  DUPLICATES-REPLACED     PIC S9(7) COMP.
009900           05  SONG-TAB-COUNT          PIC S9(5) COMP VALUE 0.
010000           05  SNAP-BUY-COUNT          PIC S9(7) COMP.
010100           05  SNAP-SELL-COUNT         PIC S9(7) COMP.
010200           05  SNAP-WAITING-COUNT      PIC S9(7) COMP.
010300           05  SNAP-DONE-FILLED-COUNT  PIC S9(7) COMP.
010400           05  WS-OUT-IDX              PIC S9(7) COMP.
010500           05  WS-RANK-IDX             PIC S9(5) COMP.
010600           05  WS-SCAN-IDX             PIC S9(5) COMP.
010700           05  WS-BEST-IDX             PIC S9(5) COMP.
010800           05  WS-BEST-TOTAL           PIC S9(07) COMP.
010900           05  FILLER                  PIC X(04).
011000      *
011100      * 09/09/1989 RCH TKT-RY049 - THE ORDER AND SONG TABLES HOLD THE
011200      * WHOLE SNAPSHOT IN WORKING STORAGE, SO THE DEDUP AND THE
011300      * PER-SONG ROLL-UP CAN BOTH SCAN IT AS OFTEN AS THEY NEED
011400      * WITHOUT RE-READING THE FEED.  OCCURS ... DEPENDING ON LIMITS
011500      * EACH SEARCH TO THE ENTRIES ACTUALLY LOADED.
011600       01  WS-ORDER-TABLE.
011700           05  WS-ORDER-ENTRY OCCURS 1 TO 2000 TIMES
011800                             DEPENDING ON WS-TAB-COUNT
011900                             INDEXED BY ORD-IDX.
012000               10  WS-TAB-ORDER-NO       PIC X(12).
012100               10  WS-TAB-SONG-NAME      PIC X(30).
012200               10  WS-TAB-SONG-ARTIST    PIC X(20).
012300               10  WS-TAB-SONG-CATEGORY  PIC X(12).
012400               10  WS-TAB-ORDER-TYPE     PIC X(04).
012500               10  WS-TAB-ORDER-PRICE    PIC 9(09).
012600               10  WS-TAB-ORDER-COUNT    PIC 9(05).
012700               10  WS-TAB-LEAVES-COUNT   PIC 9(05).
012800               10  WS-TAB-ORDER-STATUS   PIC X(08).
012900               10  WS-TAB-ROYALTY-RATE   PIC 9V9(04).
013000               10  WS-TAB-ORDER-DATE     PIC X(19).
013100               10  WS-TAB-RECENT-PRICE   PIC 9(09).
013200               10  WS-TAB-URL-LINK       PIC X(40).
013300               10  FILLER                PIC X(04) VALUE SPACES.
013400      *
013500       01  WS-SONG-TABLE.
013600           05  WS-SONG-ENTRY OCCURS 1 TO 300 TIMES
013700                             DEPENDING ON SONG-TAB-COUNT
013800                             INDEXED BY SNG-IDX.
013900               10  WS-SNG-NAME           PIC X(30).
014000               10  WS-SNG-ARTIST         PIC X(20).
014100               10  WS-SNG-BUY-COUNT      PIC S9(05) COMP.
014200               10  WS-SNG-SELL-COUNT     PIC S9(05) COMP.
014300               10  WS-SNG-WAITING-COUNT  PIC S9(05) COMP.
014400               10  WS-SNG-TOTAL-COUNT    PIC S9(05) COMP.
014500               10  FILLER                PIC X(04).
014600      *
014700       01  WS-SWAP-AREA.
014800           05  WS-SWAP-NAME            PIC X(30).
014900           05  WS-SWAP-ARTIST          PIC X(20).
015000           05  WS-SWAP-BUY             PIC S9(05) COMP.
015100           05  WS-SWAP-SELL            PIC S9(05) COMP.
015200           05  WS-SWAP-WAITING         PIC S9(05) COMP.
015300           05  WS-SWAP-TOTAL           PIC S9(05) COMP.
015400           05  FILLER                  PIC X(04).
015500      *
015600       01  WS-TOP10-LINE.
015700           05  FILLER                  PIC X(02) VALUE SPACES.
015800           05  T10-RANK                PIC Z9.
015900           05  FILLER                  PIC X(02) VALUE SPACES.
016000           05  T10-SONG                PIC X(30).
016100           05  FILLER                  PIC X(02) VALUE SPACES.
016200           05  T10-ARTIST              PIC X(20).
016300           05  FILLER                  PIC X(02) VALUE SPACES.
016400           05  T10-TOTAL               PIC ZZZZ9.
016500           05  FILLER                  PIC X(02) VALUE SPACES.
016600           05  T10-BUY                 PIC ZZZZ9.
016700           05  FILLER                  PIC X(02) VALUE SPACES.
016800           05  T10-SELL                PIC ZZZZ9.
016900           05  FILLER                  PIC X(02) VALUE SPACES.
017000           05  T10-WAITING             PIC ZZZZ9.
017100           05  FILLER                  PIC X(06) VALUE SPACES.
017200      *
017300       PROCEDURE DIVISION.
017400           DISPLAY "INIT PROG ORDDEDUP".
017500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017600           PERFORM 200-LOAD-AND-DEDUP THRU 200-EXIT
017700                   UNTIL NO-MORE-RECORDS.
017800           PERFORM 300-SNAPSHOT-STATS THRU 300-EXIT
017900                   VARYING WS-OUT-IDX FROM 1 BY 1
018000                   UNTIL WS-OUT-IDX > WS-TAB-COUNT.
018100           PERFORM 400-SONG-TOTALS THRU 400-EXIT
018200                   VARYING WS-OUT-IDX FROM 1 BY 1
018300                   UNTIL WS-OUT-IDX > WS-TAB-COUNT.
018400           PERFORM 500-RANK-TOP10 THRU 500-EXIT.
018500           PERFORM 900-WRAP-UP THRU 900-EXIT.
018600           MOVE +0 TO RETURN-CODE.
018700           GOBACK.
018800      *
018900       000-HOUSEKEEPING.
019000           DISPLAY "HOUSEKEEPING".
019100           OPEN INPUT WORK-VALID-IN.
019200           OPEN OUTPUT WORK-DEDUP-OUT.
019300           INITIALIZE COUNTERS-AND-ACCUMULATORS.
019400           READ WORK-VALID-IN INTO WS-CURRENT-ORDER
019500               AT END
019600                  SET NO-MORE-RECORDS TO TRUE
019700               GO TO 000-EXIT
019800           END-READ
019900           ADD +1 TO RECORDS-READ.
020000       000-EXIT.
020100           EXIT.
020200      *
020300      * 17/03/1985 RCH TKT-RY002 - LATEST RECORD PER ORDER-NO WINS.
020400      * LINEAR SEARCH OVER THE ORDER TABLE, SAME SHAPE AS THE WORKSHOP
020500      * 17 TABLE-LOAD EXERCISE - ADD A NEW ENTRY WHEN NOT FOUND, else
020600      * OVERLAY THE MATCHING ENTRY IN PLACE.
020700       200-LOAD-AND-DEDUP.
020800           SET ORD-IDX TO 1
020900           SEARCH WS-ORDER-ENTRY
021000               AT END
021100                  ADD +1 TO WS-TAB-COUNT
021200                  SET ORD-IDX TO WS-TAB-COUNT
021300                  PERFORM 210-STORE-ENTRY THRU 210-EXIT
021400               WHEN WS-TAB-ORDER-NO (ORD-IDX) =
021500                    ORDER-NO OF WS-CURRENT-ORDER
021600                  ADD +1 TO DUPLICATES-REPLACED
021700                  PERFORM 210-STORE-ENTRY THRU 210-EXIT
021800           END-SEARCH
021900       200-READ-NEXT.
022000           READ WORK-VALID-IN INTO WS-CURRENT-ORDER
022100               AT END
022200                  SET NO-MORE-RECORDS TO TRUE
022300               GO TO 200-EXIT
022400           END-READ
022500           ADD +1 TO RECORDS-READ.
022600       200-EXIT.
022700           EXIT.
022800      *
022900       210-STORE-ENTRY.
023000           MOVE ORDER-NO OF WS-CURRENT-ORDER
023100                                TO WS-TAB-ORDER-NO (ORD-IDX)
023200           MOVE SONG-NAME OF WS-CURRENT-ORDER
023300                                TO WS-TAB-SONG-NAME (ORD-IDX)
023400           MOVE SONG-ARTIST OF WS-CURRENT-ORDER
023500                                TO WS-TAB-SONG-ARTIST (ORD-IDX)
023600           MOVE SONG-CATEGORY OF WS-CURRENT-ORDER
023700                                TO WS-TAB-SONG-CATEGORY (ORD-IDX)
023800           MOVE ORDER-TYPE OF WS-CURRENT-ORDER
023900                                TO WS-TAB-ORDER-TYPE (ORD-IDX)
024000           MOVE ORDER-PRICE OF WS-CURRENT-ORDER
024100                                TO WS-TAB-ORDER-PRICE (ORD-IDX)
024200           MOVE ORDER-COUNT OF WS-CURRENT-ORDER
024300                                TO WS-TAB-ORDER-COUNT (ORD-IDX)
024400           MOVE LEAVES-COUNT OF WS-CURRENT-ORDER
024500                                TO WS-TAB-LEAVES-COUNT (ORD-IDX)
024600           MOVE ORDER-STATUS OF WS-CURRENT-ORDER
024700                                TO WS-TAB-ORDER-STATUS (ORD-IDX)
024800           MOVE ORDER-ROYALTY-RATE OF WS-CURRENT-ORDER
024900                                TO WS-TAB-ROYALTY-RATE (ORD-IDX)
025000           MOVE ORDER-DATE-TEXT OF WS-CURRENT-ORDER
025100                                TO WS-TAB-ORDER-DATE (ORD-IDX)
025200           MOVE RECENT-PRICE OF WS-CURRENT-ORDER
025300                                TO WS-TAB-RECENT-PRICE (ORD-IDX)
025400           MOVE URL-LINK OF WS-CURRENT-ORDER
025500                                TO WS-TAB-URL-LINK (ORD-IDX).
025600       210-EXIT.
025700           EXIT.
025800      *
025900      * 22/07/1986 RCH TKT-RY019 - PER-SNAPSHOT BUY/SELL/WAITING/
026000      * DONE-OR-FILLED COUNTS.
026100       300-SNAPSHOT-STATS.
026200           IF WS-TAB-ORDER-TYPE (WS-OUT-IDX) = "BUY "
026300               ADD +1 TO SNAP-BUY-COUNT
026400           ELSE
026500               ADD +1 TO SNAP-SELL-COUNT
026600           END-IF
026700           IF WS-TAB-ORDER-STATUS (WS-OUT-IDX) = "WAITING "
026800               ADD +1 TO SNAP-WAITING-COUNT
026900           END-IF
027000           IF WS-TAB-ORDER-STATUS (WS-OUT-IDX) = "DONE    "
027100              OR WS-TAB-ORDER-STATUS (WS-OUT-IDX) = "FILLED  "
027200               ADD +1 TO SNAP-DONE-FILLED-COUNT
027300           END-IF.
027400       300-EXIT.
027500           EXIT.
027600      *
027700      * 14/02/1988 RCH TKT-RY037 - DAILY PER-SONG BUY/SELL/WAITING
027800      * TOTALS, KEYED BY SONG NAME, SAME LINEAR SEARCH SHAPE AS 200.
027900       400-SONG-TOTALS.
028000           SET SNG-IDX TO 1
028100           SEARCH WS-SONG-ENTRY
028200               AT END
028300                  ADD +1 TO SONG-TAB-COUNT
028400                  SET SNG-IDX TO SONG-TAB-COUNT
028500                  PERFORM 405-NEW-SONG-ENTRY THRU 405-EXIT
028600               WHEN WS-SNG-NAME (SNG-IDX) = WS-TAB-SONG-NAME (WS-OUT-IDX)
028700                  PERFORM 410-BUMP-SONG-COUNTS THRU 410-EXIT
028800           END-SEARCH.
028900       400-EXIT.
029000           EXIT.
029100      *
029200       405-NEW-SONG-ENTRY.
029300           MOVE WS-TAB-SONG-NAME (WS-OUT-IDX)   TO WS-SNG-NAME (SNG-IDX)
029400           MOVE WS-TAB-SONG-ARTIST (WS-OUT-IDX) TO WS-SNG-ARTIST (SNG-IDX)
029500           MOVE 0 TO WS-SNG-BUY-COUNT (SNG-IDX)
029600                     WS-SNG-SELL-COUNT (SNG-IDX)
029700                     WS-SNG-WAITING-COUNT (SNG-IDX)
029800           PERFORM 410-BUMP-SONG-COUNTS THRU 410-EXIT.
029900       405-EXIT.
030000           EXIT.
030100      *
030200       410-BUMP-SONG-COUNTS.
030300           IF WS-TAB-ORDER-TYPE (WS-OUT-IDX) = "BUY "
030400               ADD +1 TO WS-SNG-BUY-COUNT (SNG-IDX)
030500           ELSE
030600               ADD +1 TO WS-SNG-SELL-COUNT (SNG-IDX)
030700           END-IF
030800           IF WS-TAB-ORDER-STATUS (WS-OUT-IDX) = "WAITING "
030900               ADD +1 TO WS-SNG-WAITING-COUNT (SNG-IDX)
031000           END-IF
031100           COMPUTE WS-SNG-TOTAL-COUNT (SNG-IDX) =
031200                   WS-SNG-BUY-COUNT (SNG-IDX)
031300                  + WS-SNG-SELL-COUNT (SNG-IDX).
031400       410-EXIT.
031500           EXIT.
031600      *
031700      * 28/04/1991 RCH TKT-RY066 - SELECTION SORT, DESCENDING BY
031800      * (BUY + SELL); TIE-BREAK KEEPS FEED ORDER (TKT-RY167).
031900       500-RANK-TOP10.
032000           PERFORM 510-SELECTION-PASS THRU 510-EXIT
032100                   VARYING WS-RANK-IDX FROM 1 BY 1
032200                   UNTIL WS-RANK-IDX > SONG-TAB-COUNT
032300                      OR WS-RANK-IDX > 10.
032400           DISPLAY "TOP SONGS BY (BUY + SELL) TODAY".
032500           PERFORM 520-LIST-ONE THRU 520-EXIT
032600                   VARYING WS-RANK-IDX FROM 1 BY 1
032700                   UNTIL WS-RANK-IDX > SONG-TAB-COUNT
032800                      OR WS-RANK-IDX > 10.
032900       500-EXIT.
033000           EXIT.
033100      *
033200       510-SELECTION-PASS.
033300           MOVE WS-RANK-IDX TO WS-BEST-IDX
033400           MOVE WS-SNG-TOTAL-COUNT (WS-RANK-IDX) TO WS-BEST-TOTAL
033500           PERFORM 515-FIND-BEST THRU 515-EXIT
033600                   VARYING WS-SCAN-IDX FROM WS-RANK-IDX BY 1
033700                   UNTIL WS-SCAN-IDX > SONG-TAB-COUNT.
033800           IF WS-BEST-IDX NOT = WS-RANK-IDX
033900               PERFORM 518-SWAP-ENTRIES THRU 518-EXIT
034000           END-IF.
034100       510-EXIT.
034200           EXIT.
034300      *
034400       515-FIND-BEST.
034500           IF WS-SNG-TOTAL-COUNT (WS-SCAN-IDX) > WS-BEST-TOTAL
034600               MOVE WS-SCAN-IDX TO WS-BEST-IDX
034700               MOVE WS-SNG-TOTAL-COUNT (WS-SCAN-IDX) TO WS-BEST-TOTAL
034800           END-IF.
034900       515-EXIT.
035000           EXIT.
035100      *
035200       518-SWAP-ENTRIES.
035300           MOVE WS-SNG-NAME (WS-RANK-IDX)    TO WS-SWAP-NAME
035400           MOVE WS-SNG-ARTIST (WS-RANK-IDX)  TO WS-SWAP-ARTIST
035500           MOVE WS-SNG-BUY-COUNT (WS-RANK-IDX)     TO WS-SWAP-BUY
035600           MOVE WS-SNG-SELL-COUNT (WS-RANK-IDX)    TO WS-SWAP-SELL
035700           MOVE WS-SNG-WAITING-COUNT (WS-RANK-IDX) TO WS-SWAP-WAITING
035800           MOVE WS-SNG-TOTAL-COUNT (WS-RANK-IDX)   TO WS-SWAP-TOTAL
035900           MOVE WS-SNG-NAME (WS-BEST-IDX)    TO WS-SNG-NAME (WS-RANK-IDX)
036000           MOVE WS-SNG-ARTIST (WS-BEST-IDX)
036100                                    TO WS-SNG-ARTIST (WS-RANK-IDX)
036200           MOVE WS-SNG-BUY-COUNT (WS-BEST-IDX)
036300                                     TO WS-SNG-BUY-COUNT (WS-RANK-IDX)
036400           MOVE WS-SNG-SELL-COUNT (WS-BEST-IDX)
036500                                     TO WS-SNG-SELL-COUNT (WS-RANK-IDX)
036600           MOVE WS-SNG-WAITING-COUNT (WS-BEST-IDX)
036700                                     TO WS-SNG-WAITING-COUNT (WS-RANK-IDX)
036800           MOVE WS-SNG-TOTAL-COUNT (WS-BEST-IDX)
036900                                     TO WS-SNG-TOTAL-COUNT (WS-RANK-IDX)
037000           MOVE WS-SWAP-NAME     TO WS-SNG-NAME (WS-BEST-IDX)
037100           MOVE WS-SWAP-ARTIST   TO WS-SNG-ARTIST (WS-BEST-IDX)
037200           MOVE WS-SWAP-BUY      TO WS-SNG-BUY-COUNT (WS-BEST-IDX)
037300           MOVE WS-SWAP-SELL     TO WS-SNG-SELL-COUNT (WS-BEST-IDX)
037400           MOVE WS-SWAP-WAITING  TO WS-SNG-WAITING-COUNT (WS-BEST-IDX)
037500           MOVE WS-SWAP-TOTAL    TO WS-SNG-TOTAL-COUNT (WS-BEST-IDX).
037600       518-EXIT.
037700           EXIT.
037800      *
037900       520-LIST-ONE.
038000           MOVE WS-RANK-IDX                       TO T10-RANK
038100           MOVE WS-SNG-NAME (WS-RANK-IDX)          TO T10-SONG
038200           MOVE WS-SNG-ARTIST (WS-RANK-IDX)        TO T10-ARTIST
038300           MOVE WS-SNG-TOTAL-COUNT (WS-RANK-IDX)   TO T10-TOTAL
038400           MOVE WS-SNG-BUY-COUNT (WS-RANK-IDX)     TO T10-BUY
038500           MOVE WS-SNG-SELL-COUNT (WS-RANK-IDX)    TO T10-SELL
038600           MOVE WS-SNG-WAITING-COUNT (WS-RANK-IDX) TO T10-WAITING
038700           DISPLAY WS-TOP10-LINE.
038800       520-EXIT.
038900           EXIT.
039000      *
039100       900-WRAP-UP.
039200           PERFORM 910-WRITE-ONE THRU 910-EXIT
039300                   VARYING WS-OUT-IDX FROM 1 BY 1
039400                   UNTIL WS-OUT-IDX > WS-TAB-COUNT.
039500           DISPLAY "ORDDEDUP TOTALS - READ: " RECORDS-READ
039600                   " DISTINCT: " WS-TAB-COUNT
039700                   " REPLACED: " DUPLICATES-REPLACED.
039800           DISPLAY "SNAPSHOT - BUY: " SNAP-BUY-COUNT
039900                   " SELL: " SNAP-SELL-COUNT
040000                   " WAITING: " SNAP-WAITING-COUNT
040100                   " DONE/FILLED: " SNAP-DONE-FILLED-COUNT.
040200           CLOSE WORK-VALID-IN, WORK-DEDUP-OUT.
040300           DISPLAY "NORMAL END OF PROG ORDDEDUP".
040400       900-EXIT.
040500           EXIT.
040600      *
040700       910-WRITE-ONE.
040800           MOVE SPACES TO DEDUP-REC
040900           MOVE WS-ORDER-ENTRY (WS-OUT-IDX) TO DEDUP-REC
041000           WRITE DEDUP-REC.
041100       910-EXIT.
041200           EXIT.
