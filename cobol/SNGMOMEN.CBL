000100 *================================================================*
000200 *   WORKSHOP FC.2R  SNGMOMEN
000300 *================================================================*
000400  IDENTIFICATION DIVISION.
000500  PROGRAM-ID. SNGMOMEN.
000600  AUTHOR. R C HARMON.
000700  INSTALLATION. ROYALTY CLEARING HOUSE - BATCH SYSTEMS.
000800  DATE-WRITTEN. 02/19/87.
000900  DATE-COMPILED. 02/19/87.
001000  SECURITY. NON-CONFIDENTIAL.
001100 *----------------------------------------------------------------*
001200 * CHANGE LOG
001300 *----------------------------------------------------------------*
001400 * 02/19/87  RCH  TKT-RY245  ORIGINAL PROGRAM - ONE-SONG PRICE
001500 *                           MOMENTUM QUERY, SONG NAME ON A CONTROL
001600 *                           CARD, DRIVEN OFF THE DEDUPED SNAPSHOT
001700 * 08/30/89  RCH  TKT-RY256  ADDED PRICE-RANGE-MIN/MAX TO OUTPUT
001800 * 03/14/92  RCH  TKT-RY270  RECENT PRICE NOW TAKEN FROM THE FIRST
001900 *                           WAITING ORDER ENCOUNTERED, NOT THE LAST -
002000 *                           MATCHES THE DESK'S "OPEN QUOTE" CONVENTION
002100 * 29/10/98  RCH  TKT-RY151  Y2K REMEDIATION - NO DATE FIELDS READ OR
002200 *                           COMPARED IN THIS PROGRAM, REVIEW ONLY
002300 * 19/06/01  RCH  TKT-RY281  ZERO/NO-WAITING-ORDER GUARD ADDED - A
002400 *                           SONG WITH NO WAITING ORDERS NOW RETURNS
002500 *                           ALL-ZERO MOMENTUM INSTEAD OF ABENDING ON
002600 *                           A ZERO DIVIDE
002700 * 07/22/04  RCH  TKT-RY293  MINOR - CONSOLE MESSAGE WORDING
002800 * 11/08/2009 RCH TKT-RY307  SPLIT THE ZERO-RECENT-PRICE CASE OUT OF
002900 *                           THE NO-WAITING-ORDERS GUARD - A ZERO
003000 *                           RECENT PRICE ONLY ZEROES MOMENTUM/BUY/
003100 *                           SELL PRESSURE, PRICE RANGE STILL COMES
003200 *                           FROM WHATEVER WAS SCANNED
003300 *----------------------------------------------------------------*
003400  ENVIRONMENT DIVISION.
003500  CONFIGURATION SECTION.
003600  SOURCE-COMPUTER. IBM-390.
003700  OBJECT-COMPUTER. IBM-390.
003800  SPECIAL-NAMES.
003900      C01 IS TOP-OF-FORM.
004000  INPUT-OUTPUT SECTION.
004100  FILE-CONTROL.
004200      SELECT WORK-DEDUP-IN
004300      ASSIGN TO ORDSDEDP
004400        FILE STATUS IS IFCODE.
004500 *
004600      SELECT SONG-PARM-IN
004700      ASSIGN TO SNGPARM
004800        FILE STATUS IS PFCODE.
004900 *
005000      SELECT MOMENTUM-OUT
005100      ASSIGN TO SNGMOM
005200        FILE STATUS IS OFCODE.
005300 *
005400  DATA DIVISION.
005500  FILE SECTION.
005600  FD  WORK-DEDUP-IN
005700      RECORD CONTAINS 182 CHARACTERS
005800      RECORDING MODE IS F
005900      BLOCK CONTAINS 0 RECORDS
006000      DATA RECORD IS DEDUP-REC.
006100  01  DEDUP-REC                    PIC X(182).
006200 *
006300  FD  SONG-PARM-IN
006400      RECORD CONTAINS 30 CHARACTERS
006500      RECORDING MODE IS F
006600      BLOCK CONTAINS 0 RECORDS
006700      DATA RECORD IS PARM-REC.
006800  01  PARM-REC                     PIC X(30).
006900 *
007000  FD  MOMENTUM-OUT
007100      RECORD CONTAINS 75 CHARACTERS
007200      RECORDING MODE IS F
007300      BLOCK CONTAINS 0 RECORDS
007400      DATA RECORD IS MOM-REC.
007500  01  MOM-REC                      PIC X(75).
007600 *
007700  WORKING-STORAGE SECTION.
007800  01  FILE-STATUS-CODES.
007900      05  IFCODE                  PIC X(2).
008000          88 CODE-READ     VALUE SPACES.
008100          88 NO-MORE-DATA  VALUE "10".
008200      05  PFCODE                  PIC X(2).
008300          88 CODE-READ-P   VALUE SPACES.
008400      05  OFCODE                  PIC X(2).
008500          88 CODE-WRITE    VALUE SPACES.
008600      05  FILLER                  PIC X(04).
008700 *
008800  01  WS-CURRENT-ORDER.
008900      COPY ORDREC.
009000 *
009100  01  WS-MOMENTUM-OUT.
009200      COPY MOMREC.
009300 *
009400 * 02/19/87 RCH TKT-RY245 - THE WANTED SONG NAME, READ ONCE FROM THE
009500 * CONTROL CARD, SAME "ONE CARD DRIVES THE RUN" SHAPE AS THE OLD
009600 * OPERATION-CODE CARD THIS PROGRAM WAS BUILT FROM.
009700  01  WS-WANTED-SONG                PIC X(30).
009800 *
009900  01  WS-WANTED-SONG-R REDEFINES WS-WANTED-SONG.
010000      05  WS-WANTED-SONG-TEXT      PIC X(28).
010100      05  FILLER                   PIC X(02).
010200 *
010300  77  MORE-RECORDS-SW             PIC X(1) VALUE 'S'.
010400      88 MORE-RECORDS     VALUE 'S'.
010500      88 NO-MORE-RECORDS  VALUE 'N'.
010600 *
010700  77  WS-RECENT-FOUND-SW          PIC X(1) VALUE 'N'.
010800      88 RECENT-PRICE-FOUND  VALUE 'Y'.
010900 *
011000  77  WS-FOUND-BUY-SW             PIC X(1) VALUE 'N'.
011100      88 FOUND-A-BUY          VALUE 'Y'.
011200 *
011300  77  WS-FOUND-SELL-SW            PIC X(1) VALUE 'N'.
011400      88 FOUND-A-SELL         VALUE 'Y'.
011500 *
011600  01  COUNTERS-AND-ACCUMULATORS.
011700      05  RECORDS-READ            PIC S9(7) COMP.
011800      05  WS-WAITING-COUNT        PIC S9(5) COMP VALUE 0.
011900      05  WS-RECENT-PRICE         PIC 9(09) COMP VALUE 0.
012000      05  WS-HIGH-BUY-PRICE       PIC 9(09) COMP VALUE 0.
012100      05  WS-LOW-SELL-PRICE       PIC 9(09) COMP VALUE 0.
012200      05  WS-MIN-PRICE            PIC 9(09) COMP VALUE 0.
012300      05  WS-MAX-PRICE            PIC 9(09) COMP VALUE 0.
012400      05  WS-BUY-PRESSURE         PIC S9(04)V99  VALUE 0.
012500      05  WS-SELL-PRESSURE        PIC S9(04)V99  VALUE 0.
012600      05  FILLER                  PIC X(04).
012700 *
012800  PROCEDURE DIVISION.
012900      DISPLAY "INIT PROG SNGMOMEN".
013000      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013100      PERFORM 100-SCAN-SNAPSHOT THRU 100-EXIT
013200              UNTIL NO-MORE-RECORDS.
013300      PERFORM 200-COMPUTE-MOMENTUM THRU 200-EXIT.
013400      PERFORM 900-WRAP-UP THRU 900-EXIT.
013500      MOVE +0 TO RETURN-CODE.
013600      GOBACK.
013700 *
013800  000-HOUSEKEEPING.
013900      DISPLAY "HOUSEKEEPING".
014000      OPEN INPUT SONG-PARM-IN.
014100      OPEN INPUT WORK-DEDUP-IN.
014200      OPEN OUTPUT MOMENTUM-OUT.
014300      INITIALIZE COUNTERS-AND-ACCUMULATORS.
014400      READ SONG-PARM-IN INTO WS-WANTED-SONG
014500          AT END
014600             MOVE SPACES TO WS-WANTED-SONG
014700      END-READ.
014800      DISPLAY "WANTED SONG: " WS-WANTED-SONG.
014900      READ WORK-DEDUP-IN INTO WS-CURRENT-ORDER
015000          AT END
015100             SET NO-MORE-RECORDS TO TRUE
015200          GO TO 000-EXIT
015300      END-READ
015400      ADD +1 TO RECORDS-READ.
015500  000-EXIT.
015600      EXIT.
015700 *
015800 * 02/19/87 RCH TKT-RY245 - ONE PASS OVER THE DEDUPED SNAPSHOT, NO
015900 * TABLE NEEDED - EVERYTHING THE MOMENTUM CALC WANTS CAN BE KEPT
016000 * RUNNING AS THE FEED GOES BY, SAME SHAPE AS THE OLD CARD-DRIVEN
016100 * ARITHMETIC LOOP.
016200  100-SCAN-SNAPSHOT.
016300      IF SONG-NAME OF WS-CURRENT-ORDER = WS-WANTED-SONG
016400         AND WAITING-ORDER OF WS-CURRENT-ORDER
016500          PERFORM 210-FIND-RECENT-PRICE THRU 210-EXIT
016600          ADD +1 TO WS-WAITING-COUNT
016700          PERFORM 230-PRICE-RANGE THRU 230-EXIT
016800          IF BUY-ORDER OF WS-CURRENT-ORDER
016900              IF NOT FOUND-A-BUY
017000                 OR ORDER-PRICE OF WS-CURRENT-ORDER > WS-HIGH-BUY-PRICE
017100                  MOVE ORDER-PRICE OF WS-CURRENT-ORDER
017200                      TO WS-HIGH-BUY-PRICE
017300                  SET FOUND-A-BUY TO TRUE
017400              END-IF
017500          ELSE
017600              IF NOT FOUND-A-SELL
017700                 OR ORDER-PRICE OF WS-CURRENT-ORDER < WS-LOW-SELL-PRICE
017800                  MOVE ORDER-PRICE OF WS-CURRENT-ORDER
017900                      TO WS-LOW-SELL-PRICE
018000                  SET FOUND-A-SELL TO TRUE
018100              END-IF
018200          END-IF
018300      END-IF.
018400  100-READ-NEXT.
018500      READ WORK-DEDUP-IN INTO WS-CURRENT-ORDER
018600          AT END
018700             SET NO-MORE-RECORDS TO TRUE
018800          GO TO 100-EXIT
018900      END-READ
019000      ADD +1 TO RECORDS-READ.
019100  100-EXIT.
019200      EXIT.
019300 *
019400 * 03/14/92 RCH TKT-RY270 - RECENT PRICE IS THE FIRST WAITING ORDER OF
019500 * THE SONG ENCOUNTERED IN FEED ORDER, NOT THE LAST.
019600  210-FIND-RECENT-PRICE.
019700      IF NOT RECENT-PRICE-FOUND
019800          MOVE ORDER-PRICE OF WS-CURRENT-ORDER TO WS-RECENT-PRICE
019900          SET RECENT-PRICE-FOUND TO TRUE
020000      END-IF.
020100  210-EXIT.
020200      EXIT.
020300 *
020400 * 08/30/89 RCH TKT-RY256 - RUNNING MIN/MAX OVER ALL THE SONG'S
020500 * WAITING ORDER PRICES.
020600  230-PRICE-RANGE.
020700      IF WS-WAITING-COUNT = 1
020800          MOVE ORDER-PRICE OF WS-CURRENT-ORDER TO WS-MIN-PRICE
020900          MOVE ORDER-PRICE OF WS-CURRENT-ORDER TO WS-MAX-PRICE
021000      ELSE
021100          IF ORDER-PRICE OF WS-CURRENT-ORDER < WS-MIN-PRICE
021200              MOVE ORDER-PRICE OF WS-CURRENT-ORDER TO WS-MIN-PRICE
021300          END-IF
021400          IF ORDER-PRICE OF WS-CURRENT-ORDER > WS-MAX-PRICE
021500              MOVE ORDER-PRICE OF WS-CURRENT-ORDER TO WS-MAX-PRICE
021600          END-IF
021700      END-IF.
021800  230-EXIT.
021900      EXIT.
022000 *
022100 * 19/06/01 RCH TKT-RY281 - NO WAITING ORDERS DEGRADES TO ALL-ZERO
022200 * MOMENTUM RATHER THAN A ZERO DIVIDE.
022300 * 11/08/2009 RCH TKT-RY307 - A ZERO RECENT PRICE (WAITING ORDERS
022400 * PRESENT, JUST NO USABLE PRICE TO DIVIDE BY) ZEROES MOMENTUM AND
022500 * BUY/SELL PRESSURE ONLY - PRICE RANGE STILL REFLECTS WHATEVER
022600 * WAITING-ORDER PRICES WERE ACTUALLY SCANNED.
022700  200-COMPUTE-MOMENTUM.
022800      MOVE WS-WANTED-SONG TO SONG-NAME OF WS-MOMENTUM-OUT.
022900      MOVE WS-WAITING-COUNT TO WAITING-COUNT OF WS-MOMENTUM-OUT.
023000      IF WS-WAITING-COUNT = 0
023100          MOVE 0 TO MOMENTUM-SCORE OF WS-MOMENTUM-OUT
023200          MOVE 0 TO BUY-PRESSURE OF WS-MOMENTUM-OUT
023300          MOVE 0 TO SELL-PRESSURE OF WS-MOMENTUM-OUT
023400          MOVE 0 TO PRICE-RANGE-MIN OF WS-MOMENTUM-OUT
023500          MOVE 0 TO PRICE-RANGE-MAX OF WS-MOMENTUM-OUT
023600          GO TO 200-EXIT
023700      END-IF
023800      IF WS-RECENT-PRICE = 0
023900          MOVE 0 TO MOMENTUM-SCORE OF WS-MOMENTUM-OUT
024000          MOVE 0 TO BUY-PRESSURE OF WS-MOMENTUM-OUT
024100          MOVE 0 TO SELL-PRESSURE OF WS-MOMENTUM-OUT
024200          MOVE WS-MIN-PRICE TO PRICE-RANGE-MIN OF WS-MOMENTUM-OUT
024300          MOVE WS-MAX-PRICE TO PRICE-RANGE-MAX OF WS-MOMENTUM-OUT
024400          GO TO 200-EXIT
024500      END-IF
024600      PERFORM 220-BUY-SELL-PRESSURE THRU 220-EXIT.
024700      MOVE WS-MIN-PRICE TO PRICE-RANGE-MIN OF WS-MOMENTUM-OUT.
024800      MOVE WS-MAX-PRICE TO PRICE-RANGE-MAX OF WS-MOMENTUM-OUT.
024900  200-EXIT.
025000      EXIT.
025100 *
025200 * BUY PRESSURE = (HIGH BUY / RECENT - 1) * 100, 0 IF NO BUYS.
025300 * SELL PRESSURE = (LOW SELL / RECENT - 1) * 100, 0 IF NO SELLS.
025400 * MOMENTUM = BUY PRESSURE - SELL PRESSURE.
025500  220-BUY-SELL-PRESSURE.
025600      IF FOUND-A-BUY
025700          COMPUTE WS-BUY-PRESSURE ROUNDED =
025800              (WS-HIGH-BUY-PRICE / WS-RECENT-PRICE - 1) * 100
025900      ELSE
026000          MOVE 0 TO WS-BUY-PRESSURE
026100      END-IF
026200      IF FOUND-A-SELL
026300          COMPUTE WS-SELL-PRESSURE ROUNDED =
026400              (WS-LOW-SELL-PRICE / WS-RECENT-PRICE - 1) * 100
026500      ELSE
026600          MOVE 0 TO WS-SELL-PRESSURE
026700      END-IF
026800      MOVE WS-BUY-PRESSURE TO BUY-PRESSURE OF WS-MOMENTUM-OUT
026900      MOVE WS-SELL-PRESSURE TO SELL-PRESSURE OF WS-MOMENTUM-OUT
027000      COMPUTE MOMENTUM-SCORE OF WS-MOMENTUM-OUT ROUNDED =
027100              WS-BUY-PRESSURE - WS-SELL-PRESSURE.
027200  220-EXIT.
027300      EXIT.
027400 *
027500  900-WRAP-UP.
027600      MOVE WS-MOMENTUM-OUT TO MOM-REC.
027700      WRITE MOM-REC.
027800      DISPLAY "SNGMOMEN TOTALS - READ: " RECORDS-READ
027900              " WAITING FOR SONG: " WS-WAITING-COUNT.
028000      CLOSE SONG-PARM-IN, WORK-DEDUP-IN, MOMENTUM-OUT.
028100      DISPLAY "NORMAL END OF PROG SNGMOMEN".
028200  900-EXIT.
028300      EXIT.
