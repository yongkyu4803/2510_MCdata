000100 *================================================================*
000200 *   WORKSHOP 12PR  VALSCRN
000300 *================================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. VALSCRN.
000600 AUTHOR. R C HARMON.
000700 INSTALLATION. ROYALTY CLEARING HOUSE - BATCH SYSTEMS.
000800 DATE-WRITTEN. 02/06/93.
000900 DATE-COMPILED. 02/06/93.
001000 SECURITY. NON-CONFIDENTIAL.
001100 *----------------------------------------------------------------*
001200 * CHANGE LOG
001300 *----------------------------------------------------------------*
001400 * 02/06/93  RCH  TKT-RY281  ORIGINAL PROGRAM - SCREENS THE ENRICHED
001500 *                           BOOK FOR DEEP-DISCOUNT/HIGH-YIELD BUY
001600 *                           CANDIDATES, REPLACES THE DESK'S MANUAL
001700 *                           HOT-SHEET
001800 * 18/01/95  RCH  TKT-RY289  TIGHTENED THE LIQUIDITY CUTOFF, DESK
001900 *                           WAS GETTING TOO MANY THIN-BOOK HITS
002000 * 29/10/98  RCH  TKT-RY151  Y2K REMEDIATION - NO DATE FIELDS HELD
002100 *                           BY THIS PROGRAM, REVIEWED AND CLOSED
002200 * 11/06/03  RCH  TKT-RY301  WIDENED WS-SCREEN-TABLE TO 2000 ENTRIES
002300 *                           TO MATCH ORDMETRC
002400 * 19/03/04  RCH  TKT-RY307  MINOR - "NO DATA" LINE WHEN NO HITS
002500 *----------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT ENRICHED-IN
003500     ASSIGN TO ORDSENR
003600       FILE STATUS IS IFCODE.
003700 *
003800     SELECT VALSCRN-OUT
003900     ASSIGN TO VALSCRN
004000       FILE STATUS IS OFCODE.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  ENRICHED-IN
004400     RECORD CONTAINS 229 CHARACTERS
004500     RECORDING MODE IS F
004600     BLOCK CONTAINS 0 RECORDS
004700     DATA RECORD IS ENR-REC.
004800 01  ENR-REC                      PIC X(229).
004900 *
005000 FD  VALSCRN-OUT
005100     RECORD CONTAINS 132 CHARACTERS
005200     RECORDING MODE IS F
005300     BLOCK CONTAINS 0 RECORDS
005400     DATA RECORD IS SCR-REC.
005500 01  SCR-REC                      PIC X(132).
005600 WORKING-STORAGE SECTION.
005700 01  FILE-STATUS-CODES.
005800     05  IFCODE                    PIC X(02).
005900         88  IFCODE-OK                  VALUE '00'.
006000         88  IFCODE-EOF                  VALUE '10'.
006100     05  OFCODE                    PIC X(02).
006200         88  OFCODE-OK                   VALUE '00'.
006300 *
006400 01  WS-CURRENT-ORDER.
006500     COPY ENRREC.
006600 *
006700 * 06/12/1992-STYLE TRACE OVERLAY, SAME IDIOM AS ORDDEDUP'S
006800 * WS-CURRENT-ORDER-TEXT - FLAT VIEW OF THE CURRENT RECORD FOR A
006900 * DISPLAY STATEMENT WHEN A HIT LOOKS WRONG ON THE HOT SHEET.
007000 01  WS-CURRENT-ORDER-TEXT REDEFINES WS-CURRENT-ORDER
007100                               PIC X(229).
007200 *
007300 77  MORE-RECORDS-SW           PIC X(01) VALUE 'Y'.
007400     88  MORE-RECORDS                VALUE 'Y'.
007500     88  NO-MORE-RECORDS              VALUE 'N'.
007600 *
007700 01  COUNTERS-AND-ACCUMULATORS.
007800     05  RECORDS-READ              PIC S9(7) COMP VALUE 0.
007900     05  WS-HIT-COUNT               PIC S9(7) COMP VALUE 0.
008000     05  WS-PICK-IDX                PIC S9(7) COMP.
008100     05  WS-RANK-NO                 PIC S9(7) COMP.
008200     05  WS-LIST-LIMIT              PIC S9(7) COMP VALUE 20.
008300     05  WS-LISTED-COUNT            PIC S9(7) COMP VALUE 0.
008400     05  FILLER                     PIC X(04).
008500 *
008600 01  WS-BEST-VALUE                 PIC S9(05)V9.
008700 *
008800 * SPREAD/YIELD/LIQUIDITY SCREEN CUTOFFS - DESK RULE, SEE TKT-RY281
008900 * AND TKT-RY289.
009000 01  WS-SCREEN-RULE.
009100     05  WS-SPREAD-CUTOFF           PIC S9(04)V99 VALUE -10.00.
009200     05  WS-YIELD-CUTOFF            PIC S9(04)V99 VALUE 7.00.
009300     05  WS-LIQUIDITY-CUTOFF        PIC 9(03)V9   VALUE 30.0.
009400     05  FILLER                     PIC X(04).
009500 *
009600 * FLAT VIEW OF THE SCREEN CUTOFFS FOR A ONE-LINE DISPLAY WHEN THE
009700 * DESK CALLS ASKING WHY A SONG DID OR DID NOT SHOW UP - TKT-RY289.
009800 01  WS-SCREEN-RULE-TEXT REDEFINES WS-SCREEN-RULE PIC X(20).
009900 *
010000 * HITS THAT PASSED THE SCREEN, HELD WHOLE SO THE SCORE RANKING CAN
010100 * RE-SCAN THEM AS OFTEN AS IT NEEDS WITHOUT RE-READING ENRICHED-IN.
010200 01  WS-SCREEN-TABLE.
010300     05  WS-SCREEN-ENTRY OCCURS 1 TO 2000 TIMES
010400                       DEPENDING ON WS-HIT-COUNT
010500                       INDEXED BY SCR-IDX2.
010600         10  SCR-SONG-NAME          PIC X(30).
010700         10  SCR-SONG-ARTIST        PIC X(20).
010800         10  SCR-ORDER-PRICE        PIC 9(09).
010900         10  SCR-SPREAD-RATE        PIC S9(04)V99.
011000         10  SCR-EXPECTED-YIELD     PIC S9(04)V99.
011100         10  SCR-LIQUIDITY-SCORE    PIC 9(03)V9.
011200         10  SCR-SIGNAL             PIC X(20).
011300         10  SCR-INVEST-SCORE       PIC S9(05)V9.
011400         10  SCR-USED-SW            PIC X(01).
011500             88  SCR-WAS-USED            VALUE 'Y'.
011600         10  FILLER                 PIC X(04).
011700 *
011800 01  WS-COMPUTE-WORK.
011900     05  WS-SPREAD-ABS              PIC S9(04)V99.
012000     05  FILLER                     PIC X(04).
012100 *
012200 * ONE LISTING LINE ON THE HOT SHEET.
012300 01  SCR-BANNER-LINE.
012400     05  FILLER                    PIC X(01) VALUE SPACE.
012500     05  FILLER                    PIC X(46)
012600         VALUE 'VALUE-OPPORTUNITY SCREEN - TOP 20 BUY SIGNALS'.
012700     05  FILLER                    PIC X(85) VALUE SPACES.
012800 *
012900 01  SCR-RULE-LINE.
013000     05  FILLER                    PIC X(01) VALUE SPACE.
013100     05  FILLER                    PIC X(131) VALUE ALL '-'.
013200 *
013300 01  SCR-COL-HEAD-LINE.
013400     05  FILLER                    PIC X(03) VALUE SPACES.
013500     05  FILLER                    PIC X(49)
013600         VALUE 'RANK  SONG                 ARTIST           PRICE'.
013700     05  FILLER                    PIC X(44)
013800         VALUE '    SPREAD   YIELD%  LIQUIDITY SCORE  SIGNAL'.
013900     05  FILLER                    PIC X(36) VALUE SPACES.
014000 *
014100 01  SCR-NODATA-LINE.
014200     05  FILLER                    PIC X(03) VALUE SPACES.
014300     05  FILLER                    PIC X(08) VALUE 'NO DATA'.
014400     05  FILLER                    PIC X(121) VALUE SPACES.
014500 *
014600 01  SCR-DETAIL-LINE.
014700     05  FILLER                    PIC X(02) VALUE SPACES.
014800     05  SCRL-RANK-OU              PIC Z9.
014900     05  FILLER                    PIC X(02) VALUE SPACES.
015000     05  SCRL-SONG-OU              PIC X(20).
015100     05  FILLER                    PIC X(01) VALUE SPACE.
015200     05  SCRL-ARTIST-OU            PIC X(15).
015300     05  FILLER                    PIC X(02) VALUE SPACES.
015400     05  SCRL-PRICE-OU             PIC Z(6)9.99.
015500     05  FILLER                    PIC X(02) VALUE SPACES.
015600     05  SCRL-SPREAD-OU            PIC -ZZZ9.99.
015700     05  FILLER                    PIC X(02) VALUE SPACES.
015800     05  SCRL-YIELD-OU             PIC -ZZZ9.99.
015900     05  FILLER                    PIC X(02) VALUE SPACES.
016000     05  SCRL-LIQUIDITY-OU         PIC ZZ9.9.
016100     05  FILLER                    PIC X(02) VALUE SPACES.
016200     05  SCRL-SCORE-OU             PIC ZZZZ9.9.
016300     05  FILLER                    PIC X(02) VALUE SPACES.
016400     05  SCRL-SIGNAL-OU            PIC X(20).
016500     05  FILLER                    PIC X(20) VALUE SPACES.
016600 PROCEDURE DIVISION.
016700     DISPLAY "INIT PROG VALSCRN".
016800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900     PERFORM 200-SCREEN-FILTER THRU 200-EXIT
017000             UNTIL NO-MORE-RECORDS.
017100     PERFORM 250-WRITE-HEADING THRU 250-EXIT.
017200     PERFORM 300-SCORE-AND-RANK THRU 300-EXIT.
017300     PERFORM 900-WRAP-UP THRU 900-EXIT.
017400     MOVE +0 TO RETURN-CODE.
017500     GOBACK.
017600 *
017700 * 02/06/93 RCH TKT-RY281 - OPEN BOTH FILES, PRIME THE FIRST READ.
017800 000-HOUSEKEEPING.
017900     OPEN INPUT ENRICHED-IN
018000          OUTPUT VALSCRN-OUT
018100     IF NOT IFCODE-OK
018200         DISPLAY 'ERROR OPENING ENRICHED-IN ' IFCODE
018300         MOVE 'N' TO MORE-RECORDS-SW
018400     ELSE
018500         MOVE 'Y' TO MORE-RECORDS-SW
018600     END-IF
018700     MOVE 0 TO WS-HIT-COUNT
018800     PERFORM 210-READ-NEXT THRU 210-EXIT.
018900 000-EXIT.
019000     EXIT.
019100 *
019200 * 02/06/93 RCH TKT-RY281 - APPLY THE DESK'S SCREEN TO THE CURRENT
019300 * ORDER.  KEEP ONLY BUY/WAITING ORDERS THAT CLEAR ALL THREE
019400 * CUTOFFS, THEN SCORE THEM AND MOVE ON TO THE NEXT RECORD.
019500 200-SCREEN-FILTER.
019600     IF BUY-ORDER OF WS-CURRENT-ORDER
019700        AND WAITING-ORDER OF WS-CURRENT-ORDER
019800        AND NOT SPREAD-RATE-IS-NULL OF WS-CURRENT-ORDER
019900        AND NOT EXPECTED-YIELD-IS-NULL OF WS-CURRENT-ORDER
020000        AND SPREAD-RATE OF WS-CURRENT-ORDER < WS-SPREAD-CUTOFF
020100        AND EXPECTED-YIELD OF WS-CURRENT-ORDER > WS-YIELD-CUTOFF
020200        AND LIQUIDITY-SCORE OF WS-CURRENT-ORDER > WS-LIQUIDITY-CUTOFF
020300         PERFORM 220-SCORE-AND-STORE THRU 220-EXIT
020400     END-IF
020500     PERFORM 210-READ-NEXT THRU 210-EXIT.
020600 200-EXIT.
020700     EXIT.
020800 *
020900 210-READ-NEXT.
021000     READ ENRICHED-IN INTO WS-CURRENT-ORDER
021100         AT END
021200             SET NO-MORE-RECORDS TO TRUE
021300         NOT AT END
021400             ADD +1 TO RECORDS-READ
021500     END-READ.
021600 210-EXIT.
021700     EXIT.
021800 *
021900 * 18/01/95 RCH TKT-RY289 - INVESTMENT-SCORE = |SPREAD| * 0.3 +
022000 * YIELD * 0.5 + LIQUIDITY * 0.2, ONE DECIMAL DISPLAYED.
022100 220-SCORE-AND-STORE.
022200     SET SCR-IDX2 TO WS-HIT-COUNT
022300     ADD +1 TO SCR-IDX2
022400     IF SPREAD-RATE OF WS-CURRENT-ORDER < 0
022500         COMPUTE WS-SPREAD-ABS =
022600             0 - SPREAD-RATE OF WS-CURRENT-ORDER
022700     ELSE
022800         MOVE SPREAD-RATE OF WS-CURRENT-ORDER TO WS-SPREAD-ABS
022900     END-IF
023000     ADD +1 TO WS-HIT-COUNT
023100     MOVE SONG-NAME OF WS-CURRENT-ORDER
023200         TO SCR-SONG-NAME (SCR-IDX2)
023300     MOVE SONG-ARTIST OF WS-CURRENT-ORDER
023400         TO SCR-SONG-ARTIST (SCR-IDX2)
023500     MOVE ORDER-PRICE OF WS-CURRENT-ORDER
023600         TO SCR-ORDER-PRICE (SCR-IDX2)
023700     MOVE SPREAD-RATE OF WS-CURRENT-ORDER
023800         TO SCR-SPREAD-RATE (SCR-IDX2)
023900     MOVE EXPECTED-YIELD OF WS-CURRENT-ORDER
024000         TO SCR-EXPECTED-YIELD (SCR-IDX2)
024100     MOVE LIQUIDITY-SCORE OF WS-CURRENT-ORDER
024200         TO SCR-LIQUIDITY-SCORE (SCR-IDX2)
024300     MOVE SIGNAL OF WS-CURRENT-ORDER
024400         TO SCR-SIGNAL (SCR-IDX2)
024500     MOVE SPACE TO SCR-USED-SW (SCR-IDX2)
024600     COMPUTE SCR-INVEST-SCORE (SCR-IDX2) ROUNDED =
024700         WS-SPREAD-ABS * 0.3
024800         + EXPECTED-YIELD OF WS-CURRENT-ORDER * 0.5
024900         + LIQUIDITY-SCORE OF WS-CURRENT-ORDER * 0.2.
025000 220-EXIT.
025100     EXIT.
025200 *
025300 * BANNER, RULE AND COLUMN HEAD FOR THE HOT SHEET - PRINTED ONCE,
025400 * WHETHER OR NOT ANY ORDERS CLEARED THE SCREEN.
025500 250-WRITE-HEADING.
025600     WRITE SCR-REC FROM SCR-BANNER-LINE
025700         AFTER ADVANCING PAGE.
025800     WRITE SCR-REC FROM SCR-RULE-LINE.
025900     IF WS-HIT-COUNT > 0
026000         WRITE SCR-REC FROM SCR-COL-HEAD-LINE
026100     END-IF.
026200 250-EXIT.
026300     EXIT.
026400 *
026500 * 02/06/93 RCH TKT-RY281 - RANK THE SCREENED HITS DESCENDING BY
026600 * INVESTMENT-SCORE AND LIST THE TOP 20, ONE PICK PER RANK.
026700 300-SCORE-AND-RANK.
026800     IF WS-HIT-COUNT = 0
026900         WRITE SCR-REC FROM SCR-NODATA-LINE
027000     ELSE
027100         PERFORM 320-PICK-ENTRY THRU 320-EXIT
027200                 VARYING WS-RANK-NO FROM 1 BY 1
027300                 UNTIL WS-RANK-NO > WS-LIST-LIMIT
027400     END-IF.
027500 300-EXIT.
027600     EXIT.
027700 *
027800 320-PICK-ENTRY.
027900     MOVE 0 TO WS-PICK-IDX
028000     MOVE -99999.9 TO WS-BEST-VALUE
028100     PERFORM 330-SCAN-ENTRY THRU 330-EXIT
028200             VARYING SCR-IDX2 FROM 1 BY 1
028300             UNTIL SCR-IDX2 > WS-HIT-COUNT
028400     IF WS-PICK-IDX NOT = 0
028500         SET SCR-WAS-USED (WS-PICK-IDX) TO TRUE
028600         PERFORM 900-LIST-TOP20 THRU 900-TOP20-EXIT
028700     END-IF.
028800 320-EXIT.
028900     EXIT.
029000 *
029100 330-SCAN-ENTRY.
029200     IF NOT SCR-WAS-USED (SCR-IDX2)
029300        AND SCR-INVEST-SCORE (SCR-IDX2) > WS-BEST-VALUE
029400         MOVE SCR-INVEST-SCORE (SCR-IDX2) TO WS-BEST-VALUE
029500         MOVE SCR-IDX2 TO WS-PICK-IDX
029600     END-IF.
029700 330-EXIT.
029800     EXIT.
029900 *
030000 * 02/06/93 RCH TKT-RY281 - ONE LINE ON THE HOT SHEET FOR THE HIT
030100 * JUST PICKED BY 320-PICK-ENTRY.
030200 900-LIST-TOP20.
030300     MOVE WS-RANK-NO TO SCRL-RANK-OU
030400     MOVE SCR-SONG-NAME (WS-PICK-IDX) TO SCRL-SONG-OU
030500     MOVE SCR-SONG-ARTIST (WS-PICK-IDX) TO SCRL-ARTIST-OU
030600     MOVE SCR-ORDER-PRICE (WS-PICK-IDX) TO SCRL-PRICE-OU
030700     MOVE SCR-SPREAD-RATE (WS-PICK-IDX) TO SCRL-SPREAD-OU
030800     MOVE SCR-EXPECTED-YIELD (WS-PICK-IDX) TO SCRL-YIELD-OU
030900     MOVE SCR-LIQUIDITY-SCORE (WS-PICK-IDX) TO SCRL-LIQUIDITY-OU
031000     MOVE SCR-INVEST-SCORE (WS-PICK-IDX) TO SCRL-SCORE-OU
031100     MOVE SCR-SIGNAL (WS-PICK-IDX) TO SCRL-SIGNAL-OU
031200     WRITE SCR-REC FROM SCR-DETAIL-LINE
031300     ADD +1 TO WS-LISTED-COUNT.
031400 900-TOP20-EXIT.
031500     EXIT.
031600 *
031700 * 02/06/93 RCH TKT-RY281 - CLOSE UP, REPORT WHAT WAS READ AND
031800 * LISTED.
031900 900-WRAP-UP.
032000     DISPLAY 'VALSCRN RECORDS READ    : ' RECORDS-READ.
032100     DISPLAY 'VALSCRN SCREEN HITS     : ' WS-HIT-COUNT.
032200     DISPLAY 'VALSCRN LINES LISTED    : ' WS-LISTED-COUNT.
032300     CLOSE ENRICHED-IN
032400           VALSCRN-OUT.
032500     DISPLAY 'VALSCRN - NORMAL END OF JOB'.
032600 900-EXIT.
032700     EXIT.
