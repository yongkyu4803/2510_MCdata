000100*================================================================*
000200* COPY MEMBER ENRREC                                             *
000300* LAYOUT OF THE ENRICHED ORDER RECORD WRITTEN TO ORDSENR ONCE    *
000400* ORDMETRC HAS PRICED AN ORDER AND SCORED ITS SONG.  CARRIES ALL *
000500* ORDER-RECORD FIELDS PLUS THE VALUATION FIELDS.                 *
000600*------------------------------------------------------------------*
000700* 1986-02-14  RCH  TKT-RY201  ORIGINAL LAYOUT                     *
000800* 1993-08-05  RCH  TKT-RY214  ADDED SPREAD-RATE-NULL/YIELD-NULL   *
000850* 1999-01-08  RCH  TKT-RY230  Y2K - OD-YEAR ALREADY 4-POS, NO CHG *
000900*================================================================*
001000 01  ENRICHED-ORDER-RECORD.
001100     05  ORDER-NO                    PIC X(12).
001200     05  SONG-INFO-E.
001300         10  SONG-NAME               PIC X(30).
001400         10  SONG-ARTIST             PIC X(20).
001500         10  SONG-CATEGORY           PIC X(12).
001600     05  ORDER-TYPE                  PIC X(04).
001700         88  BUY-ORDER                   VALUE 'BUY'.
001800         88  SELL-ORDER                  VALUE 'SELL'.
001900     05  ORDER-PRICE                 PIC 9(09).
002000     05  ORDER-COUNT                 PIC 9(05).
002100     05  LEAVES-COUNT                PIC 9(05).
002200     05  ORDER-STATUS                PIC X(08).
002300         88  WAITING-ORDER               VALUE 'WAITING'.
002400         88  DONE-ORDER                  VALUE 'DONE'.
002500         88  FILLED-ORDER                VALUE 'FILLED'.
002600         88  CANCEL-ORDER                VALUE 'CANCEL'.
002700     05  ORDER-ROYALTY-RATE          PIC 9V9(04).
002800     05  ORDER-DATE-GROUP-E.
002900         10  ORDER-DATE-TEXT         PIC X(19).
003000     05  ORDER-DATE-PARTS-E REDEFINES ORDER-DATE-GROUP-E.
003100         10  OD-YEAR                 PIC X(04).
003200         10  FILLER                  PIC X(01).
003300         10  OD-MONTH                PIC X(02).
003400         10  FILLER                  PIC X(01).
003500         10  OD-DAY                  PIC X(02).
003600         10  FILLER                  PIC X(01).
003700         10  OD-HOUR                 PIC X(02).
003800         10  FILLER                  PIC X(01).
003900         10  OD-MINUTE               PIC X(02).
004000         10  FILLER                  PIC X(01).
004100         10  OD-SECOND               PIC X(02).
004200     05  RECENT-PRICE                PIC 9(09).
004300     05  URL-LINK                    PIC X(40).
004400*    VALUATION FIELDS ADDED BY THE METRICS ENGINE
004500     05  SPREAD-RATE                 PIC S9(04)V99.
004600     05  SPREAD-RATE-NULL            PIC X(01).
004700         88  SPREAD-RATE-IS-NULL         VALUE 'Y'.
004800     05  EXPECTED-YIELD               PIC S9(04)V99.
004900     05  EXPECTED-YIELD-NULL          PIC X(01).
005000         88  EXPECTED-YIELD-IS-NULL       VALUE 'Y'.
005100     05  LIQUIDITY-SCORE              PIC 9(03)V9.
005200     05  FAIR-VALUE                   PIC 9(07)V99.
005300     05  SIGNAL                       PIC X(20).
005400     05  FILLER                       PIC X(04).
