000100 *================================================================*
000200 *   WORKSHOP 5R  ORDALERT
000300 *================================================================*
000400  IDENTIFICATION DIVISION.
000500  PROGRAM-ID. ORDALERT.
000600  AUTHOR. R C HARMON.
000700  INSTALLATION. ROYALTY CLEARING HOUSE - BATCH SYSTEMS.
000800  DATE-WRITTEN. 09/21/88.
000900  DATE-COMPILED. 09/21/88.
001000  SECURITY. NON-CONFIDENTIAL.
001100 *----------------------------------------------------------------*
001200 * CHANGE LOG
001300 *----------------------------------------------------------------*
001400 * 09/21/88  RCH  TKT-RY260  ORIGINAL PROGRAM - PREMIUM ALERT ONLY,
001500 *                           RUNNING HIGH/LOW CARRIED OVER FROM THE
001600 *                           OLD FAVORITES-REPORT COST TRACKER
001700 * 04/02/90  RCH  TKT-RY268  ADDED SIGNAL ALERT (CAUTION/UNDERVALUED/
001800 *                           OVERVALUED)
001900 * 16/11/91  RCH  TKT-RY274  ADDED YIELD-CHANGE ALERT AGAINST AN
002000 *                           OPTIONAL PREV-ORDERS-IN SNAPSHOT - MISSING
002100 *                           OR EMPTY FILE JUST SKIPS THIS RULE
002200 * 25/03/94  RCH  TKT-RY283  ADDED (ORDER-NO,TYPE) ALERT-HISTORY TABLE
002300 *                           SO THE SAME CONDITION IS NOT REPORTED
002400 *                           TWICE IN ONE RUN
002500 * 29/10/98  RCH  TKT-RY151  Y2K REMEDIATION - DATE-DIFF ARITHMETIC
002600 *                           VERIFIED ACROSS CENTURY ROLL, NO CHANGE
002700 * 08/07/02  RCH  TKT-RY290  WIDENED BOTH TABLES TO 2000/4000 ENTRIES
002800 *                           FOR PEAK VOLUME DAYS
002900 * 14/01/05  RCH  TKT-RY299  MINOR - CONSOLE LISTING WORDING
003000 * 11/08/2009 RCH TKT-RY304  ALERT-MESSAGE WAS DROPPING THE VALUE OFF
003100 *                           THE END OF THE PREMIUM/YIELD-CHANGE TEXT -
003200 *                           NOW CONCATENATES THE EDITED NUMBER
003300 * 11/08/2009 RCH TKT-RY305  CONSOLE LISTING REBUILT AS A TWO-PASS
003400 *                           BANNER-THEN-NUMBERED-ENTRY LISTING AT
003500 *                           WRAP-UP, PER DESK REQUEST - NO LONGER
003600 *                           PRINTED ONE LINE AT A TIME AS RAISED
003700 * 11/08/2009 RCH TKT-RY306  PREMIUM ALERT WAS FIRING ON DONE/FILLED/
003800 *                           CANCEL ORDERS TOO - NOW WAITING ONLY
003900 *----------------------------------------------------------------*
004000  ENVIRONMENT DIVISION.
004100  CONFIGURATION SECTION.
004200  SOURCE-COMPUTER. IBM-390.
004300  OBJECT-COMPUTER. IBM-390.
004400  SPECIAL-NAMES.
004500      C01 IS TOP-OF-FORM.
004600  INPUT-OUTPUT SECTION.
004700  FILE-CONTROL.
004800      SELECT ENRICHED-IN
004900      ASSIGN TO ORDSENR
005000        FILE STATUS IS IFCODE.
005100 *
005200      SELECT PREV-ORDERS-IN
005300      ASSIGN TO ORDSPREV
005400        FILE STATUS IS VFCODE.
005500 *
005600      SELECT ALERTS-OUT
005700      ASSIGN TO ORDSALRT
005800        FILE STATUS IS OFCODE.
005900 *
006000  DATA DIVISION.
006100  FILE SECTION.
006200  FD  ENRICHED-IN
006300      RECORD CONTAINS 229 CHARACTERS
006400      RECORDING MODE IS F
006500      BLOCK CONTAINS 0 RECORDS
006600      DATA RECORD IS ENR-REC.
006700  01  ENR-REC                      PIC X(229).
006800 *
006900  FD  PREV-ORDERS-IN
007000      RECORD CONTAINS 229 CHARACTERS
007100      RECORDING MODE IS F
007200      BLOCK CONTAINS 0 RECORDS
007300      DATA RECORD IS PREV-REC.
007400  01  PREV-REC                     PIC X(229).
007500 *
007600  FD  ALERTS-OUT
007700      RECORD CONTAINS 130 CHARACTERS
007800      RECORDING MODE IS F
007900      BLOCK CONTAINS 0 RECORDS
008000      DATA RECORD IS ALRT-REC.
008100  01  ALRT-REC                     PIC X(130).
008200 *
008300  WORKING-STORAGE SECTION.
008400  01  FILE-STATUS-CODES.
008500      05  IFCODE                  PIC X(2).
008600          88 CODE-READ     VALUE SPACES.
008700          88 NO-MORE-DATA  VALUE "10".
008800      05  VFCODE                  PIC X(2).
008900          88 CODE-READ-V   VALUE SPACES.
009000          88 NO-MORE-PREV  VALUE "10".
009100          88 PREV-NOT-THERE VALUE "35".
009200      05  OFCODE                  PIC X(2).
009300          88 CODE-WRITE    VALUE SPACES.
009400      05  FILLER                  PIC X(04).
009500 *
009600  01  WS-CURRENT-ORDER.
009700      COPY ENRREC.
009800 *
009900  01  WS-PREV-ENRICHED.
010000      COPY ENRREC.
010100 *
010200  01  WS-ALERT-LINE.
010300      COPY ALRTREC.
010400 *
010500  77  MORE-RECORDS-SW             PIC X(1) VALUE 'S'.
010600      88 MORE-RECORDS     VALUE 'S'.
010700      88 NO-MORE-RECORDS  VALUE 'N'.
010800 *
010900  77  WS-HAVE-PREV-SW             PIC X(1) VALUE 'N'.
011000      88 HAVE-PREV-SNAPSHOT  VALUE 'Y'.
011100 *
011200  77  WS-MORE-PREV-SW             PIC X(1) VALUE 'S'.
011300      88 MORE-PREV-RECORDS   VALUE 'S'.
011400      88 NO-MORE-PREV-RECS   VALUE 'N'.
011500 *
011600  01  COUNTERS-AND-ACCUMULATORS.
011700      05  RECORDS-READ            PIC S9(7) COMP.
011800      05  WS-PREV-COUNT           PIC S9(7) COMP VALUE 0.
011900      05  WS-HIST-COUNT           PIC S9(7) COMP VALUE 0.
012000      05  WS-PREM-ALERTS          PIC S9(7) COMP VALUE 0.
012100      05  WS-YIELD-ALERTS         PIC S9(7) COMP VALUE 0.
012200      05  WS-SIGNAL-ALERTS        PIC S9(7) COMP VALUE 0.
012300      05  WS-SUPPRESSED           PIC S9(7) COMP VALUE 0.
012400      05  WS-MINUTES-DIFF         PIC S9(9) COMP.
012500      05  WS-LIST-COUNT           PIC S9(7) COMP VALUE 0.
012600      05  WS-LIST-NO              PIC S9(7) COMP.
012700      05  FILLER                  PIC X(04).
012800 *
012900 * 16/11/91 RCH TKT-RY274 - THE PREVIOUS SNAPSHOT, KEYED BY ORDER-NO,
013000 * HELD WHOLE IN WORKING STORAGE SO EACH CURRENT RECORD CAN SEARCH IT.
013100 * 08/07/02 RCH TKT-RY290 - WIDENED TO 2000 ENTRIES.
013200  01  WS-PREV-TABLE.
013300      05  WS-PREV-ENTRY OCCURS 1 TO 2000 TIMES
013400                        DEPENDING ON WS-PREV-COUNT
013500                        INDEXED BY PRV-IDX.
013600          10  PV-ORDER-NO           PIC X(12).
013700          10  PV-YIELD              PIC S9(04)V99.
013800          10  PV-YIELD-NULL         PIC X(01).
013900              88 PV-YIELD-IS-NULL       VALUE 'Y'.
014000          10  PV-ORDER-DATE         PIC X(19).
014100          10  PV-DATE-PARTS REDEFINES PV-ORDER-DATE.
014200              15  PV-OD-YEAR            PIC 9(04).
014300              15  FILLER                PIC X(01).
014400              15  PV-OD-MONTH           PIC 9(02).
014500              15  FILLER                PIC X(01).
014600              15  PV-OD-DAY             PIC 9(02).
014700              15  FILLER                PIC X(01).
014800              15  PV-OD-HOUR            PIC 9(02).
014900              15  FILLER                PIC X(01).
015000              15  PV-OD-MINUTE          PIC 9(02).
015100              15  FILLER                PIC X(01).
015200              15  PV-OD-SECOND          PIC 9(02).
015300          10  FILLER                PIC X(04) VALUE SPACES.
015400 *
015500 * 25/03/94 RCH TKT-RY283 - (ORDER-NO,TYPE) PAIRS ALREADY ALERTED THIS
015600 * RUN.  WITHIN A SINGLE BATCH RUN EVERY ENTRY IS "WITHIN THE HOUR".
015700  01  WS-ALERT-HISTORY.
015800      05  WS-HIST-ENTRY OCCURS 1 TO 4000 TIMES
015900                        DEPENDING ON WS-HIST-COUNT
016000                        INDEXED BY HST-IDX.
016100          10  HIST-ORDER-NO         PIC X(12).
016200          10  HIST-ALERT-TYPE       PIC X(12).
016300          10  FILLER                PIC X(04) VALUE SPACES.
016400 *
016500 * 11/08/2009 RCH TKT-RY305 - EVERY ALERT ACTUALLY WRITTEN (NOT ONE
016600 * SUPPRESSED AS A DUPLICATE) IS SAVED HERE, SO 900-WRAP-UP CAN PRINT
016700 * THE BANNER WITH THE FINAL ALERT COUNT BEFORE THE FIRST ENTRY GOES
016800 * TO THE CONSOLE - TWO PASSES, NOT ONE LINE PER ALERT AS RAISED.
016900  01  WS-ALERT-LISTING.
017000      05  WS-LIST-ENTRY OCCURS 1 TO 4000 TIMES
017100                        DEPENDING ON WS-LIST-COUNT.
017200          10  LST-SEVERITY          PIC X(06).
017300          10  LST-TYPE              PIC X(12).
017400          10  LST-MESSAGE           PIC X(60).
017500          10  LST-PRICE             PIC 9(09).
017600          10  LST-PREMIUM           PIC S9(04)V99.
017700          10  LST-YIELD             PIC S9(04)V99.
017800          10  FILLER                PIC X(04) VALUE SPACES.
017900 *
018000  01  WS-WORK-AREA.
018100      05  WS-YIELD-DELTA          PIC S9(04)V99.
018200      05  WS-ALERT-VALUE-ED       PIC -ZZZ9.99.
018300      05  FILLER                  PIC X(04).
018400 *
018500  PROCEDURE DIVISION.
018600      DISPLAY "INIT PROG ORDALERT".
018700      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018800      PERFORM 050-LOAD-PREV THRU 050-EXIT
018900              UNTIL NO-MORE-PREV-RECS.
019000      PERFORM 100-MAINLINE THRU 100-EXIT
019100              UNTIL NO-MORE-RECORDS.
019200      PERFORM 900-WRAP-UP THRU 900-EXIT.
019300      MOVE +0 TO RETURN-CODE.
019400      GOBACK.
019500 *
019600  000-HOUSEKEEPING.
019700      DISPLAY "HOUSEKEEPING".
019800      OPEN INPUT ENRICHED-IN.
019900      OPEN OUTPUT ALERTS-OUT.
020000      INITIALIZE COUNTERS-AND-ACCUMULATORS.
020100      OPEN INPUT PREV-ORDERS-IN.
020200      IF CODE-READ-V
020300          SET HAVE-PREV-SNAPSHOT TO TRUE
020400      ELSE
020500          SET NO-MORE-PREV-RECS TO TRUE
020600          DISPLAY "NO PREVIOUS SNAPSHOT - YIELD-CHANGE ALERT SKIPPED"
020700      END-IF.
020800      READ ENRICHED-IN INTO WS-CURRENT-ORDER
020900          AT END
021000             SET NO-MORE-RECORDS TO TRUE
021100          GO TO 000-EXIT
021200      END-READ
021300      ADD +1 TO RECORDS-READ.
021400  000-EXIT.
021500      EXIT.
021600 *
021700 * 16/11/91 RCH TKT-RY274 - LOAD THE WHOLE PREVIOUS SNAPSHOT BEFORE
021800 * THE CURRENT FEED IS SCANNED.  NOT PERFORMED AT ALL WHEN THE FILE
021900 * DID NOT OPEN.
022000  050-LOAD-PREV.
022100      READ PREV-ORDERS-IN INTO PREV-REC
022200          AT END
022300             SET NO-MORE-PREV-RECS TO TRUE
022400          GO TO 050-EXIT
022500      END-READ
022600      ADD +1 TO WS-PREV-COUNT
022700      SET PRV-IDX TO WS-PREV-COUNT
022800      MOVE PREV-REC TO WS-PREV-ENRICHED
022900      MOVE ORDER-NO OF WS-PREV-ENRICHED
023000                                  TO PV-ORDER-NO (PRV-IDX)
023100      MOVE EXPECTED-YIELD OF WS-PREV-ENRICHED
023200                                  TO PV-YIELD (PRV-IDX)
023300      MOVE EXPECTED-YIELD-NULL OF WS-PREV-ENRICHED
023400                                  TO PV-YIELD-NULL (PRV-IDX)
023500      MOVE ORDER-DATE-TEXT OF WS-PREV-ENRICHED
023600                                  TO PV-ORDER-DATE (PRV-IDX).
023700  050-EXIT.
023800      EXIT.
023900 *
024000  100-MAINLINE.
024100      PERFORM 210-PREMIUM-ALERT THRU 210-EXIT.
024200      IF HAVE-PREV-SNAPSHOT
024300          PERFORM 220-YIELD-CHANGE-ALERT THRU 220-EXIT
024400      END-IF.
024500      PERFORM 230-SIGNAL-ALERT THRU 230-EXIT.
024600  100-READ-NEXT.
024700      READ ENRICHED-IN INTO WS-CURRENT-ORDER
024800          AT END
024900             SET NO-MORE-RECORDS TO TRUE
025000          GO TO 100-EXIT
025100      END-READ
025200      ADD +1 TO RECORDS-READ.
025300  100-EXIT.
025400      EXIT.
025500 *
025600 * 09/21/88 RCH TKT-RY260 - |PREMIUM| > 3.00 ALERTS; > 5.00 IS HIGH,
025700 * ELSE MEDIUM.  SPREAD-RATE-NULL SKIPS THE RULE ENTIRELY.
025800 * 11/08/2009 RCH TKT-RY306 - RULE IS WAITING ORDERS ONLY - A DONE OR
025900 *                           CANCELLED ORDER'S PREMIUM IS HISTORY, NOT
026000 *                           SOMETHING THE DESK CAN STILL ACT ON.
026100  210-PREMIUM-ALERT.
026200      IF SPREAD-RATE-IS-NULL OF WS-CURRENT-ORDER
026300          GO TO 210-EXIT
026400      END-IF
026500      IF NOT WAITING-ORDER OF WS-CURRENT-ORDER
026600          GO TO 210-EXIT
026700      END-IF
026800      IF SPREAD-RATE OF WS-CURRENT-ORDER > 3.00
026900         OR SPREAD-RATE OF WS-CURRENT-ORDER < -3.00
027000          MOVE "PREMIUM" TO ALERT-TYPE OF WS-ALERT-LINE
027100          IF SPREAD-RATE OF WS-CURRENT-ORDER > 5.00
027200             OR SPREAD-RATE OF WS-CURRENT-ORDER < -5.00
027300              MOVE "HIGH" TO ALERT-SEVERITY OF WS-ALERT-LINE
027400          ELSE
027500              MOVE "MEDIUM" TO ALERT-SEVERITY OF WS-ALERT-LINE
027600          END-IF
027700          MOVE SPREAD-RATE OF WS-CURRENT-ORDER
027800              TO ALERT-VALUE OF WS-ALERT-LINE
027900          MOVE ALERT-VALUE OF WS-ALERT-LINE TO WS-ALERT-VALUE-ED
028000          MOVE SPACES TO ALERT-MESSAGE OF WS-ALERT-LINE
028100          STRING "PREMIUM ALERT - PRICE " DELIMITED BY SIZE
028200                 WS-ALERT-VALUE-ED DELIMITED BY SIZE
028300                 INTO ALERT-MESSAGE OF WS-ALERT-LINE
028400          PERFORM 250-RAISE-ALERT THRU 250-EXIT
028500      END-IF.
028600  210-EXIT.
028700      EXIT.
028800 *
028900 * 16/11/91 RCH TKT-RY274 - MATCH CURRENT TO PREVIOUS BY ORDER-NO,
029000 * BOTH YIELDS MUST BE DEFINED, DELTA > 2.00 AND DATES <= 10 MINUTES
029100 * APART.
029200  220-YIELD-CHANGE-ALERT.
029300      IF EXPECTED-YIELD-IS-NULL OF WS-CURRENT-ORDER
029400          GO TO 220-EXIT
029500      END-IF
029600      PERFORM 225-FIND-PREVIOUS THRU 225-EXIT.
029700      IF PRV-IDX > WS-PREV-COUNT
029800          GO TO 220-EXIT
029900      END-IF
030000      IF PV-YIELD-IS-NULL (PRV-IDX)
030100          GO TO 220-EXIT
030200      END-IF
030300      COMPUTE WS-YIELD-DELTA =
030400              EXPECTED-YIELD OF WS-CURRENT-ORDER - PV-YIELD (PRV-IDX)
030500      IF WS-YIELD-DELTA < 0
030600          COMPUTE WS-YIELD-DELTA = WS-YIELD-DELTA * -1
030700      END-IF
030800      IF WS-YIELD-DELTA NOT > 2.00
030900          GO TO 220-EXIT
031000      END-IF
031100      PERFORM 228-DATE-DIFF-MINUTES THRU 228-EXIT.
031200      IF WS-MINUTES-DIFF > 10
031300          GO TO 220-EXIT
031400      END-IF
031500      MOVE "YIELD-CHANGE" TO ALERT-TYPE OF WS-ALERT-LINE
031600      MOVE "HIGH" TO ALERT-SEVERITY OF WS-ALERT-LINE
031700      MOVE WS-YIELD-DELTA TO ALERT-VALUE OF WS-ALERT-LINE
031800      MOVE ALERT-VALUE OF WS-ALERT-LINE TO WS-ALERT-VALUE-ED
031900      MOVE SPACES TO ALERT-MESSAGE OF WS-ALERT-LINE
032000      STRING "YIELD CHANGE ALERT - DELTA " DELIMITED BY SIZE
032100             WS-ALERT-VALUE-ED DELIMITED BY SIZE
032200             INTO ALERT-MESSAGE OF WS-ALERT-LINE
032300      PERFORM 250-RAISE-ALERT THRU 250-EXIT.
032400  220-EXIT.
032500      EXIT.
032600 *
032700 * LINEAR SEARCH OF THE PREVIOUS-SNAPSHOT TABLE BY ORDER-NO, SAME
032800 * SHAPE AS THE COLLECTOR'S DEDUP SEARCH.
032900  225-FIND-PREVIOUS.
033000      SET PRV-IDX TO 1
033100      SEARCH WS-PREV-ENTRY
033200          AT END
033300             SET PRV-IDX TO WS-PREV-COUNT
033400             ADD +1 TO PRV-IDX
033500          WHEN PV-ORDER-NO (PRV-IDX) = ORDER-NO OF WS-CURRENT-ORDER
033600             CONTINUE
033700      END-SEARCH.
033800  225-EXIT.
033900      EXIT.
034000 *
034100 * THE DATE DIFFERENCE USES THE SAME 30-DAY-MONTH SHORTCUT AS THE
034200 * METRICS ENGINE'S FREQUENCY SUB-SCORE.
034300  228-DATE-DIFF-MINUTES.
034400      MOVE 0 TO WS-MINUTES-DIFF.
034500      IF OD-YEAR OF WS-CURRENT-ORDER NOT NUMERIC
034600         OR OD-MONTH OF WS-CURRENT-ORDER NOT NUMERIC
034700         OR OD-DAY OF WS-CURRENT-ORDER NOT NUMERIC
034800         OR OD-HOUR OF WS-CURRENT-ORDER NOT NUMERIC
034900         OR OD-MINUTE OF WS-CURRENT-ORDER NOT NUMERIC
035000         OR PV-OD-YEAR (PRV-IDX) NOT NUMERIC
035100         OR PV-OD-MONTH (PRV-IDX) NOT NUMERIC
035200         OR PV-OD-DAY (PRV-IDX) NOT NUMERIC
035300         OR PV-OD-HOUR (PRV-IDX) NOT NUMERIC
035400         OR PV-OD-MINUTE (PRV-IDX) NOT NUMERIC
035500          MOVE 999999 TO WS-MINUTES-DIFF
035600          GO TO 228-EXIT
035700      END-IF
035800      COMPUTE WS-MINUTES-DIFF =
035900          ((OD-YEAR OF WS-CURRENT-ORDER * 360 +
036000            (OD-MONTH OF WS-CURRENT-ORDER - 1) * 30 +
036100             OD-DAY OF WS-CURRENT-ORDER) * 1440 +
036200             OD-HOUR OF WS-CURRENT-ORDER * 60 +
036300             OD-MINUTE OF WS-CURRENT-ORDER)
036400          -
036500          ((PV-OD-YEAR (PRV-IDX) * 360 +
036600            (PV-OD-MONTH (PRV-IDX) - 1) * 30 +
036700             PV-OD-DAY (PRV-IDX)) * 1440 +
036800             PV-OD-HOUR (PRV-IDX) * 60 +
036900             PV-OD-MINUTE (PRV-IDX)).
037000      IF WS-MINUTES-DIFF < 0
037100          COMPUTE WS-MINUTES-DIFF = WS-MINUTES-DIFF * -1
037200      END-IF.
037300  228-EXIT.
037400      EXIT.
037500 *
037600 * 04/02/90 RCH TKT-RY268 - SIGNAL MUST MATCH EXACTLY, NOT JUST
037700 * CONTAIN, ONE OF THE THREE WORDS BELOW.
037800  230-SIGNAL-ALERT.
037900      IF SIGNAL OF WS-CURRENT-ORDER = "CAUTION"
038000          MOVE "SIGNAL" TO ALERT-TYPE OF WS-ALERT-LINE
038100          MOVE "HIGH" TO ALERT-SEVERITY OF WS-ALERT-LINE
038200          MOVE 0 TO ALERT-VALUE OF WS-ALERT-LINE
038300          MOVE SPACES TO ALERT-MESSAGE OF WS-ALERT-LINE
038400          STRING "SIGNAL ALERT - CAUTION" DELIMITED BY SIZE
038500                 INTO ALERT-MESSAGE OF WS-ALERT-LINE
038600          PERFORM 250-RAISE-ALERT THRU 250-EXIT
038700      END-IF
038800      IF SIGNAL OF WS-CURRENT-ORDER = "UNDERVALUED"
038900          MOVE "SIGNAL" TO ALERT-TYPE OF WS-ALERT-LINE
039000          MOVE "MEDIUM" TO ALERT-SEVERITY OF WS-ALERT-LINE
039100          MOVE 0 TO ALERT-VALUE OF WS-ALERT-LINE
039200          MOVE SPACES TO ALERT-MESSAGE OF WS-ALERT-LINE
039300          STRING "SIGNAL ALERT - UNDERVALUED" DELIMITED BY SIZE
039400                 INTO ALERT-MESSAGE OF WS-ALERT-LINE
039500          PERFORM 250-RAISE-ALERT THRU 250-EXIT
039600      END-IF
039700      IF SIGNAL OF WS-CURRENT-ORDER = "OVERVALUED"
039800          MOVE "SIGNAL" TO ALERT-TYPE OF WS-ALERT-LINE
039900          MOVE "LOW" TO ALERT-SEVERITY OF WS-ALERT-LINE
040000          MOVE 0 TO ALERT-VALUE OF WS-ALERT-LINE
040100          MOVE SPACES TO ALERT-MESSAGE OF WS-ALERT-LINE
040200          STRING "SIGNAL ALERT - OVERVALUED" DELIMITED BY SIZE
040300                 INTO ALERT-MESSAGE OF WS-ALERT-LINE
040400          PERFORM 250-RAISE-ALERT THRU 250-EXIT
040500      END-IF.
040600  230-EXIT.
040700      EXIT.
040800 *
040900 * 25/03/94 RCH TKT-RY283 - WRITES THE ALERT UNLESS THE SAME
041000 * (ORDER-NO,TYPE) PAIR HAS ALREADY FIRED THIS RUN.
041100  250-RAISE-ALERT.
041200      PERFORM 240-ALREADY-ALERTED THRU 240-EXIT.
041300      IF HST-IDX NOT > WS-HIST-COUNT
041400          ADD +1 TO WS-SUPPRESSED
041500          GO TO 250-EXIT
041600      END-IF
041700      ADD +1 TO WS-HIST-COUNT
041800      SET HST-IDX TO WS-HIST-COUNT
041900      MOVE ORDER-NO OF WS-CURRENT-ORDER TO HIST-ORDER-NO (HST-IDX)
042000      MOVE ALERT-TYPE OF WS-ALERT-LINE TO HIST-ALERT-TYPE (HST-IDX)
042100      MOVE ORDER-NO OF WS-CURRENT-ORDER TO ORDER-NO OF WS-ALERT-LINE
042200      MOVE SONG-NAME OF WS-CURRENT-ORDER TO SONG-NAME OF WS-ALERT-LINE
042300      MOVE WS-ALERT-LINE TO ALRT-REC
042400      WRITE ALRT-REC
042500      EVALUATE ALERT-TYPE OF WS-ALERT-LINE
042600          WHEN "PREMIUM"
042700              ADD +1 TO WS-PREM-ALERTS
042800          WHEN "YIELD-CHANGE"
042900              ADD +1 TO WS-YIELD-ALERTS
043000          WHEN OTHER
043100              ADD +1 TO WS-SIGNAL-ALERTS
043200      END-EVALUATE
043300      PERFORM 245-SAVE-FOR-LISTING THRU 245-EXIT.
043400  250-EXIT.
043500      EXIT.
043600 *
043700 * 11/08/2009 RCH TKT-RY305 - KEEP THIS ALERT FOR THE TWO-PASS CONSOLE
043800 * LISTING PRINTED AT WRAP-UP (BANNER WITH THE COUNT COMES FIRST).
043900  245-SAVE-FOR-LISTING.
044000      ADD +1 TO WS-LIST-COUNT
044100      MOVE ALERT-SEVERITY OF WS-ALERT-LINE TO LST-SEVERITY (WS-LIST-COUNT)
044200      MOVE ALERT-TYPE OF WS-ALERT-LINE     TO LST-TYPE (WS-LIST-COUNT)
044300      MOVE ALERT-MESSAGE OF WS-ALERT-LINE  TO LST-MESSAGE (WS-LIST-COUNT)
044400      MOVE ORDER-PRICE OF WS-CURRENT-ORDER TO LST-PRICE (WS-LIST-COUNT)
044500      MOVE SPREAD-RATE OF WS-CURRENT-ORDER
044600                                         TO LST-PREMIUM (WS-LIST-COUNT)
044700      MOVE EXPECTED-YIELD OF WS-CURRENT-ORDER
044800                                         TO LST-YIELD (WS-LIST-COUNT).
044900  245-EXIT.
045000      EXIT.
045100 *
045200 * 25/03/94 RCH TKT-RY283 - LINEAR SEARCH OF THIS RUN'S ALERT HISTORY.
045300  240-ALREADY-ALERTED.
045400      SET HST-IDX TO 1
045500      SEARCH WS-HIST-ENTRY
045600          AT END
045700             SET HST-IDX TO WS-HIST-COUNT
045800             ADD +1 TO HST-IDX
045900          WHEN HIST-ORDER-NO (HST-IDX) = ORDER-NO OF WS-CURRENT-ORDER
046000             AND HIST-ALERT-TYPE (HST-IDX) = ALERT-TYPE OF WS-ALERT-LINE
046100             CONTINUE
046200      END-SEARCH.
046300  240-EXIT.
046400      EXIT.
046500 *
046600 * 11/08/2009 RCH TKT-RY305 - BANNER WITH THE FINAL ALERT COUNT, THEN
046700 * ONE NUMBERED TWO-LINE ENTRY PER ALERT: SEVERITY/TYPE/MESSAGE, THEN
046800 * AN INDENTED LINE OF THE TRIGGERING ORDER'S PRICE/PREMIUM/YIELD.
046900  900-ALERT-LISTING.
047000      DISPLAY "ALERT LISTING - " WS-LIST-COUNT " ALERT(S) RAISED".
047100      PERFORM 910-LIST-ONE THRU 910-EXIT
047200              VARYING WS-LIST-NO FROM 1 BY 1
047300              UNTIL WS-LIST-NO > WS-LIST-COUNT.
047400  900-EXIT-LISTING.
047500      EXIT.
047600 *
047700  910-LIST-ONE.
047800      DISPLAY WS-LIST-NO ". " LST-SEVERITY (WS-LIST-NO)
047900              " " LST-TYPE (WS-LIST-NO)
048000              " " LST-MESSAGE (WS-LIST-NO)
048100      DISPLAY "     PRICE " LST-PRICE (WS-LIST-NO)
048200              " PREMIUM " LST-PREMIUM (WS-LIST-NO)
048300              " YIELD " LST-YIELD (WS-LIST-NO).
048400  910-EXIT.
048500      EXIT.
048600 *
048700  900-WRAP-UP.
048800      PERFORM 900-ALERT-LISTING THRU 900-EXIT-LISTING.
048900      DISPLAY "ORDALERT TOTALS - READ: " RECORDS-READ
049000              " PREMIUM: " WS-PREM-ALERTS
049100              " YIELD-CHANGE: " WS-YIELD-ALERTS
049200              " SIGNAL: " WS-SIGNAL-ALERTS
049300              " SUPPRESSED: " WS-SUPPRESSED.
049400      CLOSE ENRICHED-IN, ALERTS-OUT.
049500      IF HAVE-PREV-SNAPSHOT
049600          CLOSE PREV-ORDERS-IN
049700      END-IF.
049800      DISPLAY "NORMAL END OF PROG ORDALERT".
049900  900-EXIT.
050000      EXIT.
