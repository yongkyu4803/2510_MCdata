000100 *================================================================*
000200 *   WORKSHOP 15R  ORDMETRC
000300 *================================================================*
000400  IDENTIFICATION DIVISION.
000500  PROGRAM-ID.   ORDMETRC.
000600  AUTHOR.  R C HARMON.
000700  INSTALLATION.  ROYALTY CLEARING HOUSE - BATCH SYSTEMS.
000800  DATE-WRITTEN.  06/11/86.
000900  DATE-COMPILED. 06/11/86.
001000  SECURITY.   NON-CONFIDENTIAL.
001100 *----------------------------------------------------------------*
001200 * CHANGE LOG
001300 *----------------------------------------------------------------*
001400 * 06/11/86  RCH  TKT-RY220  ORIGINAL PROGRAM - PRICES EACH ORDER
001500 *                           (SPREAD, YIELD, FAIR VALUE) AND SCORES
001600 *                           ITS SONG'S LIQUIDITY
001700 * 12/03/88  RCH  TKT-RY238  TABLE NOW LOADED FIRST - LIQUIDITY PASS
001800 *                           NEEDS THE WHOLE SNAPSHOT PER SONG BEFORE
001900 *                           ANY RECORD CAN BE SCORED
002000 * 20/08/90  RCH  TKT-RY251  ADDED RUN-PARM-IN CONTROL CARD - FREQUENCY
002100 *                           SUB-SCORE NEEDS "NOW" SUPPLIED BY THE JOB,
002200 *                           NOT TAKEN FROM THE SYSTEM CLOCK
002300 * 04/05/92  RCH  TKT-RY263  ENLARGED WS-ORDER-TABLE TO 2000 ENTRIES,
002400 *                           OCCURS ... DEPENDING ON TO MATCH ORDDEDUP
002500 * 17/01/94  RCH  TKT-RY277  SIGNAL CLASSIFICATION SPLIT OUT OF THE
002600 *                           LIQUIDITY PARAGRAPH INTO ITS OWN STEP
002700 * 25/09/96  RCH  TKT-RY289  SPREAD SUB-SCORE RE-BANDED PER REVISED
002800 *                           MARKET-MAKING GUIDELINES (5/10/20 BREAKS)
002900 * 29/10/98  RCH  TKT-RY151  Y2K REMEDIATION - ORDER-DATE TEXT FIELDS
003000 *                           AND RUN-PARM-IN DATE ARE ALREADY 4-DIGIT
003100 *                           YEAR, NO DATA CHANGE, DATE-TO-MINUTES
003200 *                           ARITHMETIC VERIFIED ACROSS CENTURY ROLL
003300 * 14/07/00  RCH  TKT-RY298  SPREAD-RATE-NULL/EXPECTED-YIELD-NULL SET
003400 *                           WHEN RECENT-PRICE OR ORDER-PRICE IS ZERO
003500 * 11/02/03  RCH  TKT-RY305  MINOR - CONSOLE MESSAGE WORDING
003600 *----------------------------------------------------------------*
003700  ENVIRONMENT DIVISION.
003800  CONFIGURATION SECTION.
003900  SOURCE-COMPUTER. IBM-390.
004000  OBJECT-COMPUTER. IBM-390.
004100  SPECIAL-NAMES.
004200      C01 IS TOP-OF-FORM
004300      CLASS NUMERIC-DIGIT IS "0" THRU "9".
004400  INPUT-OUTPUT SECTION.
004500  FILE-CONTROL.
004600      SELECT WORK-DEDUP-IN
004700      ASSIGN TO ORDSDEDP
004800        FILE STATUS IS IFCODE.
004900 *
005000      SELECT RUN-PARM-IN
005100      ASSIGN TO RUNPARM
005200        FILE STATUS IS PFCODE.
005300 *
005400      SELECT ENRICHED-OUT
005500      ASSIGN TO ORDSENR
005600        FILE STATUS IS OFCODE.
005700 *
005800  DATA DIVISION.
005900  FILE SECTION.
006000  FD  WORK-DEDUP-IN
006100      RECORD CONTAINS 182 CHARACTERS
006200      RECORDING MODE IS F
006300      BLOCK CONTAINS 0 RECORDS
006400      DATA RECORD IS DEDUP-REC.
006500  01  DEDUP-REC                    PIC X(182).
006600 *
006700  FD  RUN-PARM-IN
006800      RECORD CONTAINS 19 CHARACTERS
006900      RECORDING MODE IS F
007000      BLOCK CONTAINS 0 RECORDS
007100      DATA RECORD IS PARM-REC.
007200  01  PARM-REC                     PIC X(19).
007300 *
007400  FD  ENRICHED-OUT
007500      RECORD CONTAINS 229 CHARACTERS
007600      RECORDING MODE IS F
007700      BLOCK CONTAINS 0 RECORDS
007800      DATA RECORD IS ENR-REC.
007900  01  ENR-REC                      PIC X(229).
008000 *
008100  WORKING-STORAGE SECTION.
008200  01  FILE-STATUS-CODES.
008300      05  IFCODE                  PIC X(2).
008400          88 CODE-READ     VALUE SPACES.
008500          88 NO-MORE-DATA  VALUE "10".
008600      05  PFCODE                  PIC X(2).
008700          88 CODE-READ-P   VALUE SPACES.
008800      05  OFCODE                  PIC X(2).
008900          88 CODE-WRITE    VALUE SPACES.
009000      05  FILLER                  PIC X(04).
009100 *
009200  01  WS-CURRENT-ORDER.
009300      COPY ORDREC.
009400 *
009500  01  WS-ENRICHED-OUT.
009600      COPY ENRREC.
009700 *
009800 * 20/08/90 RCH TKT-RY251 - THE "NOW" THE FREQUENCY SUB-SCORE MEASURES
009900 * AGAINST COMES OFF THIS ONE-CARD FILE, NOT THE SYSTEM CLOCK, SO A
010000 * RERUN REPRODUCES THE SAME SCORES FROM THE SAME INPUT.
010100  01  WS-RUN-TIMESTAMP              PIC X(19).
010200  01  WS-NOW-PARTS REDEFINES WS-RUN-TIMESTAMP.
010300      05  WS-NOW-YEAR             PIC 9(04).
010400      05  FILLER                  PIC X(01).
010500      05  WS-NOW-MONTH            PIC 9(02).
010600      05  FILLER                  PIC X(01).
010700      05  WS-NOW-DAY              PIC 9(02).
010800      05  FILLER                  PIC X(01).
010900      05  WS-NOW-HOUR             PIC 9(02).
011000      05  FILLER                  PIC X(01).
011100      05  WS-NOW-MINUTE           PIC 9(02).
011200      05  FILLER                  PIC X(01).
011300      05  WS-NOW-SECOND           PIC 9(02).
011400 *
011500  77  MORE-RECORDS-SW             PIC X(1) VALUE 'S'.
011600      88 MORE-RECORDS     VALUE 'S'.
011700      88 NO-MORE-RECORDS  VALUE 'N'.
011800 *
011900  77  WS-NOW-VALID-SW             PIC X(1) VALUE 'N'.
012000      88 NOW-IS-VALID     VALUE 'Y'.
012100 *
012200  01  COUNTERS-AND-ACCUMULATORS.
012300      05  RECORDS-READ            PIC S9(7) COMP.
012400      05  WS-TAB-COUNT            PIC S9(7) COMP VALUE 0.
012500      05  WS-OUT-IDX              PIC S9(7) COMP.
012600      05  WS-SCAN-IDX             PIC S9(7) COMP.
012700      05  WS-SONG-WAITING-N       PIC S9(5) COMP.
012800      05  WS-SONG-RECENT-N        PIC S9(5) COMP.
012900      05  WS-MINUTES-DIFF         PIC S9(9) COMP.
013000      05  FILLER                  PIC X(04).
013100 *
013200 * 12/03/88 RCH TKT-RY238, 04/05/92 RCH TKT-RY263 - WHOLE SNAPSHOT HELD
013300 * IN WORKING STORAGE, SAME SHAPE AS ORDDEDUP'S TABLE, SO THE LIQUIDITY
013400 * PASS CAN RE-SCAN EVERY ORDER OF A SONG AS OFTEN AS IT NEEDS.  EACH
013500 * ENTRY ALSO HOLDS THE PRICED/SCORED FIELDS ONCE THIS PROGRAM SETS THEM.
013600  01  WS-ORDER-TABLE.
013700      05  WS-ORDER-ENTRY OCCURS 1 TO 2000 TIMES
013800                        DEPENDING ON WS-TAB-COUNT
013900                        INDEXED BY ORD-IDX.
014000          10  TAB-ORDER-NO          PIC X(12).
014100          10  TAB-SONG-NAME         PIC X(30).
014200          10  TAB-SONG-ARTIST       PIC X(20).
014300          10  TAB-SONG-CATEGORY     PIC X(12).
014400          10  TAB-ORDER-TYPE        PIC X(04).
014500              88 TAB-BUY-ORDER          VALUE 'BUY '.
014600              88 TAB-SELL-ORDER         VALUE 'SELL'.
014700          10  TAB-ORDER-COUNT       PIC 9(05).
014800          10  TAB-LEAVES-COUNT      PIC 9(05).
014900          10  TAB-ORDER-STATUS      PIC X(08).
015000              88 TAB-WAITING-ORDER      VALUE 'WAITING '.
015100          10  TAB-ROYALTY-RATE      PIC 9V9(04).
015200          10  TAB-ORDER-DATE        PIC X(19).
015300          10  TAB-DATE-PARTS REDEFINES TAB-ORDER-DATE.
015400              15  TAB-OD-YEAR           PIC 9(04).
015500              15  FILLER                PIC X(01).
015600              15  TAB-OD-MONTH          PIC 9(02).
015700              15  FILLER                PIC X(01).
015800              15  TAB-OD-DAY            PIC 9(02).
015900              15  FILLER                PIC X(01).
016000              15  TAB-OD-HOUR           PIC 9(02).
016100              15  FILLER                PIC X(01).
016200              15  TAB-OD-MINUTE         PIC 9(02).
016300              15  FILLER                PIC X(01).
016400              15  TAB-OD-SECOND         PIC 9(02).
016500          10  TAB-URL-LINK          PIC X(40).
016600          10  TAB-ORDER-PRICE       PIC 9(09).
016700          10  TAB-RECENT-PRICE      PIC 9(09).
016800          10  TAB-SPREAD-RATE       PIC S9(04)V99.
016900          10  TAB-SPREAD-NULL       PIC X(01).
017000              88 TAB-SPREAD-IS-NULL     VALUE 'Y'.
017100          10  TAB-EXPECTED-YIELD    PIC S9(04)V99.
017200          10  TAB-YIELD-NULL        PIC X(01).
017300              88 TAB-YIELD-IS-NULL      VALUE 'Y'.
017400          10  TAB-FAIR-VALUE        PIC 9(07)V99.
017500          10  TAB-LIQUIDITY-SCORE   PIC 9(03)V9.
017600          10  TAB-SIGNAL            PIC X(20).
017700          10  FILLER                PIC X(04) VALUE SPACES.
017800 *
017900 * 17/01/94 RCH TKT-RY277 - SUB-SCORE WORK AREA, ONE SET PER ORDER
018000 * BEING SCORED, REBUILT EACH TIME 300-LIQUIDITY-SCORE RUNS.
018100  01  WS-SUBSCORE-WORK.
018200      05  WS-HIGH-BUY-PRICE       PIC 9(09) COMP.
018300      05  WS-LOW-SELL-PRICE       PIC 9(09) COMP.
018400      05  WS-FOUND-BUY-SW         PIC X(01).
018500          88 FOUND-A-BUY             VALUE 'Y'.
018600      05  WS-FOUND-SELL-SW        PIC X(01).
018700          88 FOUND-A-SELL            VALUE 'Y'.
018800      05  WS-SPREAD-RATIO         PIC S9(04)V99.
018900      05  WS-SUB-SPREAD           PIC S9(03)V9.
019000      05  WS-SUB-DEPTH            PIC S9(03)V9.
019100      05  WS-SUB-FREQ             PIC S9(03)V9.
019200      05  WS-SIGNAL-BUILD         PIC X(20).
019300      05  FILLER                  PIC X(04).
019400 *
019500  PROCEDURE DIVISION.
019600      DISPLAY "INIT PROG ORDMETRC".
019700      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019800      PERFORM 100-LOAD-TABLE THRU 100-EXIT
019900              UNTIL NO-MORE-RECORDS.
020000      PERFORM 200-PROCESS-ORDERS THRU 200-EXIT
020100              VARYING WS-OUT-IDX FROM 1 BY 1
020200              UNTIL WS-OUT-IDX > WS-TAB-COUNT.
020300      PERFORM 900-WRAP-UP THRU 900-EXIT.
020400      MOVE +0 TO RETURN-CODE.
020500      GOBACK.
020600 *
020700  000-HOUSEKEEPING.
020800      DISPLAY "HOUSEKEEPING".
020900      OPEN INPUT WORK-DEDUP-IN.
021000      OPEN INPUT RUN-PARM-IN.
021100      OPEN OUTPUT ENRICHED-OUT.
021200      INITIALIZE COUNTERS-AND-ACCUMULATORS.
021300      READ RUN-PARM-IN INTO WS-RUN-TIMESTAMP
021400          AT END
021500             MOVE SPACES TO WS-RUN-TIMESTAMP
021600      END-READ.
021700      IF WS-NOW-YEAR OF WS-NOW-PARTS NUMERIC
021800         AND WS-NOW-MONTH OF WS-NOW-PARTS NUMERIC
021900         AND WS-NOW-DAY OF WS-NOW-PARTS NUMERIC
022000         AND WS-NOW-HOUR OF WS-NOW-PARTS NUMERIC
022100         AND WS-NOW-MINUTE OF WS-NOW-PARTS NUMERIC
022200          SET NOW-IS-VALID TO TRUE
022300      END-IF.
022400      READ WORK-DEDUP-IN INTO WS-CURRENT-ORDER
022500          AT END
022600             SET NO-MORE-RECORDS TO TRUE
022700          GO TO 000-EXIT
022800      END-READ
022900      ADD +1 TO RECORDS-READ.
023000  000-EXIT.
023100      EXIT.
023200 *
023300 * 12/03/88 RCH TKT-RY238 - LOADS THE WHOLE SNAPSHOT BEFORE ANY PRICING
023400 * OR SCORING IS DONE, SAME READ-AND-APPEND SHAPE AS WORKSHOP 17.
023500  100-LOAD-TABLE.
023600      ADD +1 TO WS-TAB-COUNT.
023700      SET ORD-IDX TO WS-TAB-COUNT.
023800      MOVE ORDER-NO OF WS-CURRENT-ORDER
023900                           TO TAB-ORDER-NO (ORD-IDX)
024000      MOVE SONG-NAME OF WS-CURRENT-ORDER
024100                           TO TAB-SONG-NAME (ORD-IDX)
024200      MOVE SONG-ARTIST OF WS-CURRENT-ORDER
024300                           TO TAB-SONG-ARTIST (ORD-IDX)
024400      MOVE SONG-CATEGORY OF WS-CURRENT-ORDER
024500                           TO TAB-SONG-CATEGORY (ORD-IDX)
024600      MOVE ORDER-TYPE OF WS-CURRENT-ORDER
024700                           TO TAB-ORDER-TYPE (ORD-IDX)
024800      MOVE ORDER-COUNT OF WS-CURRENT-ORDER
024900                           TO TAB-ORDER-COUNT (ORD-IDX)
025000      MOVE LEAVES-COUNT OF WS-CURRENT-ORDER
025100                           TO TAB-LEAVES-COUNT (ORD-IDX)
025200      MOVE ORDER-STATUS OF WS-CURRENT-ORDER
025300                           TO TAB-ORDER-STATUS (ORD-IDX)
025400      MOVE ORDER-ROYALTY-RATE OF WS-CURRENT-ORDER
025500                           TO TAB-ROYALTY-RATE (ORD-IDX)
025600      MOVE ORDER-DATE-TEXT OF WS-CURRENT-ORDER
025700                           TO TAB-ORDER-DATE (ORD-IDX)
025800      MOVE URL-LINK OF WS-CURRENT-ORDER
025900                           TO TAB-URL-LINK (ORD-IDX)
026000      MOVE ORDER-PRICE OF WS-CURRENT-ORDER
026100                           TO TAB-ORDER-PRICE (ORD-IDX)
026200      MOVE RECENT-PRICE OF WS-CURRENT-ORDER
026300                           TO TAB-RECENT-PRICE (ORD-IDX)
026400      MOVE ZEROS TO TAB-SPREAD-RATE (ORD-IDX)
026500                    TAB-EXPECTED-YIELD (ORD-IDX)
026600                    TAB-FAIR-VALUE (ORD-IDX)
026700                    TAB-LIQUIDITY-SCORE (ORD-IDX)
026800      MOVE SPACES TO TAB-SPREAD-NULL (ORD-IDX)
026900                      TAB-YIELD-NULL (ORD-IDX)
027000                      TAB-SIGNAL (ORD-IDX).
027100  100-READ-NEXT.
027200      READ WORK-DEDUP-IN INTO WS-CURRENT-ORDER
027300          AT END
027400             SET NO-MORE-RECORDS TO TRUE
027500          GO TO 100-EXIT
027600      END-READ
027700      ADD +1 TO RECORDS-READ.
027800  100-EXIT.
027900      EXIT.
028000 *
028100 * 06/11/86 RCH TKT-RY220 - PRICES, SCORES, AND CLASSIFIES ONE TABLE
028200 * ENTRY, THEN WRITES THE ENRICHED RECORD.  DRIVEN IN INPUT ORDER.
028300  200-PROCESS-ORDERS.
028400      PERFORM 210-COMPUTE-SPREAD THRU 210-EXIT.
028500      PERFORM 220-COMPUTE-YIELD THRU 220-EXIT.
028600      PERFORM 230-COMPUTE-FAIR-VALUE THRU 230-EXIT.
028700      PERFORM 300-LIQUIDITY-SCORE THRU 300-EXIT.
028800      PERFORM 350-CLASSIFY-SIGNAL THRU 350-EXIT.
028900      PERFORM 910-WRITE-ONE THRU 910-EXIT.
029000  200-EXIT.
029100      EXIT.
029200 *
029300 * SPREAD RATE = (ORDER-PRICE - RECENT-PRICE) / RECENT-PRICE * 100,
029400 * UNDEFINED WHEN RECENT-PRICE IS ZERO.  14/07/00 TKT-RY298.
029500  210-COMPUTE-SPREAD.
029600      IF TAB-RECENT-PRICE (WS-OUT-IDX) = 0
029700          SET TAB-SPREAD-IS-NULL (WS-OUT-IDX) TO TRUE
029800          MOVE 0 TO TAB-SPREAD-RATE (WS-OUT-IDX)
029900      ELSE
030000          MOVE 'N' TO TAB-SPREAD-NULL (WS-OUT-IDX)
030100          COMPUTE TAB-SPREAD-RATE (WS-OUT-IDX) ROUNDED =
030200              (TAB-ORDER-PRICE (WS-OUT-IDX) -
030300               TAB-RECENT-PRICE (WS-OUT-IDX)) /
030400               TAB-RECENT-PRICE (WS-OUT-IDX) * 100
030500      END-IF.
030600  210-EXIT.
030700      EXIT.
030800 *
030900 * EXPECTED YIELD = ROYALTY-RATE * REFERENCE-PRICE / ORDER-PRICE * 100,
031000 * UNDEFINED WHEN ORDER-PRICE IS ZERO.  REFERENCE-PRICE IS 10000 PER
031100 * THE CLEARING HOUSE'S STANDING RATE SHEET.
031200  220-COMPUTE-YIELD.
031300      IF TAB-ORDER-PRICE (WS-OUT-IDX) = 0
031400          SET TAB-YIELD-IS-NULL (WS-OUT-IDX) TO TRUE
031500          MOVE 0 TO TAB-EXPECTED-YIELD (WS-OUT-IDX)
031600      ELSE
031700          MOVE 'N' TO TAB-YIELD-NULL (WS-OUT-IDX)
031800          COMPUTE TAB-EXPECTED-YIELD (WS-OUT-IDX) ROUNDED =
031900              TAB-ROYALTY-RATE (WS-OUT-IDX) * 10000 /
032000              TAB-ORDER-PRICE (WS-OUT-IDX) * 100
032100      END-IF.
032200  220-EXIT.
032300      EXIT.
032400 *
032500 * FAIR VALUE = ROYALTY-RATE * REFERENCE-PRICE, FULL PRECISION.
032600  230-COMPUTE-FAIR-VALUE.
032700      COMPUTE TAB-FAIR-VALUE (WS-OUT-IDX) =
032800              TAB-ROYALTY-RATE (WS-OUT-IDX) * 10000.
032900  230-EXIT.
033000      EXIT.
033100 *
033200 * 06/11/86 RCH TKT-RY220, 25/09/96 RCH TKT-RY289 - LIQUIDITY SCORE IS
033300 * A WEIGHTED SUM OF THREE SUB-SCORES, EVERY ONE OF THEM BUILT FROM A
033400 * FRESH SCAN OF THE WHOLE TABLE FOR THIS ENTRY'S SONG - THE SAME
033500 * "SCAN THE WHOLE TABLE FOR A MATCH" SHAPE AS WORKSHOP 15'S PROJECT
033600 * LOOKUP, JUST RUN THREE TIMES WITH DIFFERENT ACCUMULATORS.
033700  300-LIQUIDITY-SCORE.
033800      MOVE 0 TO WS-HIGH-BUY-PRICE WS-LOW-SELL-PRICE
033900      MOVE 0 TO WS-SONG-WAITING-N WS-SONG-RECENT-N
034000      MOVE 'N' TO WS-FOUND-BUY-SW WS-FOUND-SELL-SW
034100      PERFORM 305-SCAN-SONG THRU 305-EXIT
034200              VARYING WS-SCAN-IDX FROM 1 BY 1
034300              UNTIL WS-SCAN-IDX > WS-TAB-COUNT.
034400      PERFORM 310-SPREAD-SUBSCORE THRU 310-EXIT.
034500      PERFORM 320-DEPTH-SUBSCORE THRU 320-EXIT.
034600      PERFORM 330-FREQUENCY-SUBSCORE THRU 330-EXIT.
034700      COMPUTE TAB-LIQUIDITY-SCORE (WS-OUT-IDX) ROUNDED =
034800              WS-SUB-SPREAD * 0.4 + WS-SUB-DEPTH * 0.3 +
034900              WS-SUB-FREQ * 0.3.
035000  300-EXIT.
035100      EXIT.
035200 *
035300  305-SCAN-SONG.
035400      IF TAB-SONG-NAME (WS-SCAN-IDX) NOT = TAB-SONG-NAME (WS-OUT-IDX)
035500          GO TO 305-EXIT
035600      END-IF
035700 * FREQUENCY COUNTS EVERY ORDER OF THE SONG, NOT JUST WAITING ONES -
035800 * SPREAD AND DEPTH BELOW ARE THE TWO SUB-SCORES RESTRICTED TO WAITING.
035900      PERFORM 335-MINUTES-SINCE-NOW THRU 335-EXIT
036000      IF NOT TAB-WAITING-ORDER (WS-SCAN-IDX)
036100          GO TO 305-EXIT
036200      END-IF
036300      ADD +1 TO WS-SONG-WAITING-N
036400      IF TAB-BUY-ORDER (WS-SCAN-IDX)
036500          IF NOT FOUND-A-BUY
036600             OR TAB-ORDER-PRICE (WS-SCAN-IDX) > WS-HIGH-BUY-PRICE
036700              MOVE TAB-ORDER-PRICE (WS-SCAN-IDX) TO WS-HIGH-BUY-PRICE
036800              SET FOUND-A-BUY TO TRUE
036900          END-IF
037000      ELSE
037100          IF NOT FOUND-A-SELL
037200             OR TAB-ORDER-PRICE (WS-SCAN-IDX) < WS-LOW-SELL-PRICE
037300              MOVE TAB-ORDER-PRICE (WS-SCAN-IDX) TO WS-LOW-SELL-PRICE
037400              SET FOUND-A-SELL TO TRUE
037500          END-IF
037600      END-IF.
037700  305-EXIT.
037800      EXIT.
037900 *
038000 * SPREAD SUB-SCORE, WEIGHT 0.4 - TIGHTEST WAITING BUY/SELL SPREAD
038100 * SCORES HIGHEST.  RE-BANDED 25/09/96 TKT-RY289.
038200  310-SPREAD-SUBSCORE.
038300      IF NOT FOUND-A-BUY OR NOT FOUND-A-SELL OR WS-HIGH-BUY-PRICE = 0
038400          MOVE 50.0 TO WS-SUB-SPREAD
038500          GO TO 310-EXIT
038600      END-IF
038700      COMPUTE WS-SPREAD-RATIO ROUNDED =
038800              (WS-LOW-SELL-PRICE - WS-HIGH-BUY-PRICE) /
038900               WS-HIGH-BUY-PRICE * 100.
039000      EVALUATE TRUE
039100          WHEN WS-SPREAD-RATIO NOT > 0
039200              MOVE 100.0 TO WS-SUB-SPREAD
039300          WHEN WS-SPREAD-RATIO NOT > 5
039400              COMPUTE WS-SUB-SPREAD ROUNDED =
039500                      100 - 5 * WS-SPREAD-RATIO
039600          WHEN WS-SPREAD-RATIO NOT > 10
039700              COMPUTE WS-SUB-SPREAD ROUNDED =
039800                      75 - 5 * (WS-SPREAD-RATIO - 5)
039900          WHEN WS-SPREAD-RATIO NOT > 20
040000              COMPUTE WS-SUB-SPREAD ROUNDED =
040100                      50 - 5 * (WS-SPREAD-RATIO - 10)
040200          WHEN OTHER
040300              MOVE 0.0 TO WS-SUB-SPREAD
040400      END-EVALUATE
040500      IF WS-SUB-SPREAD < 0
040600          MOVE 0.0 TO WS-SUB-SPREAD
040700      END-IF
040800      IF WS-SUB-SPREAD > 100
040900          MOVE 100.0 TO WS-SUB-SPREAD
041000      END-IF.
041100  310-EXIT.
041200      EXIT.
041300 *
041400 * DEPTH SUB-SCORE, WEIGHT 0.3 - MORE WAITING ORDERS SCORES HIGHER.
041500  320-DEPTH-SUBSCORE.
041600      EVALUATE TRUE
041700          WHEN WS-SONG-WAITING-N = 0
041800              MOVE 0.0 TO WS-SUB-DEPTH
041900          WHEN WS-SONG-WAITING-N NOT > 5
042000              COMPUTE WS-SUB-DEPTH = WS-SONG-WAITING-N * 10
042100          WHEN WS-SONG-WAITING-N NOT > 10
042200              COMPUTE WS-SUB-DEPTH ROUNDED =
042300                      50 + 5 * (WS-SONG-WAITING-N - 5)
042400          WHEN WS-SONG-WAITING-N NOT > 20
042500              COMPUTE WS-SUB-DEPTH ROUNDED =
042600                      75 + 2.5 * (WS-SONG-WAITING-N - 10)
042700          WHEN OTHER
042800              MOVE 100.0 TO WS-SUB-DEPTH
042900      END-EVALUATE.
043000  320-EXIT.
043100      EXIT.
043200 *
043300 * FREQUENCY SUB-SCORE, WEIGHT 0.3 - MORE RECENT ACTIVITY SCORES
043400 * HIGHER.  "RECENT" COUNTED IN 305-SCAN-SONG VIA 335-MINUTES-SINCE-NOW.
043500  330-FREQUENCY-SUBSCORE.
043600      EVALUATE TRUE
043700          WHEN WS-SONG-RECENT-N = 0
043800              MOVE 0.0 TO WS-SUB-FREQ
043900          WHEN WS-SONG-RECENT-N NOT > 3
044000              COMPUTE WS-SUB-FREQ ROUNDED = WS-SONG-RECENT-N * 16.7
044100          WHEN WS-SONG-RECENT-N NOT > 10
044200              COMPUTE WS-SUB-FREQ ROUNDED =
044300                      50 + 7.1 * (WS-SONG-RECENT-N - 3)
044400          WHEN OTHER
044500              MOVE 100.0 TO WS-SUB-FREQ
044600      END-EVALUATE
044700      IF WS-SUB-FREQ < 0
044800          MOVE 0.0 TO WS-SUB-FREQ
044900      END-IF
045000      IF WS-SUB-FREQ > 100
045100          MOVE 100.0 TO WS-SUB-FREQ
045200      END-IF.
045300  330-EXIT.
045400      EXIT.
045500 *
045600 * 20/08/90 RCH TKT-RY251 - MINUTES BETWEEN THE SCANNED ORDER'S DATE
045700 * AND "NOW".  A DAY IS COUNTED AS 30 DAYS/MONTH, 1440 MINUTES/DAY -
045800 * THE SAME CALENDAR SHORTCUT THE HOUSE HAS USED SINCE THE DAY-COUNT
045900 * RULES WERE FIRST WRITTEN; GOOD ENOUGH FOR A 30-MINUTE WINDOW.
046000 * UNPARSEABLE ORDER DATES ARE SKIPPED, PER TKT-RY251.
046100  335-MINUTES-SINCE-NOW.
046200      IF NOT NOW-IS-VALID
046300          GO TO 335-EXIT
046400      END-IF
046500      IF TAB-OD-YEAR (WS-SCAN-IDX) NOT NUMERIC
046600         OR TAB-OD-MONTH (WS-SCAN-IDX) NOT NUMERIC
046700         OR TAB-OD-DAY (WS-SCAN-IDX) NOT NUMERIC
046800         OR TAB-OD-HOUR (WS-SCAN-IDX) NOT NUMERIC
046900         OR TAB-OD-MINUTE (WS-SCAN-IDX) NOT NUMERIC
047000          GO TO 335-EXIT
047100      END-IF
047200      COMPUTE WS-MINUTES-DIFF =
047300          ((WS-NOW-YEAR * 360 + (WS-NOW-MONTH - 1) * 30 + WS-NOW-DAY)
047400            * 1440 + WS-NOW-HOUR * 60 + WS-NOW-MINUTE)
047500          -
047600          ((TAB-OD-YEAR (WS-SCAN-IDX) * 360 +
047700            (TAB-OD-MONTH (WS-SCAN-IDX) - 1) * 30 +
047800             TAB-OD-DAY (WS-SCAN-IDX)) * 1440 +
047900             TAB-OD-HOUR (WS-SCAN-IDX) * 60 +
048000             TAB-OD-MINUTE (WS-SCAN-IDX)).
048100      IF WS-MINUTES-DIFF < 0
048200          COMPUTE WS-MINUTES-DIFF = WS-MINUTES-DIFF * -1
048300      END-IF
048400      IF WS-MINUTES-DIFF NOT > 30
048500          ADD +1 TO WS-SONG-RECENT-N
048600      END-IF.
048700  335-EXIT.
048800      EXIT.
048900 *
049000 * 17/01/94 RCH TKT-RY277 - SIGNAL IS DERIVED FROM THE SPREAD RATE JUST
049100 * PRICED AND THE LIQUIDITY SCORE JUST COMPUTED.  CAUTION OVERRIDES
049200 * EVERY OTHER MARK.
049300  350-CLASSIFY-SIGNAL.
049400      MOVE SPACES TO WS-SIGNAL-BUILD
049500      IF NOT TAB-SPREAD-IS-NULL (WS-OUT-IDX)
049600         AND TAB-SPREAD-RATE (WS-OUT-IDX) > 10.00
049700         AND TAB-LIQUIDITY-SCORE (WS-OUT-IDX) < 30
049800          MOVE "CAUTION" TO TAB-SIGNAL (WS-OUT-IDX)
049900          GO TO 350-EXIT
050000      END-IF
050100      IF NOT TAB-SPREAD-IS-NULL (WS-OUT-IDX)
050200         AND TAB-SPREAD-RATE (WS-OUT-IDX) < -10.00
050300          MOVE "UNDERVALUED" TO WS-SIGNAL-BUILD
050400      END-IF
050500      IF NOT TAB-SPREAD-IS-NULL (WS-OUT-IDX)
050600         AND TAB-SPREAD-RATE (WS-OUT-IDX) > 10.00
050700          MOVE "OVERVALUED" TO WS-SIGNAL-BUILD
050800      END-IF
050900      IF TAB-LIQUIDITY-SCORE (WS-OUT-IDX) > 80
051000          IF WS-SIGNAL-BUILD = SPACES
051100              MOVE "LIQUIDITY-UP" TO WS-SIGNAL-BUILD
051200          ELSE
051300              STRING WS-SIGNAL-BUILD DELIMITED BY SPACE
051400                     ", LIQUIDITY-UP" DELIMITED BY SIZE
051500                     INTO TAB-SIGNAL (WS-OUT-IDX)
051600              MOVE TAB-SIGNAL (WS-OUT-IDX) TO WS-SIGNAL-BUILD
051700          END-IF
051800      END-IF
051900      IF TAB-LIQUIDITY-SCORE (WS-OUT-IDX) < 30
052000          IF WS-SIGNAL-BUILD = SPACES
052100              MOVE "LIQUIDITY-DOWN" TO WS-SIGNAL-BUILD
052200          ELSE
052300              STRING WS-SIGNAL-BUILD DELIMITED BY SPACE
052400                     ", LIQUIDITY-DOWN" DELIMITED BY SIZE
052500                     INTO TAB-SIGNAL (WS-OUT-IDX)
052600              MOVE TAB-SIGNAL (WS-OUT-IDX) TO WS-SIGNAL-BUILD
052700          END-IF
052800      END-IF
052900      IF WS-SIGNAL-BUILD = SPACES
053000          MOVE "NORMAL" TO WS-SIGNAL-BUILD
053100      END-IF
053200      MOVE WS-SIGNAL-BUILD TO TAB-SIGNAL (WS-OUT-IDX).
053300  350-EXIT.
053400      EXIT.
053500 *
053600  900-WRAP-UP.
053700      DISPLAY "ORDMETRC TOTALS - READ: " RECORDS-READ
053800              " PRICED/SCORED: " WS-TAB-COUNT.
053900      CLOSE WORK-DEDUP-IN, RUN-PARM-IN, ENRICHED-OUT.
054000      DISPLAY "NORMAL END OF PROG ORDMETRC".
054100  900-EXIT.
054200      EXIT.
054300 *
054400  910-WRITE-ONE.
054500      MOVE SPACES TO WS-ENRICHED-OUT
054600      MOVE TAB-ORDER-NO (WS-OUT-IDX)      TO ORDER-NO OF WS-ENRICHED-OUT
054700      MOVE TAB-SONG-NAME (WS-OUT-IDX)     TO SONG-NAME OF WS-ENRICHED-OUT
054800      MOVE TAB-SONG-ARTIST (WS-OUT-IDX)
054900                                  TO SONG-ARTIST OF WS-ENRICHED-OUT
055000      MOVE TAB-SONG-CATEGORY (WS-OUT-IDX)
055100                                   TO SONG-CATEGORY OF WS-ENRICHED-OUT
055200      MOVE TAB-ORDER-TYPE (WS-OUT-IDX)    TO ORDER-TYPE OF WS-ENRICHED-OUT
055300      MOVE TAB-ORDER-PRICE (WS-OUT-IDX)
055400                                  TO ORDER-PRICE OF WS-ENRICHED-OUT
055500      MOVE TAB-ORDER-COUNT (WS-OUT-IDX)
055600                                  TO ORDER-COUNT OF WS-ENRICHED-OUT
055700      MOVE TAB-LEAVES-COUNT (WS-OUT-IDX)
055800                                  TO LEAVES-COUNT OF WS-ENRICHED-OUT
055900      MOVE TAB-ORDER-STATUS (WS-OUT-IDX)
056000                                  TO ORDER-STATUS OF WS-ENRICHED-OUT
056100      MOVE TAB-ROYALTY-RATE (WS-OUT-IDX)
056200                                  TO ORDER-ROYALTY-RATE OF
056300                                  WS-ENRICHED-OUT
056400      MOVE TAB-ORDER-DATE (WS-OUT-IDX)
056500                                   TO ORDER-DATE-TEXT OF WS-ENRICHED-OUT
056600      MOVE TAB-RECENT-PRICE (WS-OUT-IDX)
056700                                  TO RECENT-PRICE OF WS-ENRICHED-OUT
056800      MOVE TAB-URL-LINK (WS-OUT-IDX)      TO URL-LINK OF WS-ENRICHED-OUT
056900      MOVE TAB-SPREAD-RATE (WS-OUT-IDX)
057000                                  TO SPREAD-RATE OF WS-ENRICHED-OUT
057100      MOVE TAB-SPREAD-NULL (WS-OUT-IDX)
057200                                   TO SPREAD-RATE-NULL OF WS-ENRICHED-OUT
057300      MOVE TAB-EXPECTED-YIELD (WS-OUT-IDX)
057400                                   TO EXPECTED-YIELD OF WS-ENRICHED-OUT
057500      MOVE TAB-YIELD-NULL (WS-OUT-IDX)
057600                                  TO EXPECTED-YIELD-NULL OF
057700                                  WS-ENRICHED-OUT
057800      MOVE TAB-FAIR-VALUE (WS-OUT-IDX)    TO FAIR-VALUE OF WS-ENRICHED-OUT
057900      MOVE TAB-LIQUIDITY-SCORE (WS-OUT-IDX)
058000                                   TO LIQUIDITY-SCORE OF WS-ENRICHED-OUT
058100      MOVE TAB-SIGNAL (WS-OUT-IDX)        TO SIGNAL OF WS-ENRICHED-OUT
058200      MOVE WS-ENRICHED-OUT TO ENR-REC
058300      WRITE ENR-REC.
058400  910-EXIT.
058500      EXIT.
